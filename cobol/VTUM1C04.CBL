000100******************************************************************
000200* FECHA       : 14/02/1989                                       *
000300* PROGRAMADOR : CESAR AUGUSTO LOPEZ PINEDA (CALP)                 *
000400* APLICACION  : CONTROL DE CONSUMO DE SERVICIOS - EDIFICIOS      *
000500* PROGRAMA    : VTUM1C04                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE PERIODICO DE CONSUMO DEL CAMPUS: TOTALES *
000800*             : GENERALES DE AGUA Y ENERGIA, RESUMEN POR         *
000900*             : EDIFICIO (INCLUYE LOS SIN LECTURAS, EN CERO),    *
001000*             : TOP 5 DE EDIFICIOS POR CONSUMO DE AGUA, Y        *
001100*             : CONTEO DE ALERTAS/ANOMALIAS DEL PERIODO.         *
001200* ARCHIVOS    : LECTURAS (MAESTRO DE LECTURAS, ENTRADA) BUILDMAS *
001300*             : (MAESTRO DE EDIFICIOS, ENTRADA) ALERTMAS         *
001400*             : (MAESTRO DE ALERTAS, ENTRADA) REPORTE (REPORTE   *
001500*             : PERIODICO DE CONSUMO, SALIDA) SORTIN02/SORTOUT2  *
001600*             : (ARCHIVOS DE TRABAJO DEL SORT DE TOP 5)          *
001700* ACCION (ES) : TARJETA DE PARAMETROS UNICA POR CORRIDA          *
001800* INSTALADO   : 14/02/1989                                       *
001900* BPM/RATIONAL: CTRL-0011                                        *
002000* NOMBRE      : REPORTE PERIODICO DE CONSUMO DEL CAMPUS          *
002100******************************************************************
002200*   HISTORIAL DE CAMBIOS                                        *
002300*   ------------------------------------------------------------*
002400*   14/02/1989  CALP  CTRL-0011  VERSION INICIAL: REPORTE        *
002500*                      MENSUAL DE SALDOS Y MOVIMIENTOS POR       *
002600*                      SUCURSAL CON TOTALES DE CONTROL           *
002700*   19/09/1993  CALP  CTRL-0019  SE AGREGA EL TOP 5 DE           *
002800*                      SUCURSALES CON MAYOR MOVIMIENTO, POR SORT *
002900*   11/01/1999  EOXC  CTRL-Y2K1  AJUSTE DE SIGLO: EL PERIODO DE  *
003000*                      CORTE SE RECIBE AHORA CON ANIO DE 4       *
003100*                      DIGITOS (PROYECTO AO-2000)                *
003200*   16/02/2024  GQLM  SCU-0018  REUTILIZADO PARA EL REPORTE DE   *
003300*                      CONSUMO DEL CAMPUS (VIT VELLORE): LA      *
003400*                      SUCURSAL PASA A SER EL EDIFICIO Y EL      *
003500*                      SALDO PASA A SER EL CONSUMO DE AGUA/      *
003600*                      ENERGIA                                   *
003700*   05/04/2024  MTHV  SCU-0030  SE AGREGA LA SECCION DE CONTEO   *
003800*                      DE ALERTAS Y ANOMALIAS DEL PERIODO        *
003900*   28/06/2024  MTHV  SCU-0044  EL PERIODO AHORA SE CALCULA A    *
004000*                      PARTIR DE LA FECHA DE REFERENCIA DE LA    *
004100*                      TARJETA (PRIMER/ULTIMO DIA DEL MES VIA    *
004200*                      VTFEC100) EN LUGAR DE RECIBIRSE FIJO      *
004300*   14/12/2024  JCPZ  SCU-0071  CORRECCION: LOS EDIFICIOS SIN    *
004400*                      LECTURAS EN EL PERIODO NO APARECIAN EN EL *
004500*                      RESUMEN POR EDIFICIO                      *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.                    VTUM1C04.
004900 AUTHOR.                        CESAR AUGUSTO LOPEZ PINEDA.
005000 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
005100 DATE-WRITTEN.                  14/02/1989.
005200 DATE-COMPILED.                 14/12/2024.
005300 SECURITY.                      USO INTERNO UNICAMENTE.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS DIGITO-VALIDO   IS "0" THRU "9"
005900     UPSI-0 ON STATUS IS MODO-DIAGNOSTICO.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT READINGS-FILE    ASSIGN   TO LECTURAS
006300            ORGANIZATION     IS SEQUENTIAL
006400            FILE STATUS      IS FS-LECMAS
006500                                FSE-LECMAS.
006600     SELECT BUILDING-MASTER  ASSIGN   TO BUILDMAS
006700            ORGANIZATION     IS SEQUENTIAL
006800            FILE STATUS      IS FS-BLDMAS
006900                                FSE-BLDMAS.
007000     SELECT ALERTS-FILE      ASSIGN   TO ALERTMAS
007100            ORGANIZATION     IS SEQUENTIAL
007200            FILE STATUS      IS FS-ALEMAS
007300                                FSE-ALEMAS.
007400     SELECT REPORT-FILE      ASSIGN   TO REPORTE
007500            ORGANIZATION     IS LINE SEQUENTIAL
007600            FILE STATUS      IS FS-REPORTE.
007700     SELECT TOP-ENTRA        ASSIGN   TO SORTIN02
007800            ORGANIZATION     IS SEQUENTIAL
007900            FILE STATUS      IS FS-TPENT.
008000     SELECT TOP-SALE         ASSIGN   TO SORTOUT2
008100            ORGANIZATION     IS SEQUENTIAL
008200            FILE STATUS      IS FS-TPSAL.
008300     SELECT SORT-TOP5        ASSIGN   TO SORTWK2.
008400 DATA DIVISION.
008500 FILE SECTION.
008600*1 -->MAESTRO DE LECTURAS (ENTRADA, TODA LA HISTORIA)
008700 FD  READINGS-FILE.
008800     COPY VTLECT3.
008900*2 -->MAESTRO DE EDIFICIOS (ENTRADA)
009000 FD  BUILDING-MASTER.
009100     COPY VTBLDG2.
009200*3 -->MAESTRO DE ALERTAS (ENTRADA)
009300 FD  ALERTS-FILE.
009400     COPY VTALRT1.
009500*4 -->REPORTE PERIODICO DE CONSUMO (SALIDA, 132 COLUMNAS)
009600 FD  REPORT-FILE.
009700 01  REG-REPORTE-LINEA           PIC X(132).
009800*5 -->TRABAJO DEL SORT DE TOP 5 (ENTRADA AL SORT)
009900 FD  TOP-ENTRA.
010000 01  REG-TOP-ENTRA               PIC X(72).
010100*6 -->TRABAJO DEL SORT DE TOP 5 (SALIDA DEL SORT)
010200 FD  TOP-SALE.
010300 01  REG-TOP-SALE                PIC X(72).
010400*7 -->ARCHIVO DE TRABAJO DEL VERBO SORT
010500 SD  SORT-TOP5.
010600 01  ST-REGISTRO.
010700     05  ST-TOTAL                PIC 9(09)V99.
010800     05  ST-BLDG-ID              PIC 9(05).
010900     05  ST-BLDG-CODE            PIC X(16).
011000     05  ST-BLDG-NAME            PIC X(40).
011100*        IMAGEN CRUDA DEL REGISTRO DE TRABAJO DEL SORT, PARA
011200*        CUADRAR EL TAMANO FISICO CONTRA REG-TOP-ENTRA/SALE
011300 01  ST-REGISTRO-IMAGEN REDEFINES ST-REGISTRO.
011400     05  FILLER                  PIC X(72).
011500 WORKING-STORAGE SECTION.
011600******************************************************************
011700*        TARJETA DE PARAMETROS (ACCEPT FROM SYSIN)               *
011800******************************************************************
011900 01  WKS-TARJETA-PARAMETROS.
012000     05  PRM-FECHA-REFERENCIA    PIC 9(08).
012100     05  PRM-TITULO              PIC X(40).
012200     05  FILLER                  PIC X(32).
012300*        VISTA CRUDA DE LA TARJETA, PARA EL DISPLAY DE DIAGNOSTICO
012400 01  WKS-TARJETA-CRUDA REDEFINES WKS-TARJETA-PARAMETROS.
012500     05  FILLER                  PIC X(80).
012600 77  WKS-PROGRAMA                PIC X(08) VALUE "VTUM1C04".
012700******************************************************************
012800*               C A M P O S    D E    T R A B A J O              *
012900******************************************************************
013000 01  WKS-CAMPOS-DE-TRABAJO.
013100     05  WKS-FIN-MAESTRO         PIC X(01) VALUE 'N'.
013200         88  WKS-NO-HAY-MAS-MAESTRO  VALUE 'S'.
013300     05  WKS-FIN-LECTURAS        PIC X(01) VALUE 'N'.
013400         88  WKS-NO-HAY-MAS-LECTURAS VALUE 'S'.
013500     05  WKS-FIN-ALERTAS         PIC X(01) VALUE 'N'.
013600         88  WKS-NO-HAY-MAS-ALERTAS  VALUE 'S'.
013700     05  WKS-FIN-TOP5            PIC X(01) VALUE 'N'.
013800         88  WKS-NO-HAY-MAS-TOP5     VALUE 'S'.
013900     05  WKS-I                   PIC S9(05) COMP VALUE ZERO.
014000     05  WKS-J                   PIC S9(05) COMP VALUE ZERO.
014100     05  WKS-POS                 PIC S9(05) COMP VALUE ZERO.
014200     05  WKS-RANGO               PIC S9(05) COMP VALUE ZERO.
014300     05  WKS-CANT-MAESTRO        PIC S9(05) COMP VALUE ZERO.
014400     05  WKS-CANT-ALERTAS        PIC S9(05) COMP VALUE ZERO.
014500     05  WKS-CANT-ANOMALIAS      PIC S9(05) COMP VALUE ZERO.
014600     05  WKS-RENGLON-EDITADO     PIC X(132).
014700******************************************************************
014800*        PERIODO DEL REPORTE, DERIVADO DE LA FECHA DE            *
014900*        REFERENCIA DE LA TARJETA VIA VTFEC100 (PRIMER DIA DEL   *
015000*        MES / PRIMER DIA DEL MES SIGUIENTE). EL REPORTE ES      *
015100*        INCLUSIVO DE INICIO Y EXCLUSIVO DE FIN                  *
015200******************************************************************
015300 01  WKS-PERIODO.
015400     05  WKS-PER-INICIO          PIC 9(08) VALUE ZERO.
015500     05  WKS-PER-FIN             PIC 9(08) VALUE ZERO.
015600*        DESGLOSE DE LAS FECHAS DEL PERIODO PARA EL ENCABEZADO,
015700*        EN FORMATO AAAA-MM-DD (MISMA AREA, SOLO PARA DESPLIEGUE)
015800 01  WKS-PERIODO-AUX REDEFINES WKS-PERIODO.
015900     05  WKS-PA-INI-ANO          PIC 9(04).
016000     05  WKS-PA-INI-MES          PIC 9(02).
016100     05  WKS-PA-INI-DIA          PIC 9(02).
016200     05  WKS-PA-FIN-ANO          PIC 9(04).
016300     05  WKS-PA-FIN-MES          PIC 9(02).
016400     05  WKS-PA-FIN-DIA          PIC 9(02).
016500******************************************************************
016600*        TABLA EN MEMORIA DEL MAESTRO DE EDIFICIOS, CON LOS      *
016700*        ACUMULADORES DEL PERIODO (INICIALIZADOS EN CERO PARA    *
016800*        QUE LOS EDIFICIOS SIN LECTURAS SALGAN CON TOTAL CERO)   *
016900******************************************************************
017000 01  WKS-TABLA-MAESTRO.
017100     05  WKS-REG-MAESTRO OCCURS 500 TIMES
017200                         INDEXED BY WKS-IDX-MAE.
017300         10  WKS-MAE-ID          PIC 9(05).
017400         10  WKS-MAE-CODE        PIC X(16).
017500         10  WKS-MAE-NAME        PIC X(40).
017600         10  WKS-MAE-AGUA        PIC 9(09)V99    VALUE ZERO.
017700         10  WKS-MAE-LUZ         PIC 9(09)V99    VALUE ZERO.
017800******************************************************************
017900*        TOTALES GENERALES DEL CAMPUS PARA EL PERIODO            *
018000******************************************************************
018100 01  WKS-TOTALES-CAMPUS.
018200     05  WKS-TOT-AGUA            PIC 9(11)V99    VALUE ZERO.
018300     05  WKS-TOT-LUZ             PIC 9(11)V99    VALUE ZERO.
018400******************************************************************
018500*        MATERIAL DE EDICION PARA LAS LINEAS DEL REPORTE         *
018600******************************************************************
018700 01  WKS-CAMPOS-EDITADOS.
018800     05  WKS-ED-MONTO            PIC ZZ,ZZZ,ZZ9.99.
018900     05  WKS-ED-MONTO2           PIC ZZ,ZZZ,ZZ9.99.
019000     05  WKS-ED-RANGO            PIC ZZ9.
019100     05  WKS-ED-CANT             PIC ZZZZ9.
019200******************************************************************
019300*        AREA DE PARAMETROS PARA LA RUTINA COMPARTIDA DE         *
019400*        FECHAS (CALL 'VTFEC100'), MISMO LAYOUT QUE LK-PARM-     *
019500*        FECHA                                                   *
019600******************************************************************
019700 01  WKS-PARM-FECHA-AUX.
019800     05  WKS-PF-FUNCION              PIC X(02).
019900     05  WKS-PF-TIMESTAMP            PIC X(14).
020000     05  WKS-PF-FECHA-ENTRADA        PIC 9(08).
020100     05  WKS-PF-DIAS-A-SUMAR         PIC S9(05).
020200     05  WKS-PF-FECHA-SALIDA         PIC 9(08).
020300     05  WKS-PF-HORA-SALIDA          PIC 9(04).
020400     05  WKS-PF-DIA-SERIAL-SALIDA    PIC 9(08).
020500     05  WKS-PF-INDICE-SEMANA-SALIDA PIC 9(01).
020600     05  WKS-PF-BANDERA-VALIDA       PIC X(01).
020700*                VARIABLES DE FILE STATUS Y FILE STATUS EXTENDIDO
020800 01  FS-LECMAS                   PIC 9(02) VALUE ZEROS.
020900 01  FS-BLDMAS                   PIC 9(02) VALUE ZEROS.
021000 01  FS-ALEMAS                   PIC 9(02) VALUE ZEROS.
021100 01  FS-REPORTE                  PIC 9(02) VALUE ZEROS.
021200 01  FS-TPENT                    PIC 9(02) VALUE ZEROS.
021300 01  FS-TPSAL                    PIC 9(02) VALUE ZEROS.
021400 01  FSE-LECMAS.
021500     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
021600     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
021700     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
021800 01  FSE-BLDMAS.
021900     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
022000     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
022100     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
022200 01  FSE-ALEMAS.
022300     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
022400     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
022500     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
022600*   VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
022700 77  PROGRAMA                    PIC X(08) VALUE SPACES.
022800 77  ARCHIVO                     PIC X(08) VALUE SPACES.
022900 77  ACCION                      PIC X(10) VALUE SPACES.
023000 77  LLAVE                       PIC X(32) VALUE SPACES.
023100 77  FS-CICLO                    PIC 9(02) COMP VALUE ZERO.
023200******************************************************************
023300 PROCEDURE DIVISION.
023400 000-PRINCIPAL SECTION.
023500     MOVE WKS-PROGRAMA TO PROGRAMA
023600     ACCEPT WKS-TARJETA-PARAMETROS FROM SYSIN
023700     PERFORM 001-VALIDA-PARAMETROS  THRU 001-VALIDA-PARAMETROS-E
023800     PERFORM 002-INICIALIZA         THRU 002-INICIALIZA-E
023900     PERFORM 003-IMPRIME-ENCABEZADO THRU 003-IMPRIME-ENCABEZADO-E
024000     PERFORM 004-IMPRIME-TOTALES    THRU 004-IMPRIME-TOTALES-E
024100     PERFORM 005-IMPRIME-RESUMEN    THRU 005-IMPRIME-RESUMEN-E
024200     PERFORM 006-IMPRIME-TOP5       THRU 006-IMPRIME-TOP5-E
024300     PERFORM 007-IMPRIME-ALERTAS    THRU 007-IMPRIME-ALERTAS-E
024400     PERFORM 008-FINALIZA           THRU 008-FINALIZA-E
024500     DISPLAY "VTUM1C04 - EDIFICIOS REPORTADOS  : " WKS-CANT-MAESTRO
024600     DISPLAY "VTUM1C04 - ALERTAS DEL PERIODO   : " WKS-CANT-ALERTAS
024700     STOP RUN.
024800 000-PRINCIPAL-E. EXIT.
024900
025000******************************************************************
025100*   VALIDA LA TARJETA DE PARAMETROS Y DERIVA EL PERIODO [INICIO, *
025200*   FIN) A PARTIR DE LA FECHA DE REFERENCIA (CUALQUIER FECHA     *
025300*   DENTRO DEL MES A REPORTAR). FIN ES EL PRIMER DIA DEL MES     *
025400*   SIGUIENTE (EXCLUSIVO), SEGUN VTFEC100                        *
025500******************************************************************
025600 001-VALIDA-PARAMETROS SECTION.
025700     IF PRM-TITULO = SPACES
025800         MOVE 'REPORTE MENSUAL DE CONSUMO DEL CAMPUS'
025900                                 TO PRM-TITULO
026000     END-IF
026100     MOVE '05'                  TO WKS-PF-FUNCION
026200     MOVE PRM-FECHA-REFERENCIA  TO WKS-PF-FECHA-ENTRADA
026300     CALL 'VTFEC100' USING WKS-PARM-FECHA-AUX
026400     MOVE WKS-PF-FECHA-SALIDA   TO WKS-PER-INICIO
026500     MOVE '06'                  TO WKS-PF-FUNCION
026600     MOVE PRM-FECHA-REFERENCIA  TO WKS-PF-FECHA-ENTRADA
026700     CALL 'VTFEC100' USING WKS-PARM-FECHA-AUX
026800     MOVE WKS-PF-FECHA-SALIDA   TO WKS-PER-FIN.
026900 001-VALIDA-PARAMETROS-E. EXIT.
027000
027100******************************************************************
027200*   CARGA EL MAESTRO DE EDIFICIOS EN MEMORIA (ACUMULADORES EN    *
027300*   CERO) Y ACUMULA LAS LECTURAS DEL PERIODO [INICIO, FIN) POR   *
027400*   EDIFICIO Y POR SERVICIO                                      *
027500******************************************************************
027600 002-INICIALIZA SECTION.
027700     OPEN INPUT BUILDING-MASTER
027800     IF FS-BLDMAS NOT = 0
027900         MOVE 1 TO FS-CICLO
028000         PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
028100     END-IF
028200     PERFORM 002-LEE-UN-EDIFICIO THRU 002-LEE-UN-EDIFICIO-E
028300         UNTIL WKS-NO-HAY-MAS-MAESTRO
028400     CLOSE BUILDING-MASTER
028500
028600     OPEN INPUT READINGS-FILE
028700     IF FS-LECMAS NOT = 0
028800         MOVE 2 TO FS-CICLO
028900         PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
029000     END-IF
029100     PERFORM 002-LEE-UNA-LECTURA THRU 002-LEE-UNA-LECTURA-E
029200         UNTIL WKS-NO-HAY-MAS-LECTURAS
029300     CLOSE READINGS-FILE
029400
029500     OPEN OUTPUT REPORT-FILE
029600     IF FS-REPORTE NOT = 0
029700         DISPLAY "VTUM1C04 - NO SE PUDO ABRIR REPORTE, FS = "
029800                  FS-REPORTE
029900         MOVE 91 TO RETURN-CODE
030000         STOP RUN
030100     END-IF.
030200 002-INICIALIZA-E. EXIT.
030300
030400 002-LEE-UN-EDIFICIO SECTION.
030500     READ BUILDING-MASTER
030600         AT END
030700             MOVE 'S' TO WKS-FIN-MAESTRO
030800         NOT AT END
030900             ADD 1 TO WKS-CANT-MAESTRO
031000             MOVE BLDG-ID    TO WKS-MAE-ID   (WKS-CANT-MAESTRO)
031100             MOVE BLDG-CODE  TO WKS-MAE-CODE (WKS-CANT-MAESTRO)
031200             MOVE BLDG-NAME  TO WKS-MAE-NAME (WKS-CANT-MAESTRO)
031300     END-READ.
031400 002-LEE-UN-EDIFICIO-E. EXIT.
031500
031600 002-LEE-UNA-LECTURA SECTION.
031700     READ READINGS-FILE
031800         AT END
031900             MOVE 'S' TO WKS-FIN-LECTURAS
032000         NOT AT END
032100             IF (RDG-DATE >= WKS-PER-INICIO) AND
032200                (RDG-DATE <  WKS-PER-FIN)
032300                 PERFORM 002-ACUMULA-LECTURA
032400                     THRU 002-ACUMULA-LECTURA-E
032500             END-IF
032600     END-READ.
032700 002-LEE-UNA-LECTURA-E. EXIT.
032800
032900 002-ACUMULA-LECTURA SECTION.
033000     MOVE ZERO TO WKS-POS
033100     PERFORM 002-BUSCA-MAESTRO-POR-ID
033200                        THRU 002-BUSCA-MAESTRO-POR-ID-E
033300         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-CANT-MAESTRO
033400     IF WKS-POS > ZERO
033500         IF RDG-ES-AGUA
033600             ADD RDG-VALUE TO WKS-MAE-AGUA (WKS-POS)
033700         ELSE
033800             ADD RDG-VALUE TO WKS-MAE-LUZ  (WKS-POS)
033900         END-IF
034000     END-IF.
034100 002-ACUMULA-LECTURA-E. EXIT.
034200
034300 002-BUSCA-MAESTRO-POR-ID SECTION.
034400     IF WKS-MAE-ID (WKS-J) = RDG-BLDG-ID
034500         MOVE WKS-J TO WKS-POS
034600     END-IF.
034700 002-BUSCA-MAESTRO-POR-ID-E. EXIT.
034800
034900******************************************************************
035000*   IMPRIME EL ENCABEZADO DEL REPORTE CON EL TITULO Y EL PERIODO *
035100*   (WKS-PA-... ES UNA VISTA REDEFINIDA DE WKS-PERIODO, SIN       *
035200*   NECESIDAD DE MOVERLO DE NUEVO)                                *
035300******************************************************************
035400 003-IMPRIME-ENCABEZADO SECTION.
035500     MOVE SPACES TO REG-REPORTE-LINEA
035600     STRING PRM-TITULO DELIMITED BY SIZE
035700       INTO REG-REPORTE-LINEA
035800     WRITE REG-REPORTE-LINEA
035900     AFTER ADVANCING TOP-OF-FORM
036000     MOVE SPACES TO REG-REPORTE-LINEA
036100     STRING 'PERIODO DEL ' DELIMITED BY SIZE
036200            WKS-PA-INI-ANO DELIMITED BY SIZE
036300            '-'            DELIMITED BY SIZE
036400            WKS-PA-INI-MES DELIMITED BY SIZE
036500            '-'            DELIMITED BY SIZE
036600            WKS-PA-INI-DIA DELIMITED BY SIZE
036700            ' AL '         DELIMITED BY SIZE
036800            WKS-PA-FIN-ANO DELIMITED BY SIZE
036900            '-'            DELIMITED BY SIZE
037000            WKS-PA-FIN-MES DELIMITED BY SIZE
037100            '-'            DELIMITED BY SIZE
037200            WKS-PA-FIN-DIA DELIMITED BY SIZE
037300            ' (FIN EXCLUSIVO)' DELIMITED BY SIZE
037400       INTO REG-REPORTE-LINEA
037500     WRITE REG-REPORTE-LINEA
037600     AFTER ADVANCING 1.
037700 003-IMPRIME-ENCABEZADO-E. EXIT.
037800
037900******************************************************************
038000*   SECCION 1 - TOTALES GENERALES DE AGUA Y ENERGIA DEL CAMPUS   *
038100*   EN EL PERIODO                                                *
038200******************************************************************
038300 004-IMPRIME-TOTALES SECTION.
038400     MOVE ZERO TO WKS-TOT-AGUA
038500     MOVE ZERO TO WKS-TOT-LUZ
038600     PERFORM 004-ACUMULA-UN-EDIFICIO THRU 004-ACUMULA-UN-EDIFICIO-E
038700         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-MAESTRO
038800     MOVE WKS-TOT-AGUA TO WKS-ED-MONTO
038900     MOVE WKS-TOT-LUZ  TO WKS-ED-MONTO2
039000     MOVE SPACES TO REG-REPORTE-LINEA
039100     STRING 'TOTAL AGUA (LITROS)   : ' DELIMITED BY SIZE
039200            WKS-ED-MONTO              DELIMITED BY SIZE
039300            '   TOTAL ENERGIA (KWH) : ' DELIMITED BY SIZE
039400            WKS-ED-MONTO2             DELIMITED BY SIZE
039500       INTO REG-REPORTE-LINEA
039600     WRITE REG-REPORTE-LINEA
039700     AFTER ADVANCING 2.
039800 004-IMPRIME-TOTALES-E. EXIT.
039900
040000 004-ACUMULA-UN-EDIFICIO SECTION.
040100     ADD WKS-MAE-AGUA (WKS-I) TO WKS-TOT-AGUA
040200     ADD WKS-MAE-LUZ  (WKS-I) TO WKS-TOT-LUZ.
040300 004-ACUMULA-UN-EDIFICIO-E. EXIT.
040400
040500******************************************************************
040600*   SECCION 2 - RESUMEN POR EDIFICIO (TODOS LOS DEL MAESTRO,     *
040700*   INCLUYENDO LOS SIN LECTURAS EN CERO) MAS LA LINEA FINAL DE   *
040800*   TOTALES DE CONTROL                                           *
040900******************************************************************
041000 005-IMPRIME-RESUMEN SECTION.
041100     MOVE SPACES TO REG-REPORTE-LINEA
041200     STRING 'CODIGO          NOMBRE DEL EDIFICIO                 '
041300            'AGUA TOTAL       ENERGIA TOTAL' DELIMITED BY SIZE
041400       INTO REG-REPORTE-LINEA
041500     WRITE REG-REPORTE-LINEA
041600     AFTER ADVANCING 2
041700     PERFORM 005-IMPRIME-UN-EDIFICIO THRU 005-IMPRIME-UN-EDIFICIO-E
041800         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-MAESTRO
041900     MOVE WKS-TOT-AGUA TO WKS-ED-MONTO
042000     MOVE WKS-TOT-LUZ  TO WKS-ED-MONTO2
042100     MOVE SPACES TO REG-REPORTE-LINEA
042200     STRING 'TOTAL DE CONTROL                                    '
042300            WKS-ED-MONTO  DELIMITED BY SIZE
042400            '   '         DELIMITED BY SIZE
042500            WKS-ED-MONTO2 DELIMITED BY SIZE
042600       INTO REG-REPORTE-LINEA
042700     WRITE REG-REPORTE-LINEA
042800     AFTER ADVANCING 1.
042900 005-IMPRIME-RESUMEN-E. EXIT.
043000
043100 005-IMPRIME-UN-EDIFICIO SECTION.
043200     MOVE WKS-MAE-AGUA (WKS-I) TO WKS-ED-MONTO
043300     MOVE WKS-MAE-LUZ  (WKS-I) TO WKS-ED-MONTO2
043400     MOVE SPACES TO REG-REPORTE-LINEA
043500     STRING WKS-MAE-CODE (WKS-I) DELIMITED BY SIZE
043600            ' '                  DELIMITED BY SIZE
043700            WKS-MAE-NAME (WKS-I) DELIMITED BY SIZE
043800            WKS-ED-MONTO         DELIMITED BY SIZE
043900            '   '                DELIMITED BY SIZE
044000            WKS-ED-MONTO2        DELIMITED BY SIZE
044100       INTO REG-REPORTE-LINEA
044200     WRITE REG-REPORTE-LINEA
044300     AFTER ADVANCING 1.
044400 005-IMPRIME-UN-EDIFICIO-E. EXIT.
044500
044600******************************************************************
044700*   SECCION 3 - TOP 5 DE EDIFICIOS POR CONSUMO DE AGUA, ORDEN    *
044800*   DESCENDENTE (POR SORT). LOS EDIFICIOS SIN LECTURAS DE AGUA   *
044900*   (TOTAL EN CERO) NUNCA ENTRAN AL TOP, AUNQUE SI SALEN EN EL   *
045000*   RESUMEN POR EDIFICIO DE LA SECCION ANTERIOR                  *
045100******************************************************************
045200 006-IMPRIME-TOP5 SECTION.
045300     MOVE SPACES TO WKS-RENGLON-EDITADO
045400     OPEN OUTPUT TOP-ENTRA
045500     PERFORM 006-ESCRIBE-TOP-ENTRA THRU 006-ESCRIBE-TOP-ENTRA-E
045600         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-MAESTRO
045700     CLOSE TOP-ENTRA
045800     SORT SORT-TOP5
045900         ON DESCENDING KEY ST-TOTAL
046000         USING TOP-ENTRA
046100         GIVING TOP-SALE
046200     MOVE SPACES TO REG-REPORTE-LINEA
046300     STRING 'TOP 5 DE CONSUMO DE AGUA' DELIMITED BY SIZE
046400       INTO REG-REPORTE-LINEA
046500     WRITE REG-REPORTE-LINEA
046600     AFTER ADVANCING 2
046700     MOVE ZERO TO WKS-RANGO
046800     MOVE 'N' TO WKS-FIN-TOP5
046900     OPEN INPUT TOP-SALE
047000     PERFORM 006-IMPRIME-UN-TOP THRU 006-IMPRIME-UN-TOP-E
047100         UNTIL WKS-NO-HAY-MAS-TOP5 OR WKS-RANGO > 5
047200     CLOSE TOP-SALE.
047300 006-IMPRIME-TOP5-E. EXIT.
047400
047500 006-ESCRIBE-TOP-ENTRA SECTION.
047600     IF WKS-MAE-AGUA (WKS-I) > ZERO
047700         MOVE WKS-MAE-AGUA (WKS-I) TO ST-TOTAL
047800         MOVE WKS-MAE-ID   (WKS-I) TO ST-BLDG-ID
047900         MOVE WKS-MAE-CODE (WKS-I) TO ST-BLDG-CODE
048000         MOVE WKS-MAE-NAME (WKS-I) TO ST-BLDG-NAME
048100         WRITE REG-TOP-ENTRA FROM ST-REGISTRO
048200     END-IF.
048300 006-ESCRIBE-TOP-ENTRA-E. EXIT.
048400
048500 006-IMPRIME-UN-TOP SECTION.
048600     READ TOP-SALE INTO ST-REGISTRO
048700         AT END
048800             MOVE 'S' TO WKS-FIN-TOP5
048900         NOT AT END
049000             ADD 1 TO WKS-RANGO
049100             IF WKS-RANGO <= 5
049200                 MOVE ST-TOTAL TO WKS-ED-MONTO
049300                 MOVE WKS-RANGO TO WKS-ED-RANGO
049400                 MOVE SPACES TO REG-REPORTE-LINEA
049500                 STRING WKS-ED-RANGO   DELIMITED BY SIZE
049600                        '  '           DELIMITED BY SIZE
049700                        ST-BLDG-CODE   DELIMITED BY SIZE
049800                        ' '            DELIMITED BY SIZE
049900                        ST-BLDG-NAME   DELIMITED BY SIZE
050000                        WKS-ED-MONTO   DELIMITED BY SIZE
050100                   INTO REG-REPORTE-LINEA
050200                 WRITE REG-REPORTE-LINEA
050300                 AFTER ADVANCING 1
050400             END-IF
050500     END-READ.
050600 006-IMPRIME-UN-TOP-E. EXIT.
050700
050800******************************************************************
050900*   SECCION 4 - CONTEO DE ALERTAS DEL PERIODO (TODAS, POR FECHA  *
051000*   DE ALTA/ULTIMO CAMBIO) Y DE ANOMALIAS (SPIKE, THRESHOLD-     *
051100*   BREACH Y CONTINUOUS-HIGH UNICAMENTE; RULE-TRIGGER CUENTA     *
051200*   PARA EL TOTAL PERO NO PARA LAS ANOMALIAS)                    *
051300******************************************************************
051400 007-IMPRIME-ALERTAS SECTION.
051500     MOVE ZERO TO WKS-CANT-ALERTAS
051600     MOVE ZERO TO WKS-CANT-ANOMALIAS
051700     OPEN INPUT ALERTS-FILE
051800     IF FS-ALEMAS NOT = 0
051900         MOVE 3 TO FS-CICLO
052000         PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
052100     END-IF
052200     PERFORM 007-LEE-UNA-ALERTA THRU 007-LEE-UNA-ALERTA-E
052300         UNTIL WKS-NO-HAY-MAS-ALERTAS
052400     CLOSE ALERTS-FILE
052500     MOVE WKS-CANT-ALERTAS TO WKS-ED-CANT
052600     MOVE SPACES TO REG-REPORTE-LINEA
052700     STRING 'ALERTAS GENERADAS EN EL PERIODO  : ' DELIMITED BY SIZE
052800            WKS-ED-CANT                          DELIMITED BY SIZE
052900       INTO REG-REPORTE-LINEA
053000     WRITE REG-REPORTE-LINEA
053100     AFTER ADVANCING 2
053200     MOVE WKS-CANT-ANOMALIAS TO WKS-ED-CANT
053300     MOVE SPACES TO REG-REPORTE-LINEA
053400     STRING 'ANOMALIAS DETECTADAS EN EL PERIODO : ' DELIMITED BY SIZE
053500            WKS-ED-CANT                            DELIMITED BY SIZE
053600       INTO REG-REPORTE-LINEA
053700     WRITE REG-REPORTE-LINEA
053800     AFTER ADVANCING 1.
053900 007-IMPRIME-ALERTAS-E. EXIT.
054000
054100 007-LEE-UNA-ALERTA SECTION.
054200     READ ALERTS-FILE
054300         AT END
054400             MOVE 'S' TO WKS-FIN-ALERTAS
054500         NOT AT END
054600             IF (ALR-FECHA-CAMBIO >= WKS-PER-INICIO) AND
054700                (ALR-FECHA-CAMBIO <  WKS-PER-FIN)
054800                 ADD 1 TO WKS-CANT-ALERTAS
054900                 IF ALR-TIPO-UMBRAL OR ALR-TIPO-PICO
055000                                    OR ALR-TIPO-CONTINUO
055100                     ADD 1 TO WKS-CANT-ANOMALIAS
055200                 END-IF
055300             END-IF
055400     END-READ.
055500 007-LEE-UNA-ALERTA-E. EXIT.
055600
055700******************************************************************
055800*   CIERRA LOS ARCHIVOS DE SALIDA DE LA CORRIDA                  *
055900******************************************************************
056000 008-FINALIZA SECTION.
056100     CLOSE REPORT-FILE.
056200 008-FINALIZA-E. EXIT.
056300
056400******************************************************************
056500*   RUTINA COMUN DE MANEJO DE FILE STATUS EXTENDIDO (IGUAL QUE   *
056600*   EN EL RESTO DE BATCHES DEL DEPARTAMENTO)                      *
056700******************************************************************
056800 FILE-STATUS-EXTENDED SECTION.
056900     EVALUATE FS-CICLO
057000         WHEN 1
057100             MOVE 'BUILDMAS' TO ARCHIVO
057200             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
057300                                   LLAVE, FS-BLDMAS, FSE-BLDMAS
057400             MOVE 91 TO RETURN-CODE
057500             STOP RUN
057600         WHEN 2
057700             MOVE 'LECTURAS' TO ARCHIVO
057800             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
057900                                   LLAVE, FS-LECMAS, FSE-LECMAS
058000             MOVE 91 TO RETURN-CODE
058100             STOP RUN
058200         WHEN OTHER
058300             MOVE 'ALERTMAS' TO ARCHIVO
058400             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
058500                                   LLAVE, FS-ALEMAS, FSE-ALEMAS
058600             MOVE 91 TO RETURN-CODE
058700             STOP RUN
058800     END-EVALUATE.
058900 FILE-STATUS-EXTENDED-E. EXIT.
059000
