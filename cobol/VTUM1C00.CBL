000100******************************************************************
000200* FECHA       : 02/05/1984                                       *
000300* PROGRAMADOR : FLOR DE MARIA OROZCO XITUMUL (FOX)               *
000400* APLICACION  : CONTROL DE CONSUMO DE SERVICIOS - EDIFICIOS      *
000500* PROGRAMA    : VTUM1C00                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA / ACTUALIZA EL MAESTRO DE EDIFICIOS CON LA *
000800*             : TABLA CANONICA DE REFERENCIA (EDIFICIOS ACADEMI- *
000900*             : COS, RESIDENCIAS DE HOMBRES MH-A..MH-T Y DE      *
001000*             : MUJERES LH-A..LH-H). LA CARGA ES IDEMPOTENTE:    *
001100*             : CODIGOS EXISTENTES SE ACTUALIZAN, CODIGOS NUEVOS *
001200*             : SE INSERTAN AL FINAL DEL MAESTRO.                *
001300* ARCHIVOS    : BUILDING-MASTER (MAESTRO ANTERIOR, ENTRADA)      *
001400*             : BUILDMNW (MAESTRO NUEVO, SALIDA)                 *
001500* INSTALADO   : 02/05/1984                                       *
001600* BPM/RATIONAL: CTRL-0001                                        *
001700* NOMBRE      : CARGA DEL MAESTRO DE EDIFICIOS                   *
001800******************************************************************
001900*   HISTORIAL DE CAMBIOS                                        *
002000*   ------------------------------------------------------------*
002100*   02/05/1984  FOX   CTRL-0001  VERSION INICIAL: MAESTRO CON    *
002200*                      LAS INSTALACIONES ACADEMICAS Y COMUNES    *
002300*   14/10/1986  FOX   CTRL-0007  SE AGREGAN LAS RESIDENCIAS DE   *
002400*                      ESTUDIANTES (HOMBRES Y MUJERES)           *
002500*   02/03/1999  EOXC  CTRL-Y2K1  AJUSTE DE SIGLO: BLDG-ID Y      *
002600*                      CAMPOS DE CONTROL INTERNOS A 4 DIGITOS    *
002700*                      DE ANIO (PROYECTO AO-2000)                *
002800*   04/02/2024  GQLM  SCU-0013  REUTILIZADO PARA EL NUEVO        *
002900*                      MONITOREO DE CONSUMO CAMPUS (VIT          *
003000*                      VELLORE): TABLA CANONICA SUSTITUIDA POR   *
003100*                      LAS 37 INSTALACIONES DEL CAMPUS DE        *
003200*                      VELLORE (11 EDIFICIOS + 18 MH + 8 LH)     *
003300*   21/05/2024  GQLM  SCU-0028  SE AGREGAN BLDG-TAGS Y           *
003400*                      BLDG-24X7-FLAG A LA TABLA CANONICA        *
003500*   10/01/2025  JCPZ  SCU-0077  CORRECCION: EL ALTA DE UN        *
003600*                      EDIFICIO NUEVO NO CALCULABA BIEN EL       *
003700*                      SIGUIENTE BLDG-ID CUANDO EL MAESTRO        *
003800*                      ANTERIOR VENIA VACIO (PRIMERA CORRIDA)    *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.                    VTUM1C00.
004200 AUTHOR.                        FLOR DE MARIA OROZCO XITUMUL.
004300 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
004400 DATE-WRITTEN.                  02/05/1984.
004500 DATE-COMPILED.                 10/01/2025.
004600 SECURITY.                      USO INTERNO UNICAMENTE.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS DIGITO-VALIDO   IS "0" THRU "9"
005200     UPSI-0 ON STATUS IS MODO-DIAGNOSTICO.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500******************************************************************
005600*              A R C H I V O S   D E   E N T R A D A             *
005700******************************************************************
005800     SELECT BUILDING-MASTER  ASSIGN   TO BUILDMAS
005900            ORGANIZATION     IS SEQUENTIAL
006000            FILE STATUS      IS FS-BLDMAS
006100                                FSE-BLDMAS.
006200******************************************************************
006300*              A R C H I V O S   D E   S A L I D A               *
006400******************************************************************
006500     SELECT BUILDING-MASTER-NEW ASSIGN TO BUILDMNW
006600            ORGANIZATION     IS SEQUENTIAL
006700            FILE STATUS      IS FS-BLDMNW
006800                                FSE-BLDMNW.
006900 DATA DIVISION.
007000 FILE SECTION.
007100*1 -->MAESTRO DE EDIFICIOS DEL CAMPUS (VERSION ANTERIOR)
007200 FD  BUILDING-MASTER.
007300     COPY VTBLDG2.
007400*2 -->MAESTRO DE EDIFICIOS DEL CAMPUS (VERSION ACTUALIZADA)
007500 FD  BUILDING-MASTER-NEW.
007600 01  REG-EDIFICIO-NUEVO          PIC X(150).
007700 WORKING-STORAGE SECTION.
007800 77  WKS-PROGRAMA                PIC X(08) VALUE "VTUM1C00".
007900******************************************************************
008000*               C A M P O S    D E    T R A B A J O              *
008100******************************************************************
008200 01  WKS-CAMPOS-DE-TRABAJO.
008300     05  WKS-FIN-MAESTRO         PIC X(01) VALUE 'N'.
008400         88  WKS-NO-HAY-MAS-MAESTRO  VALUE 'S'.
008500     05  WKS-CANT-MAESTRO        PIC S9(05) COMP VALUE ZERO.
008600     05  WKS-MAYOR-BLDG-ID       PIC 9(05) COMP VALUE ZERO.
008700     05  WKS-I                   PIC S9(05) COMP VALUE ZERO.
008800     05  WKS-J                   PIC S9(05) COMP VALUE ZERO.
008900     05  WKS-K                   PIC S9(05) COMP VALUE ZERO.
009000     05  WKS-POS-ENCONTRADA      PIC S9(05) COMP VALUE ZERO.
009100******************************************************************
009200*        TABLA EN MEMORIA DEL MAESTRO DE EDIFICIOS (LEIDO)       *
009300******************************************************************
009400 01  WKS-TABLA-MAESTRO.
009500     05  WKS-REG-MAESTRO OCCURS 500 TIMES
009600                         INDEXED BY WKS-IDX-MAE.
009700         10  WKS-MAE-ID          PIC 9(05).
009800         10  WKS-MAE-CODE        PIC X(16).
009900         10  WKS-MAE-NAME        PIC X(40).
010000         10  WKS-MAE-CAMPUS      PIC X(20).
010100         10  WKS-MAE-ZONE        PIC X(14).
010200         10  WKS-MAE-TAGS        PIC X(30).
010300         10  WKS-MAE-24X7        PIC X(01).
010400         10  WKS-MAE-AGUA        PIC 9(07)V99.
010500         10  WKS-MAE-LUZ         PIC 9(07)V99.
010600         10  FILLER              PIC X(06).
010700******************************************************************
010800*        TABLA CANONICA DE REFERENCIA (37 EDIFICIOS)             *
010900******************************************************************
011000 01  WKS-TABLA-CANON.
011100     05  WKS-REG-CANON OCCURS 37 TIMES
011200                       INDEXED BY WKS-IDX-CAN.
011300         10  WKS-CAN-CODE        PIC X(16).
011400         10  WKS-CAN-NAME        PIC X(40).
011500         10  WKS-CAN-ZONE        PIC X(14).
011600         10  WKS-CAN-TAGS        PIC X(30).
011700         10  WKS-CAN-24X7        PIC X(01).
011800         10  WKS-CAN-AGUA        PIC 9(07)V99.
011900         10  WKS-CAN-LUZ         PIC 9(07)V99.
012000*        LETRAS DE LAS RESIDENCIAS (SE OMITEN I Y O)
012100 01  WKS-LETRAS-MH-LIT           PIC X(18) VALUE
012200                                    'ABCDEFGHJKLMNPQRST'.
012300 01  WKS-LETRAS-MH REDEFINES WKS-LETRAS-MH-LIT.
012400     05  WKS-LETRA-MH            PIC X(01) OCCURS 18 TIMES.
012500 01  WKS-LETRAS-LH-LIT           PIC X(08) VALUE 'ABCDEFGH'.
012600 01  WKS-LETRAS-LH REDEFINES WKS-LETRAS-LH-LIT.
012700     05  WKS-LETRA-LH            PIC X(01) OCCURS 8 TIMES.
012800*        CAMPO DE TRABAJO PARA ARMAR EL CODIGO "MH-X" / "LH-X"
012900 01  WKS-CODIGO-RESIDENCIA.
013000     05  WKS-COD-PREFIJO         PIC X(02).
013100     05  WKS-COD-GUION           PIC X(01) VALUE '-'.
013200     05  WKS-COD-LETRA           PIC X(01).
013300 01  WKS-CODIGO-RESIDENCIA-R REDEFINES WKS-CODIGO-RESIDENCIA.
013400     05  WKS-COD-4               PIC X(04).
013500 01  WKS-NOMBRE-RESIDENCIA.
013600     05  WKS-NOM-TIPO            PIC X(14).
013700     05  WKS-NOM-LETRA           PIC X(01).
013800******************************************************************
013900*         C O N T A D O R E S   E S T A D I S T I C A S          *
014000******************************************************************
014100 01  WKS-ESTADISTICAS.
014200     05  WKS-TOT-ACTUALIZADOS    PIC 9(05) COMP VALUE ZERO.
014300     05  WKS-TOT-INSERTADOS      PIC 9(05) COMP VALUE ZERO.
014400*                VARIABLES DE FILE STATUS Y FILE STATUS EXTENDIDO
014500 01  FS-BLDMAS                   PIC 9(02) VALUE ZEROS.
014600 01  FS-BLDMNW                   PIC 9(02) VALUE ZEROS.
014700 01  FSE-BLDMAS.
014800     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
014900     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
015000     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
015100 01  FSE-BLDMNW.
015200     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
015300     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
015400     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
015500*   VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
015600 77  PROGRAMA                    PIC X(08) VALUE SPACES.
015700 77  ARCHIVO                     PIC X(08) VALUE SPACES.
015800 77  ACCION                      PIC X(10) VALUE SPACES.
015900 77  LLAVE                       PIC X(32) VALUE SPACES.
016000 77  FS-CICLO                    PIC 9(02) COMP VALUE ZERO.
016100******************************************************************
016200 PROCEDURE DIVISION.
016300 000-PRINCIPAL SECTION.
016400     MOVE WKS-PROGRAMA TO PROGRAMA
016500     PERFORM 001-CARGA-MAESTRO-ANTERIOR
016600                        THRU 001-CARGA-MAESTRO-ANTERIOR-E
016700     PERFORM 002-CONSTRUYE-TABLA-CANONICA
016800                        THRU 002-CONSTRUYE-TABLA-CANONICA-E
016900     PERFORM 003-ACTUALIZA-MAESTRO
017000                        THRU 003-ACTUALIZA-MAESTRO-E
017100                        VARYING WKS-J FROM 1 BY 1
017200                        UNTIL WKS-J > 37
017300     PERFORM 004-ESCRIBE-MAESTRO-NUEVO
017400                        THRU 004-ESCRIBE-MAESTRO-NUEVO-E
017500     DISPLAY "VTUM1C00 - EDIFICIOS ACTUALIZADOS : "
017600              WKS-TOT-ACTUALIZADOS
017700     DISPLAY "VTUM1C00 - EDIFICIOS INSERTADOS   : "
017800              WKS-TOT-INSERTADOS
017900     STOP RUN.
018000 000-PRINCIPAL-E. EXIT.
018100
018200******************************************************************
018300*   LEE EL MAESTRO DE EDIFICIOS ANTERIOR COMPLETO A MEMORIA.      *
018400*   SI EL ARCHIVO NO EXISTE (PRIMERA CORRIDA) LA TABLA QUEDA      *
018500*   VACIA Y SOLO SE GRABARA LA CARGA CANONICA.                    *
018600******************************************************************
018700 001-CARGA-MAESTRO-ANTERIOR SECTION.
018800     MOVE 'OPEN'   TO ACCION
018900     OPEN INPUT BUILDING-MASTER
019000     IF FS-BLDMAS = 35
019100         MOVE ZEROS TO FS-BLDMAS
019200     ELSE
019300         IF FS-BLDMAS NOT = 0
019400             MOVE 1 TO FS-CICLO
019500             PERFORM FILE-STATUS-EXTENDED
019600                        THRU FILE-STATUS-EXTENDED-E
019700         ELSE
019800             PERFORM 001-LEE-UN-EDIFICIO
019900                        THRU 001-LEE-UN-EDIFICIO-E
020000                        UNTIL WKS-NO-HAY-MAS-MAESTRO
020100             CLOSE BUILDING-MASTER
020200         END-IF
020300     END-IF.
020400 001-CARGA-MAESTRO-ANTERIOR-E. EXIT.
020500
020600 001-LEE-UN-EDIFICIO SECTION.
020700     READ BUILDING-MASTER
020800         AT END
020900             MOVE 'S' TO WKS-FIN-MAESTRO
021000         NOT AT END
021100             ADD 1 TO WKS-CANT-MAESTRO
021200             MOVE BLDG-ID         TO WKS-MAE-ID   (WKS-CANT-MAESTRO)
021300             MOVE BLDG-CODE       TO WKS-MAE-CODE (WKS-CANT-MAESTRO)
021400             MOVE BLDG-NAME       TO WKS-MAE-NAME (WKS-CANT-MAESTRO)
021500             MOVE BLDG-CAMPUS     TO WKS-MAE-CAMPUS
021600                                     (WKS-CANT-MAESTRO)
021700             MOVE BLDG-ZONE       TO WKS-MAE-ZONE (WKS-CANT-MAESTRO)
021800             MOVE BLDG-TAGS       TO WKS-MAE-TAGS (WKS-CANT-MAESTRO)
021900             MOVE BLDG-24X7-FLAG  TO WKS-MAE-24X7 (WKS-CANT-MAESTRO)
022000             MOVE BLDG-WATER-THRESH TO WKS-MAE-AGUA
022100                                     (WKS-CANT-MAESTRO)
022200             MOVE BLDG-ELEC-THRESH  TO WKS-MAE-LUZ
022300                                     (WKS-CANT-MAESTRO)
022400             IF BLDG-ID > WKS-MAYOR-BLDG-ID
022500                 MOVE BLDG-ID TO WKS-MAYOR-BLDG-ID
022600             END-IF
022700     END-READ.
022800 001-LEE-UN-EDIFICIO-E. EXIT.
022900
023000******************************************************************
023100*   ARMA LA TABLA CANONICA DE 37 EDIFICIOS: 11 INSTALACIONES      *
023200*   ACADEMICAS/COMUNES (INDICES 1-11) MAS 18 RESIDENCIAS DE       *
023300*   HOMBRES MH-A..MH-T (12-29) MAS 8 RESIDENCIAS DE MUJERES       *
023400*   LH-A..LH-H (30-37). REGLA: CANONICAL BUILDING REFERENCE DATA  *
023500******************************************************************
023600 002-CONSTRUYE-TABLA-CANONICA SECTION.
023700     MOVE 'TT'      TO WKS-CAN-CODE (1)
023800     MOVE 'TECHNOLOGY TOWER'               TO WKS-CAN-NAME (1)
023900     MOVE 'ACADEMIC'                       TO WKS-CAN-ZONE (1)
024000     MOVE 'ACADEMIC,LAB,24X7'              TO WKS-CAN-TAGS (1)
024100     MOVE 'Y'                              TO WKS-CAN-24X7 (1)
024200     MOVE 15000.00                         TO WKS-CAN-AGUA (1)
024300     MOVE  9000.00                         TO WKS-CAN-LUZ  (1)
024400
024500     MOVE 'SJT'     TO WKS-CAN-CODE (2)
024600     MOVE 'SILVER JUBILEE TOWER'           TO WKS-CAN-NAME (2)
024700     MOVE 'ACADEMIC'                       TO WKS-CAN-ZONE (2)
024800     MOVE 'ACADEMIC,LAB'                   TO WKS-CAN-TAGS (2)
024900     MOVE 'N'                              TO WKS-CAN-24X7 (2)
025000     MOVE 18000.00                         TO WKS-CAN-AGUA (2)
025100     MOVE 11000.00                         TO WKS-CAN-LUZ  (2)
025200
025300     MOVE 'SMV'     TO WKS-CAN-CODE (3)
025400     MOVE 'SRI M. VISHWESHWARAIAH BUILDING' TO WKS-CAN-NAME (3)
025500     MOVE 'ACADEMIC'                       TO WKS-CAN-ZONE (3)
025600     MOVE 'ACADEMIC,LAB'                   TO WKS-CAN-TAGS (3)
025700     MOVE 'N'                              TO WKS-CAN-24X7 (3)
025800     MOVE 16000.00                         TO WKS-CAN-AGUA (3)
025900     MOVE 10000.00                         TO WKS-CAN-LUZ  (3)
026000
026100     MOVE 'GDN'     TO WKS-CAN-CODE (4)
026200     MOVE 'G.D. NAIDU BLOCK'               TO WKS-CAN-NAME (4)
026300     MOVE 'ACADEMIC'                       TO WKS-CAN-ZONE (4)
026400     MOVE 'ACADEMIC'                       TO WKS-CAN-TAGS (4)
026500     MOVE 'N'                              TO WKS-CAN-24X7 (4)
026600     MOVE 14000.00                         TO WKS-CAN-AGUA (4)
026700     MOVE  9000.00                         TO WKS-CAN-LUZ  (4)
026800
026900     MOVE 'CBMR'    TO WKS-CAN-CODE (5)
027000     MOVE 'CBMR BUILDING'                  TO WKS-CAN-NAME (5)
027100     MOVE 'RESEARCH'                       TO WKS-CAN-ZONE (5)
027200     MOVE 'RESEARCH,LAB'                   TO WKS-CAN-TAGS (5)
027300     MOVE 'N'                              TO WKS-CAN-24X7 (5)
027400     MOVE 12000.00                         TO WKS-CAN-AGUA (5)
027500     MOVE  8000.00                         TO WKS-CAN-LUZ  (5)
027600
027700     MOVE 'CDMM'    TO WKS-CAN-CODE (6)
027800     MOVE 'CDMM BUILDING'                  TO WKS-CAN-NAME (6)
027900     MOVE 'ACADEMIC'                       TO WKS-CAN-ZONE (6)
028000     MOVE 'ACADEMIC,LAB'                   TO WKS-CAN-TAGS (6)
028100     MOVE 'N'                              TO WKS-CAN-24X7 (6)
028200     MOVE 12000.00                         TO WKS-CAN-AGUA (6)
028300     MOVE  8000.00                         TO WKS-CAN-LUZ  (6)
028400
028500     MOVE 'ALM'     TO WKS-CAN-CODE (7)
028600     MOVE 'A.L. MUDALIAR BLOCK'            TO WKS-CAN-NAME (7)
028700     MOVE 'ACADEMIC'                       TO WKS-CAN-ZONE (7)
028800     MOVE 'ACADEMIC'                       TO WKS-CAN-TAGS (7)
028900     MOVE 'N'                              TO WKS-CAN-24X7 (7)
029000     MOVE 12000.00                         TO WKS-CAN-AGUA (7)
029100     MOVE  8000.00                         TO WKS-CAN-LUZ  (7)
029200
029300     MOVE 'GANDHI'  TO WKS-CAN-CODE (8)
029400     MOVE 'GANDHI BLOCK'                   TO WKS-CAN-NAME (8)
029500     MOVE 'ACADEMIC'                       TO WKS-CAN-ZONE (8)
029600     MOVE 'ACADEMIC'                       TO WKS-CAN-TAGS (8)
029700     MOVE 'N'                              TO WKS-CAN-24X7 (8)
029800     MOVE 12000.00                         TO WKS-CAN-AGUA (8)
029900     MOVE  8000.00                         TO WKS-CAN-LUZ  (8)
030000
030100     MOVE 'LIB'     TO WKS-CAN-CODE (9)
030200     MOVE 'LIBRARY BUILDING'               TO WKS-CAN-NAME (9)
030300     MOVE 'COMMON'                         TO WKS-CAN-ZONE (9)
030400     MOVE 'COMMON,ACADEMIC'                TO WKS-CAN-TAGS (9)
030500     MOVE 'N'                              TO WKS-CAN-24X7 (9)
030600     MOVE 15000.00                         TO WKS-CAN-AGUA (9)
030700     MOVE  9000.00                         TO WKS-CAN-LUZ  (9)
030800
030900     MOVE 'CTS'     TO WKS-CAN-CODE (10)
031000     MOVE 'CENTRE FOR TECHNICAL SUPPORT'   TO WKS-CAN-NAME (10)
031100     MOVE 'COMMON'                         TO WKS-CAN-ZONE (10)
031200     MOVE 'COMMON,SERVICES'                TO WKS-CAN-TAGS (10)
031300     MOVE 'N'                              TO WKS-CAN-24X7 (10)
031400     MOVE  8000.00                         TO WKS-CAN-AGUA (10)
031500     MOVE  6000.00                         TO WKS-CAN-LUZ  (10)
031600
031700     MOVE 'PEARL'   TO WKS-CAN-CODE (11)
031800     MOVE 'PRP / PEARL BLOCK'              TO WKS-CAN-NAME (11)
031900     MOVE 'COMMON'                         TO WKS-CAN-ZONE (11)
032000     MOVE 'EVENTS,COMMON'                  TO WKS-CAN-TAGS (11)
032100     MOVE 'N'                              TO WKS-CAN-24X7 (11)
032200     MOVE 10000.00                         TO WKS-CAN-AGUA (11)
032300     MOVE  7000.00                         TO WKS-CAN-LUZ  (11)
032400
032500     MOVE 'MH'      TO WKS-COD-PREFIJO
032600     MOVE 'MENS HOSTEL   ' TO WKS-NOM-TIPO
032700     PERFORM 002-ARMA-RESIDENCIA-H
032800                        THRU 002-ARMA-RESIDENCIA-H-E
032900                        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 18
033000
033100     MOVE 'LH'      TO WKS-COD-PREFIJO
033200     MOVE 'LADIES HOSTEL ' TO WKS-NOM-TIPO
033300     PERFORM 002-ARMA-RESIDENCIA-M
033400                        THRU 002-ARMA-RESIDENCIA-M-E
033500                        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 8.
033600 002-CONSTRUYE-TABLA-CANONICA-E. EXIT.
033700
033800 002-ARMA-RESIDENCIA-H SECTION.
033900     MOVE WKS-LETRA-MH (WKS-K)   TO WKS-COD-LETRA
034000     MOVE WKS-LETRA-MH (WKS-K)   TO WKS-NOM-LETRA
034100     COMPUTE WKS-I = 11 + WKS-K
034200     MOVE WKS-CODIGO-RESIDENCIA  TO WKS-CAN-CODE (WKS-I)
034300     STRING WKS-NOM-TIPO DELIMITED BY SIZE
034400            WKS-NOM-LETRA DELIMITED BY SIZE
034500            INTO WKS-CAN-NAME (WKS-I)
034600     MOVE 'RESIDENTIAL'          TO WKS-CAN-ZONE (WKS-I)
034700     MOVE 'HOSTEL,RESIDENTIAL,24X7' TO WKS-CAN-TAGS (WKS-I)
034800     MOVE 'Y'                    TO WKS-CAN-24X7 (WKS-I)
034900     MOVE 26000.00               TO WKS-CAN-AGUA (WKS-I)
035000     MOVE  8000.00               TO WKS-CAN-LUZ  (WKS-I).
035100 002-ARMA-RESIDENCIA-H-E. EXIT.
035200
035300 002-ARMA-RESIDENCIA-M SECTION.
035400     MOVE WKS-LETRA-LH (WKS-K)   TO WKS-COD-LETRA
035500     MOVE WKS-LETRA-LH (WKS-K)   TO WKS-NOM-LETRA
035600     COMPUTE WKS-I = 29 + WKS-K
035700     MOVE WKS-CODIGO-RESIDENCIA  TO WKS-CAN-CODE (WKS-I)
035800     STRING WKS-NOM-TIPO DELIMITED BY SIZE
035900            WKS-NOM-LETRA DELIMITED BY SIZE
036000            INTO WKS-CAN-NAME (WKS-I)
036100     MOVE 'RESIDENTIAL'          TO WKS-CAN-ZONE (WKS-I)
036200     MOVE 'HOSTEL,RESIDENTIAL,24X7' TO WKS-CAN-TAGS (WKS-I)
036300     MOVE 'Y'                    TO WKS-CAN-24X7 (WKS-I)
036400     MOVE 24000.00               TO WKS-CAN-AGUA (WKS-I)
036500     MOVE  7500.00               TO WKS-CAN-LUZ  (WKS-I).
036600 002-ARMA-RESIDENCIA-M-E. EXIT.
036700
036800******************************************************************
036900*   PARA CADA EDIFICIO CANONICO, BUSCA SU CODIGO EN LA TABLA DEL  *
037000*   MAESTRO ANTERIOR. SI EXISTE, ACTUALIZA SUS CAMPOS EN MEMORIA  *
037100*   (ALTA IDEMPOTENTE). SI NO EXISTE, LO INSERTA AL FINAL CON EL  *
037200*   SIGUIENTE BLDG-ID DISPONIBLE.                                 *
037300******************************************************************
037400 003-ACTUALIZA-MAESTRO SECTION.
037500     MOVE ZERO TO WKS-POS-ENCONTRADA
037600     PERFORM 003-BUSCA-CODIGO-MAESTRO
037700                        THRU 003-BUSCA-CODIGO-MAESTRO-E
037800                        VARYING WKS-I FROM 1 BY 1
037900                        UNTIL WKS-I > WKS-CANT-MAESTRO
038000     IF WKS-POS-ENCONTRADA > 0
038100         MOVE WKS-CAN-NAME (WKS-J) TO WKS-MAE-NAME
038200                                       (WKS-POS-ENCONTRADA)
038300         MOVE 'VIT VELLORE'        TO WKS-MAE-CAMPUS
038400                                       (WKS-POS-ENCONTRADA)
038500         MOVE WKS-CAN-ZONE (WKS-J) TO WKS-MAE-ZONE
038600                                       (WKS-POS-ENCONTRADA)
038700         MOVE WKS-CAN-TAGS (WKS-J) TO WKS-MAE-TAGS
038800                                       (WKS-POS-ENCONTRADA)
038900         MOVE WKS-CAN-24X7 (WKS-J) TO WKS-MAE-24X7
039000                                       (WKS-POS-ENCONTRADA)
039100         MOVE WKS-CAN-AGUA (WKS-J) TO WKS-MAE-AGUA
039200                                       (WKS-POS-ENCONTRADA)
039300         MOVE WKS-CAN-LUZ  (WKS-J) TO WKS-MAE-LUZ
039400                                       (WKS-POS-ENCONTRADA)
039500         ADD 1 TO WKS-TOT-ACTUALIZADOS
039600     ELSE
039700         ADD 1 TO WKS-CANT-MAESTRO
039800         ADD 1 TO WKS-MAYOR-BLDG-ID
039900         MOVE WKS-MAYOR-BLDG-ID    TO WKS-MAE-ID
040000                                       (WKS-CANT-MAESTRO)
040100         MOVE WKS-CAN-CODE (WKS-J) TO WKS-MAE-CODE
040200                                       (WKS-CANT-MAESTRO)
040300         MOVE WKS-CAN-NAME (WKS-J) TO WKS-MAE-NAME
040400                                       (WKS-CANT-MAESTRO)
040500         MOVE 'VIT VELLORE'        TO WKS-MAE-CAMPUS
040600                                       (WKS-CANT-MAESTRO)
040700         MOVE WKS-CAN-ZONE (WKS-J) TO WKS-MAE-ZONE
040800                                       (WKS-CANT-MAESTRO)
040900         MOVE WKS-CAN-TAGS (WKS-J) TO WKS-MAE-TAGS
041000                                       (WKS-CANT-MAESTRO)
041100         MOVE WKS-CAN-24X7 (WKS-J) TO WKS-MAE-24X7
041200                                       (WKS-CANT-MAESTRO)
041300         MOVE WKS-CAN-AGUA (WKS-J) TO WKS-MAE-AGUA
041400                                       (WKS-CANT-MAESTRO)
041500         MOVE WKS-CAN-LUZ  (WKS-J) TO WKS-MAE-LUZ
041600                                       (WKS-CANT-MAESTRO)
041700         ADD 1 TO WKS-TOT-INSERTADOS
041800     END-IF.
041900 003-ACTUALIZA-MAESTRO-E. EXIT.
042000
042100 003-BUSCA-CODIGO-MAESTRO SECTION.
042200     IF WKS-MAE-CODE (WKS-I) = WKS-CAN-CODE (WKS-J)
042300         MOVE WKS-I TO WKS-POS-ENCONTRADA
042400     END-IF.
042500 003-BUSCA-CODIGO-MAESTRO-E. EXIT.
042600
042700******************************************************************
042800*   GRABA LA TABLA DE MEMORIA COMPLETA (MAESTRO ANTERIOR MAS LAS  *
042900*   ACTUALIZACIONES/ALTAS CANONICAS) AL NUEVO MAESTRO DE SALIDA.  *
043000******************************************************************
043100 004-ESCRIBE-MAESTRO-NUEVO SECTION.
043200     MOVE 'OPEN'  TO ACCION
043300     OPEN OUTPUT BUILDING-MASTER-NEW
043400     IF FS-BLDMNW NOT = 0
043500         MOVE 2 TO FS-CICLO
043600         PERFORM FILE-STATUS-EXTENDED
043700                    THRU FILE-STATUS-EXTENDED-E
043800     END-IF
043900     PERFORM 004-GRABA-UN-EDIFICIO
044000                        THRU 004-GRABA-UN-EDIFICIO-E
044100                        VARYING WKS-I FROM 1 BY 1
044200                        UNTIL WKS-I > WKS-CANT-MAESTRO
044300     CLOSE BUILDING-MASTER-NEW.
044400 004-ESCRIBE-MAESTRO-NUEVO-E. EXIT.
044500
044600 004-GRABA-UN-EDIFICIO SECTION.
044700     INITIALIZE VTB2-REGISTRO-EDIFICIO
044800     MOVE WKS-MAE-ID     (WKS-I) TO BLDG-ID
044900     MOVE WKS-MAE-CODE   (WKS-I) TO BLDG-CODE
045000     MOVE WKS-MAE-NAME   (WKS-I) TO BLDG-NAME
045100     MOVE WKS-MAE-CAMPUS (WKS-I) TO BLDG-CAMPUS
045200     MOVE WKS-MAE-ZONE   (WKS-I) TO BLDG-ZONE
045300     MOVE WKS-MAE-TAGS   (WKS-I) TO BLDG-TAGS
045400     MOVE WKS-MAE-24X7   (WKS-I) TO BLDG-24X7-FLAG
045500     MOVE WKS-MAE-AGUA   (WKS-I) TO BLDG-WATER-THRESH
045600     MOVE WKS-MAE-LUZ    (WKS-I) TO BLDG-ELEC-THRESH
045700     MOVE VTB2-REGISTRO-EDIFICIO TO REG-EDIFICIO-NUEVO
045800     WRITE REG-EDIFICIO-NUEVO
045900     IF FS-BLDMNW NOT = 0
046000         MOVE 2 TO FS-CICLO
046100         PERFORM FILE-STATUS-EXTENDED
046200                    THRU FILE-STATUS-EXTENDED-E
046300     END-IF.
046400 004-GRABA-UN-EDIFICIO-E. EXIT.
046500
046600******************************************************************
046700*   RUTINA COMUN DE MANEJO DE FILE STATUS EXTENDIDO (IGUAL QUE    *
046800*   EN EL RESTO DE BATCHES DEL DEPARTAMENTO)                      *
046900******************************************************************
047000 FILE-STATUS-EXTENDED SECTION.
047100     EVALUATE FS-CICLO
047200         WHEN 1
047300             MOVE 'BUILDMAS' TO ARCHIVO
047400             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
047500                                   LLAVE, FS-BLDMAS, FSE-BLDMAS
047600             MOVE 91 TO RETURN-CODE
047700             STOP RUN
047800         WHEN OTHER
047900             MOVE 'BUILDMNW' TO ARCHIVO
048000             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
048100                                   LLAVE, FS-BLDMNW, FSE-BLDMNW
048200             MOVE 91 TO RETURN-CODE
048300             STOP RUN
048400     END-EVALUATE.
048500 FILE-STATUS-EXTENDED-E. EXIT.
