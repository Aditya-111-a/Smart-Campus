000100******************************************************************
000200* FECHA       : 10/03/1981                                       *
000300* PROGRAMADOR : MARCO TULIO BARILLAS EK (MTBE)                   *
000400* APLICACION  : CONTROL DE CONSUMO DE SERVICIOS - EDIFICIOS      *
000500* PROGRAMA    : VTUM1C02                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : MOTOR DE DETECCION DE ANOMALIAS Y DE REGLAS      *
000800*             : DINAMICAS. POR CADA LECTURA ACEPTADA EVALUA LOS  *
000900*             : TRES CHEQUES FIJOS (UMBRAL, PICO POR DESVIACION  *
001000*             : ESTANDAR, CONSUMO ALTO CONTINUO) Y LA TABLA DE    *
001100*             : REGLAS ACTIVAS DEFINIDAS POR EL ADMINISTRADOR,   *
001200*             : GRABANDO UNA ALERTA POR CADA CONDICION DISPARADA.*
001300* ARCHIVOS    : RULESDAT (REGLAS, ENTRADA) ALERTMAS (ALERTAS     *
001400*             : ANTERIORES, ENTRADA) ALERTMNW (ALERTAS NUEVO,    *
001500*             : SALIDA)                                          *
001600* ACCION (ES) : 01=INICIALIZA 02=EVALUA-LECTURA 03=FINALIZA      *
001700* INSTALADO   : 10/03/1981                                       *
001800* BPM/RATIONAL: CTRL-0002                                        *
001900* NOMBRE      : MOTOR DE ANOMALIAS Y REGLAS - LECTURAS SERVICIOS *
002000******************************************************************
002100*   HISTORIAL DE CAMBIOS                                        *
002200*   ------------------------------------------------------------*
002300*   10/03/1981  MTBE  CTRL-0002  VERSION INICIAL: DETECCION DE   *
002400*                      EXCESOS DE CONSUMO SOBRE EL LIMITE DE LA  *
002500*                      TARJETA (UMBRAL) PARA EL REPORTE DE        *
002600*                      EXCEPCIONES DE CARTERA                    *
002700*   18/07/1983  MTBE  CTRL-0005  SE AGREGA DETECCION DE PICOS DE *
002800*                      CONSUMO (DESVIACION ESTANDAR) PARA         *
002900*                      TARJETAS CON PATRON IRREGULAR              *
003000*   05/11/1985  EOXC  CTRL-0009  SE AGREGA DETECCION DE CONSUMO  *
003100*                      ALTO CONTINUO (3 CICLOS) PARA PREALERTA   *
003200*                      DE SOBREGIRO                               *
003300*   02/03/1999  EOXC  CTRL-Y2K1  AJUSTE DE SIGLO: FECHAS A 4     *
003400*                      DIGITOS DE ANIO EN TODA LA RUTINA          *
003500*                      (PROYECTO AO-2000)                         *
003600*   04/02/2024  GQLM  SCU-0014  REUTILIZADA PARA EL MOTOR DE     *
003700*                      ANOMALIAS DE CONSUMO DE SERVICIOS DEL      *
003800*                      CAMPUS (VIT VELLORE): LOS CHEQUES DE       *
003900*                      UMBRAL/PICO/CONTINUO SE APLICAN AHORA A    *
004000*                      LECTURAS DE AGUA Y ENERGIA POR EDIFICIO    *
004100*   18/03/2024  GQLM  SCU-0020  SE AGREGA EL MOTOR DE REGLAS     *
004200*                      DINAMICAS (RULESDAT) DEFINIDAS POR EL      *
004300*                      ADMINISTRADOR                              *
004400*   22/07/2024  MTHV  SCU-0045  SE AGREGA LA CONDICION ZSCORE Y  *
004500*                      RATE-OF-CHANGE AL MOTOR DE REGLAS          *
004600*                      DINAMICAS                                  *
004700*   02/09/2024  MTHV  SCU-0059  CORRECCION: LA SUPRESION DE      *
004800*                      DUPLICADOS DE CONTINUOUS-HIGH NO           *
004900*                      CONSIDERABA ALERTAS YA EXISTENTES DEL      *
005000*                      MAESTRO ANTERIOR                           *
005100*   19/02/2025  JCPZ  SCU-0082  SE AGREGA EL CONTADOR DE ALERTAS *
005200*                      EMITIDAS (LK-AN-CANT-ALERTAS) PARA EL      *
005300*                      RESUMEN DEL PROGRAMA INVOCADOR             *
005320*   14/05/2025  RQCH  SCU-0098  CORRECCION: LA ALERTA SE GRABABA *
005340*                      CON ALR-FECHA-CAMBIO/ALR-HORA-CAMBIO EN    *
005360*                      CERO. SE AGREGA LK-AN-HORA AL AREA DE      *
005380*                      PARAMETROS Y SE ESTAMPAN AMBOS CAMPOS AL   *
005390*                      CREAR LA ALERTA                            *
005400******************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.                    VTUM1C02.
005700 AUTHOR.                        MARCO TULIO BARILLAS EK.
005800 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
005900 DATE-WRITTEN.                  10/03/1981.
006000 DATE-COMPILED.                 19/02/2025.
006100 SECURITY.                      USO INTERNO UNICAMENTE.
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS DIGITO-VALIDO   IS "0" THRU "9"
006700     UPSI-0 ON STATUS IS MODO-DIAGNOSTICO.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000******************************************************************
007100*              A R C H I V O S   D E   E N T R A D A             *
007200******************************************************************
007300     SELECT RULES-FILE       ASSIGN   TO RULESDAT
007400            ORGANIZATION     IS SEQUENTIAL
007500            FILE STATUS      IS FS-REGLAS
007600                                FSE-REGLAS.
007700     SELECT ALERTS-FILE      ASSIGN   TO ALERTMAS
007800            ORGANIZATION     IS SEQUENTIAL
007900            FILE STATUS      IS FS-ALEMAS
008000                                FSE-ALEMAS.
008100******************************************************************
008200*              A R C H I V O S   D E   S A L I D A               *
008300******************************************************************
008400     SELECT ALERTS-FILE-NEW  ASSIGN   TO ALERTMNW
008500            ORGANIZATION     IS SEQUENTIAL
008600            FILE STATUS      IS FS-ALEMNW
008700                                FSE-ALEMNW.
008800 DATA DIVISION.
008900 FILE SECTION.
009000*1 -->REGLAS DINAMICAS DE ALERTA DEFINIDAS POR EL ADMINISTRADOR
009100 FD  RULES-FILE.
009200     COPY VTRULE1.
009300*2 -->ALERTAS DEL MOTOR (VERSION ANTERIOR)
009400 FD  ALERTS-FILE.
009500     COPY VTALRT1.
009600*3 -->ALERTAS DEL MOTOR (VERSION ACTUALIZADA, INCLUYE LAS NUEVAS)
009700 FD  ALERTS-FILE-NEW.
009800 01  REG-ALERTA-NUEVA            PIC X(257).
009900 WORKING-STORAGE SECTION.
010000 77  WKS-PROGRAMA                PIC X(08) VALUE "VTUM1C02".
010100******************************************************************
010200*               C A M P O S    D E    T R A B A J O              *
010300******************************************************************
010400 01  WKS-CAMPOS-DE-TRABAJO.
010500     05  WKS-REGLA-YA-DISPARO    PIC X(01) VALUE 'N'.
010600         88  WKS-YA-DISPARO-REGLA    VALUE 'S'.
010700     05  WKS-ALCANCE-SW          PIC X(01) VALUE 'N'.
010800         88  WKS-ALCANCE-OK          VALUE 'S'.
010900     05  WKS-FIN-REGLAS          PIC X(01) VALUE 'N'.
011000         88  WKS-NO-HAY-MAS-REGLAS   VALUE 'S'.
011100     05  WKS-FIN-ALERTAS         PIC X(01) VALUE 'N'.
011200         88  WKS-NO-HAY-MAS-ALERTAS  VALUE 'S'.
011300     05  WKS-SIGUIENTE-ALR-ID    PIC 9(07) COMP VALUE ZERO.
011400     05  WKS-CANT-REGLAS         PIC S9(05) COMP VALUE ZERO.
011500     05  WKS-CANT-CONTINUO-PEND  PIC S9(05) COMP VALUE ZERO.
011600     05  WKS-I                   PIC S9(05) COMP VALUE ZERO.
011700     05  WKS-J                   PIC S9(05) COMP VALUE ZERO.
011800     05  WKS-N-VENT              PIC S9(05) COMP VALUE ZERO.
011900     05  WKS-POS                 PIC S9(05) COMP VALUE ZERO.
012000     05  WKS-IDX-FRASE           PIC S9(02) COMP VALUE ZERO.
012100     05  WKS-VENTANA-DIAS        PIC S9(03) COMP VALUE ZERO.
012200******************************************************************
012300*         T A B L A   D E   R E G L A S   D I N A M I C A S      *
012400******************************************************************
012500 01  WKS-TABLA-REGLAS.
012600     05  WKS-REG-REGLA OCCURS 100 TIMES
012700                        INDEXED BY WKS-IDX-REG.
012800         10  WKS-R-ID            PIC 9(05).
012900         10  WKS-R-ACTIVA        PIC X(01).
013000         10  WKS-R-UTILITY       PIC X(01).
013100         10  WKS-R-SCOPE         PIC X(08).
013200         10  WKS-R-BLDG-ID       PIC 9(05).
013300         10  WKS-R-ZONE          PIC X(14).
013400         10  WKS-R-COND          PIC X(14).
013500         10  WKS-R-THRESH        PIC 9(07)V99.
013600         10  WKS-R-CONSEC        PIC 9(03).
013700         10  WKS-R-WINDOW        PIC 9(03).
013800         10  WKS-R-SEVERITY      PIC X(06).
013900******************************************************************
014000*   EDIFICIO/SERVICIO CON ALERTA CONTINUOUS-HIGH YA PENDIENTE    *
014100******************************************************************
014200 01  WKS-TABLA-CONTINUO-PEND.
014300     05  WKS-CP-ENTRY OCCURS 80 TIMES
014400                       INDEXED BY WKS-IDX-CP.
014500         10  WKS-CP-BLDG-ID      PIC 9(05).
014600         10  WKS-CP-UTILITY      PIC X(01).
014700******************************************************************
014800*   ARREGLO COMBINADO (HISTORIAL + LECTURA NUEVA) PARA LA        *
014900*   SELECCION DE LAS N LECTURAS MAS RECIENTES (REGLA THRESHOLD   *
015000*   CON CONTADOR CONSECUTIVO)                                    *
015100******************************************************************
015200 01  WKS-TABLA-COMBINADA.
015300     05  WKS-COMB-ENTRY OCCURS 401 TIMES
015400                         INDEXED BY WKS-IDX-COMB.
015500         10  WKS-COMB-VALOR      PIC 9(07)V99.
015600         10  WKS-COMB-FECHA      PIC 9(08).
015700         10  WKS-COMB-USADO      PIC X(01).
015800     05  WKS-CANT-COMB           PIC S9(05) COMP VALUE ZERO.
015900     05  WKS-SEL-COUNT           PIC S9(05) COMP VALUE ZERO.
016000     05  WKS-SEL-MAX-FECHA       PIC 9(08) VALUE ZERO.
016100     05  WKS-SEL-MAX-POS         PIC S9(05) COMP VALUE ZERO.
016200     05  WKS-UMBRAL-CONSEC-FALLO PIC X(01) VALUE 'N'.
016300         88  WKS-CONSEC-FALLO        VALUE 'S'.
016400******************************************************************
016500*   ESTADISTICA DE VENTANA (MEDIA, DESVIACION, Z-SCORE) USADA    *
016600*   POR EL CHEQUEO DE PICO Y POR LA CONDICION ZSCORE DEL MOTOR   *
016700*   DE REGLAS DINAMICAS                                          *
016800******************************************************************
016900 01  WKS-VENTANA-ESTADISTICA.
017000     05  WKS-VENT-SUMA           PIC S9(09)V9999 COMP VALUE ZERO.
017100     05  WKS-VENT-MEDIA          PIC S9(09)V9999 COMP VALUE ZERO.
017200     05  WKS-VENT-SUMCUAD        PIC S9(11)V9999 COMP VALUE ZERO.
017300     05  WKS-VENT-VARIANZA       PIC S9(09)V9999 COMP VALUE ZERO.
017400     05  WKS-VENT-DESVEST        PIC S9(09)V9999 COMP VALUE ZERO.
017500     05  WKS-VENT-DIFF           PIC S9(09)V9999 COMP VALUE ZERO.
017600     05  WKS-VENT-Z              PIC S9(05)V9999 COMP VALUE ZERO.
017700     05  WKS-UMBRAL-80           PIC S9(09)V9999 COMP VALUE ZERO.
017800     05  WKS-FECHA-CORTE         PIC 9(08) VALUE ZERO.
017900******************************************************************
018000*   RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (NO SE USAN    *
018100*   FUNCIONES INTRINSECAS EN ESTE DEPARTAMENTO)                  *
018200******************************************************************
018300 01  WKS-RAIZ-CUADRADA.
018400     05  WKS-RAIZ-RADICANDO      PIC S9(09)V9999 COMP VALUE ZERO.
018500     05  WKS-RAIZ-ANTERIOR       PIC S9(09)V9999 COMP VALUE ZERO.
018600     05  WKS-RAIZ-NUEVA          PIC S9(09)V9999 COMP VALUE ZERO.
018700     05  WKS-RAIZ-DIFERENCIA     PIC S9(09)V9999 COMP VALUE ZERO.
018800     05  WKS-RAIZ-ITERACION      PIC S9(03) COMP VALUE ZERO.
018900     05  WKS-RAIZ-RESULTADO      PIC S9(09)V9999 COMP VALUE ZERO.
019000******************************************************************
019100*   LECTURA PREVIA MAS RECIENTE (REGLA RATE-OF-CHANGE)           *
019200******************************************************************
019300 01  WKS-PREVIA.
019400     05  WKS-PREV-VALOR          PIC 9(07)V99 VALUE ZERO.
019500     05  WKS-PREV-FECHA          PIC 9(08) VALUE ZERO.
019600     05  WKS-PREV-ENCONTRADA     PIC X(01) VALUE 'N'.
019700         88  WKS-HAY-PREVIA          VALUE 'S'.
019800     05  WKS-PORC-CAMBIO         PIC S9(07)V9999 COMP VALUE ZERO.
019900******************************************************************
020000*   TABLA LITERAL DE UNIDAD Y NOMBRE DE SERVICIO POR TIPO        *
020100*   (1 = AGUA  2 = ENERGIA)                                      *
020200******************************************************************
020300 01  WKS-UNIDADES-LIT.
020400     05  FILLER                  PIC X(06) VALUE 'LITERS'.
020500     05  FILLER                  PIC X(06) VALUE 'KWH   '.
020600 01  WKS-UNIDADES-TABLA REDEFINES WKS-UNIDADES-LIT.
020700     05  WKS-UNIDAD-POR-TIPO     PIC X(06) OCCURS 2 TIMES.
020800 01  WKS-NOMBRES-SERVICIO-LIT.
020900     05  FILLER                  PIC X(11) VALUE 'WATER      '.
021000     05  FILLER                  PIC X(11) VALUE 'ELECTRICITY'.
021100 01  WKS-NOMBRES-SERVICIO-TABLA REDEFINES WKS-NOMBRES-SERVICIO-LIT.
021200     05  WKS-UTILITY-NOMBRE      PIC X(11) OCCURS 2 TIMES.
021300******************************************************************
021400*   FRASES DE LA CONDICION DISPARADA POR UNA REGLA DINAMICA      *
021500*   (1 = THRESHOLD  2 = ZSCORE  3 = RATE-OF-CHANGE)               *
021600******************************************************************
021700 01  WKS-FRASES-REGLA-LIT.
021800     05  FILLER  PIC X(30) VALUE 'EXCEEDED CONFIGURED LIMIT     '.
021900     05  FILLER  PIC X(30) VALUE 'DEVIATED FROM RECENT PATTERN  '.
022000     05  FILLER  PIC X(30) VALUE 'CHANGED TOO QUICKLY           '.
022100 01  WKS-FRASES-REGLA REDEFINES WKS-FRASES-REGLA-LIT.
022200     05  WKS-FRASE-REGLA         PIC X(30) OCCURS 3 TIMES.
022300******************************************************************
022400*   TEXTOS Y MASCARAS PARA LA REDACCION DEL MENSAJE DE ALERTA    *
022500******************************************************************
022600 01  WKS-MENSAJE-ALERTA.
022700     05  WKS-AL-TIPO             PIC X(16).
022800     05  WKS-AL-SEVERIDAD        PIC X(06).
022900     05  WKS-AL-MENSAJE          PIC X(120).
023000 01  WKS-CAMPOS-EDITADOS.
023100     05  WKS-UNIDAD-TEXTO        PIC X(06).
023200     05  WKS-UTILITY-TEXTO       PIC X(11).
023300     05  WKS-ED-VALOR            PIC ZZZZZZ9.99.
023400     05  WKS-ED-UMBRAL           PIC ZZZZZZ9.99.
023500     05  WKS-ED-MEDIA            PIC ZZZZZZ9.99.
023600     05  WKS-ED-Z                PIC Z9.99.
023700     05  WKS-ED-CONTEO           PIC Z9.
023800******************************************************************
023900*   AREA DE PARAMETROS PARA LA RUTINA COMPARTIDA DE FECHAS       *
024000*   (CALL 'VTFEC100'), MISMO LAYOUT QUE LK-PARM-FECHA             *
024100******************************************************************
024200 01  WKS-PARM-FECHA-AUX.
024300     05  WKS-PF-FUNCION              PIC X(02).
024400     05  WKS-PF-TIMESTAMP            PIC X(14).
024500     05  WKS-PF-FECHA-ENTRADA        PIC 9(08).
024600     05  WKS-PF-DIAS-A-SUMAR         PIC S9(05).
024700     05  WKS-PF-FECHA-SALIDA         PIC 9(08).
024800     05  WKS-PF-HORA-SALIDA          PIC 9(04).
024900     05  WKS-PF-DIA-SERIAL-SALIDA    PIC 9(08).
025000     05  WKS-PF-INDICE-SEMANA-SALIDA PIC 9(01).
025100     05  WKS-PF-BANDERA-VALIDA       PIC X(01).
025200*                VARIABLES DE FILE STATUS Y FILE STATUS EXTENDIDO
025300 01  FS-REGLAS                   PIC 9(02) VALUE ZEROS.
025400 01  FS-ALEMAS                   PIC 9(02) VALUE ZEROS.
025500 01  FS-ALEMNW                   PIC 9(02) VALUE ZEROS.
025600 01  FSE-REGLAS.
025700     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
025800     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
025900     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
026000 01  FSE-ALEMAS.
026100     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
026200     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
026300     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
026400 01  FSE-ALEMNW.
026500     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
026600     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
026700     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
026800*   VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
026900 77  PROGRAMA                    PIC X(08) VALUE SPACES.
027000 77  ARCHIVO                     PIC X(08) VALUE SPACES.
027100 77  ACCION                      PIC X(10) VALUE SPACES.
027200 77  LLAVE                       PIC X(32) VALUE SPACES.
027300 77  FS-CICLO                    PIC 9(02) COMP VALUE ZERO.
027400******************************************************************
027500 LINKAGE SECTION.
027600 01  LK-PARM-ANOMALIA.
027700     05  LK-AN-FUNCION           PIC X(02).
027800         88  LK-AN-FUN-INICIALIZA    VALUE '01'.
027900         88  LK-AN-FUN-EVALUA        VALUE '02'.
028000         88  LK-AN-FUN-FINALIZA      VALUE '03'.
028100     05  LK-AN-BLDG-ID           PIC 9(05).
028200     05  LK-AN-UTILITY           PIC X(01).
028300     05  LK-AN-ZONE              PIC X(14).
028400     05  LK-AN-UMBRAL            PIC 9(07)V99.
028500     05  LK-AN-READING-ID        PIC 9(07).
028600     05  LK-AN-VALUE             PIC 9(07)V99.
028700     05  LK-AN-DATE              PIC 9(08).
028750     05  LK-AN-HORA              PIC 9(04).
028800     05  LK-AN-CANT-HIST         PIC 9(05) COMP.
028900     05  LK-AN-HISTORIA OCCURS 400 TIMES.
029000         10  LK-HIST-VALUE       PIC 9(07)V99.
029100         10  LK-HIST-DATE        PIC 9(08).
029200     05  LK-AN-CANT-ALERTAS      PIC 9(02) COMP.
029300******************************************************************
029400 PROCEDURE DIVISION USING LK-PARM-ANOMALIA.
029500******************************************************************
029600 000-PRINCIPAL SECTION.
029700     MOVE WKS-PROGRAMA TO PROGRAMA
029800     EVALUATE TRUE
029900         WHEN LK-AN-FUN-INICIALIZA
030000             PERFORM 001-INICIALIZA THRU 001-INICIALIZA-E
030100         WHEN LK-AN-FUN-EVALUA
030200             PERFORM 002-EVALUA-LECTURA THRU 002-EVALUA-LECTURA-E
030300         WHEN LK-AN-FUN-FINALIZA
030400             PERFORM 003-FINALIZA THRU 003-FINALIZA-E
030500     END-EVALUATE
030600     GOBACK.
030700 000-PRINCIPAL-E. EXIT.
030800
030900******************************************************************
031000*   CARGA LA TABLA DE REGLAS ACTIVAS Y PREPARA EL ARCHIVO NUEVO  *
031100*   DE ALERTAS, ARRASTRANDO LAS YA EXISTENTES (MAESTRO ANTERIOR) *
031200*   Y MARCANDO LAS CONTINUOUS-HIGH PENDIENTES PARA LA SUPRESION  *
031300*   DE DUPLICADOS                                                *
031400******************************************************************
031500 001-INICIALIZA SECTION.
031600     MOVE 'OPEN'   TO ACCION
031700     MOVE ZERO     TO WKS-CANT-REGLAS
031800     OPEN INPUT RULES-FILE
031900     IF FS-REGLAS = 35
032000         MOVE ZEROS TO FS-REGLAS
032100     ELSE
032200         IF FS-REGLAS NOT = 0
032300             MOVE 1 TO FS-CICLO
032400             PERFORM FILE-STATUS-EXTENDED
032500                                THRU FILE-STATUS-EXTENDED-E
032600         ELSE
032700             PERFORM 001-LEE-UNA-REGLA THRU 001-LEE-UNA-REGLA-E
032800                                UNTIL WKS-NO-HAY-MAS-REGLAS
032900             CLOSE RULES-FILE
033000         END-IF
033100     END-IF
033200
033300     MOVE ZERO TO WKS-SIGUIENTE-ALR-ID
033400     MOVE ZERO TO WKS-CANT-CONTINUO-PEND
033500     OPEN OUTPUT ALERTS-FILE-NEW
033600     IF FS-ALEMNW NOT = 0
033700         MOVE 3 TO FS-CICLO
033800         PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
033900     END-IF
034000     OPEN INPUT ALERTS-FILE
034100     IF FS-ALEMAS = 35
034200         MOVE ZEROS TO FS-ALEMAS
034300     ELSE
034400         IF FS-ALEMAS NOT = 0
034500             MOVE 2 TO FS-CICLO
034600             PERFORM FILE-STATUS-EXTENDED
034700                                THRU FILE-STATUS-EXTENDED-E
034800         ELSE
034900             PERFORM 001-COPIA-UNA-ALERTA THRU 001-COPIA-UNA-ALERTA-E
035000                                UNTIL WKS-NO-HAY-MAS-ALERTAS
035100             CLOSE ALERTS-FILE
035200         END-IF
035300     END-IF.
035400 001-INICIALIZA-E. EXIT.
035500
035600 001-LEE-UNA-REGLA SECTION.
035700     READ RULES-FILE
035800         AT END
035900             MOVE 'S' TO WKS-FIN-REGLAS
036000         NOT AT END
036100             ADD 1 TO WKS-CANT-REGLAS
036200             MOVE RUL-ID            TO WKS-R-ID      (WKS-CANT-REGLAS)
036300             MOVE RUL-ACTIVE-FLAG   TO WKS-R-ACTIVA  (WKS-CANT-REGLAS)
036400             MOVE RUL-UTILITY       TO WKS-R-UTILITY (WKS-CANT-REGLAS)
036500             MOVE RUL-SCOPE-TYPE    TO WKS-R-SCOPE   (WKS-CANT-REGLAS)
036600             MOVE RUL-BLDG-ID       TO WKS-R-BLDG-ID (WKS-CANT-REGLAS)
036700             MOVE RUL-ZONE          TO WKS-R-ZONE    (WKS-CANT-REGLAS)
036800             MOVE RUL-COND-TYPE     TO WKS-R-COND    (WKS-CANT-REGLAS)
036900             MOVE RUL-THRESH-VALUE  TO WKS-R-THRESH  (WKS-CANT-REGLAS)
037000             MOVE RUL-CONSEC-COUNT  TO WKS-R-CONSEC  (WKS-CANT-REGLAS)
037100             MOVE RUL-WINDOW-DAYS   TO WKS-R-WINDOW  (WKS-CANT-REGLAS)
037200             IF RUL-SEVERITY = SPACES
037300                 MOVE 'MEDIUM' TO WKS-R-SEVERITY (WKS-CANT-REGLAS)
037400             ELSE
037500                 MOVE RUL-SEVERITY TO WKS-R-SEVERITY (WKS-CANT-REGLAS)
037600             END-IF
037700     END-READ.
037800 001-LEE-UNA-REGLA-E. EXIT.
037900
038000 001-COPIA-UNA-ALERTA SECTION.
038100     READ ALERTS-FILE
038200         AT END
038300             MOVE 'S' TO WKS-FIN-ALERTAS
038400         NOT AT END
038500             MOVE VTA1-REGISTRO-ALERTA TO REG-ALERTA-NUEVA
038600             WRITE REG-ALERTA-NUEVA
038700             IF FS-ALEMNW NOT = 0
038800                 MOVE 3 TO FS-CICLO
038900                 PERFORM FILE-STATUS-EXTENDED
039000                                    THRU FILE-STATUS-EXTENDED-E
039100             END-IF
039200             IF ALR-ID > WKS-SIGUIENTE-ALR-ID
039300                 MOVE ALR-ID TO WKS-SIGUIENTE-ALR-ID
039400             END-IF
039500             IF ALR-TIPO-CONTINUO AND ALR-PENDIENTE
039600                 PERFORM 001-MARCA-CONTINUO-PEND
039700                                    THRU 001-MARCA-CONTINUO-PEND-E
039800             END-IF
039900     END-READ.
040000 001-COPIA-UNA-ALERTA-E. EXIT.
040100
040200 001-MARCA-CONTINUO-PEND SECTION.
040300     ADD 1 TO WKS-CANT-CONTINUO-PEND
040400     MOVE ALR-BLDG-ID TO WKS-CP-BLDG-ID (WKS-CANT-CONTINUO-PEND)
040500     MOVE ALR-UTILITY TO WKS-CP-UTILITY (WKS-CANT-CONTINUO-PEND).
040600 001-MARCA-CONTINUO-PEND-E. EXIT.
040700
040800******************************************************************
040900*   EVALUA UNA LECTURA NUEVA CONTRA LOS TRES CHEQUES FIJOS Y LA  *
041000*   TABLA DE REGLAS DINAMICAS. REGLA DE NEGOCIO: BUILT-IN        *
041100*   ANOMALY CHECKS / DYNAMIC RULE ENGINE                         *
041200******************************************************************
041300 002-EVALUA-LECTURA SECTION.
041400     MOVE ZERO TO LK-AN-CANT-ALERTAS
041500     MOVE 'N'  TO WKS-REGLA-YA-DISPARO
041600     PERFORM 010-CHEQUEO-UMBRAL    THRU 010-CHEQUEO-UMBRAL-E
041700     PERFORM 020-CHEQUEO-PICO      THRU 020-CHEQUEO-PICO-E
041800     PERFORM 030-CHEQUEO-CONTINUO  THRU 030-CHEQUEO-CONTINUO-E
041900     PERFORM 040-MOTOR-REGLAS-DINAMICAS
042000                        THRU 040-MOTOR-REGLAS-DINAMICAS-E
042100                        VARYING WKS-IDX-REG FROM 1 BY 1
042200                        UNTIL WKS-IDX-REG > WKS-CANT-REGLAS.
042300 002-EVALUA-LECTURA-E. EXIT.
042400
042500******************************************************************
042600*   CHEQUEO 1: RUPTURA DE UMBRAL                                 *
042700******************************************************************
042800 010-CHEQUEO-UMBRAL SECTION.
042900     IF LK-AN-VALUE > LK-AN-UMBRAL
043000         PERFORM 011-ARMA-MENSAJE-UMBRAL
043100                            THRU 011-ARMA-MENSAJE-UMBRAL-E
043200         MOVE 'THRESHOLD-BREACH'   TO WKS-AL-TIPO
043300         MOVE 'HIGH'               TO WKS-AL-SEVERIDAD
043400         PERFORM 090-ESCRIBE-ALERTA THRU 090-ESCRIBE-ALERTA-E
043500     END-IF.
043600 010-CHEQUEO-UMBRAL-E. EXIT.
043700
043800 011-ARMA-MENSAJE-UMBRAL SECTION.
043900     MOVE SPACES TO WKS-AL-MENSAJE
044000     PERFORM 095-DETERMINA-TEXTOS-UTILIDAD
044100                        THRU 095-DETERMINA-TEXTOS-UTILIDAD-E
044200     MOVE LK-AN-VALUE  TO WKS-ED-VALOR
044300     MOVE LK-AN-UMBRAL TO WKS-ED-UMBRAL
044400     STRING WKS-UTILITY-TEXTO        DELIMITED BY SPACE
044500            ' CONSUMPTION ('         DELIMITED BY SIZE
044600            WKS-ED-VALOR             DELIMITED BY SIZE
044700            ' '                      DELIMITED BY SIZE
044800            WKS-UNIDAD-TEXTO         DELIMITED BY SPACE
044900            ') EXCEEDS THRESHOLD ('  DELIMITED BY SIZE
045000            WKS-ED-UMBRAL            DELIMITED BY SIZE
045100            ' '                      DELIMITED BY SIZE
045200            WKS-UNIDAD-TEXTO         DELIMITED BY SPACE
045300            ')'                      DELIMITED BY SIZE
045400            INTO WKS-AL-MENSAJE.
045500 011-ARMA-MENSAJE-UMBRAL-E. EXIT.
045600
045700******************************************************************
045800*   CHEQUEO 2: PICO ESTADISTICO (Z-SCORE SOBRE 7 DIAS)           *
045900******************************************************************
046000 020-CHEQUEO-PICO SECTION.
046100     MOVE '03'           TO WKS-PF-FUNCION
046200     MOVE LK-AN-DATE      TO WKS-PF-FECHA-ENTRADA
046300     COMPUTE WKS-PF-DIAS-A-SUMAR = 0 - 7
046400     CALL 'VTFEC100' USING WKS-PARM-FECHA-AUX
046500     MOVE WKS-PF-FECHA-SALIDA TO WKS-FECHA-CORTE
046600     MOVE ZERO TO WKS-N-VENT
046700     MOVE ZERO TO WKS-VENT-SUMA
046800     PERFORM 021-ACUM-VENTANA THRU 021-ACUM-VENTANA-E
046900                        VARYING WKS-I FROM 1 BY 1
047000                        UNTIL WKS-I > LK-AN-CANT-HIST
047100     IF WKS-N-VENT >= 3
047200         PERFORM 024-CALCULA-MEDIA-DESVEST
047300                            THRU 024-CALCULA-MEDIA-DESVEST-E
047400         IF WKS-VENT-DESVEST > 0
047500             COMPUTE WKS-VENT-Z ROUNDED =
047600                 (LK-AN-VALUE - WKS-VENT-MEDIA) / WKS-VENT-DESVEST
047700             IF WKS-VENT-Z > 2.5
047800                 PERFORM 023-ARMA-MENSAJE-PICO
047900                                    THRU 023-ARMA-MENSAJE-PICO-E
048000                 MOVE 'SPIKE'      TO WKS-AL-TIPO
048100                 MOVE 'MEDIUM'     TO WKS-AL-SEVERIDAD
048200                 PERFORM 090-ESCRIBE-ALERTA
048300                                    THRU 090-ESCRIBE-ALERTA-E
048400             END-IF
048500         END-IF
048600     END-IF.
048700 020-CHEQUEO-PICO-E. EXIT.
048800
048900 021-ACUM-VENTANA SECTION.
049000     IF LK-HIST-DATE (WKS-I) >= WKS-FECHA-CORTE
049100         ADD 1 TO WKS-N-VENT
049200         ADD LK-HIST-VALUE (WKS-I) TO WKS-VENT-SUMA
049300     END-IF.
049400 021-ACUM-VENTANA-E. EXIT.
049500
049600 022-ACUM-SUMCUAD SECTION.
049700     IF LK-HIST-DATE (WKS-I) >= WKS-FECHA-CORTE
049800         COMPUTE WKS-VENT-DIFF = LK-HIST-VALUE (WKS-I) - WKS-VENT-MEDIA
049900         COMPUTE WKS-VENT-SUMCUAD = WKS-VENT-SUMCUAD +
050000                 (WKS-VENT-DIFF * WKS-VENT-DIFF)
050100     END-IF.
050200 022-ACUM-SUMCUAD-E. EXIT.
050300
050400 023-ARMA-MENSAJE-PICO SECTION.
050500     MOVE SPACES TO WKS-AL-MENSAJE
050600     PERFORM 095-DETERMINA-TEXTOS-UTILIDAD
050700                        THRU 095-DETERMINA-TEXTOS-UTILIDAD-E
050800     MOVE LK-AN-VALUE   TO WKS-ED-VALOR
050900     MOVE WKS-VENT-Z    TO WKS-ED-Z
051000     MOVE WKS-VENT-MEDIA TO WKS-ED-MEDIA
051100     STRING WKS-UTILITY-TEXTO           DELIMITED BY SPACE
051200            ' CONSUMPTION ('            DELIMITED BY SIZE
051300            WKS-ED-VALOR                DELIMITED BY SIZE
051400            ' '                         DELIMITED BY SIZE
051500            WKS-UNIDAD-TEXTO            DELIMITED BY SPACE
051600            ') IS A STATISTICAL SPIKE: Z-SCORE '
051700                                         DELIMITED BY SIZE
051800            WKS-ED-Z                    DELIMITED BY SIZE
051900            ' VS RECENT AVERAGE '       DELIMITED BY SIZE
052000            WKS-ED-MEDIA                DELIMITED BY SIZE
052100            INTO WKS-AL-MENSAJE.
052200 023-ARMA-MENSAJE-PICO-E. EXIT.
052300
052400******************************************************************
052500*   RUTINA COMPARTIDA: MEDIA Y DESVIACION ESTANDAR MUESTRAL      *
052600*   (DIVISOR N-1) SOBRE LA VENTANA YA ACUMULADA EN WKS-N-VENT /  *
052700*   WKS-VENT-SUMA. LA USAN EL CHEQUEO DE PICO Y LA CONDICION     *
052800*   ZSCORE DEL MOTOR DE REGLAS DINAMICAS                         *
052900******************************************************************
053000 024-CALCULA-MEDIA-DESVEST SECTION.
053100     COMPUTE WKS-VENT-MEDIA = WKS-VENT-SUMA / WKS-N-VENT
053200     MOVE ZERO TO WKS-VENT-SUMCUAD
053300     PERFORM 022-ACUM-SUMCUAD THRU 022-ACUM-SUMCUAD-E
053400                        VARYING WKS-I FROM 1 BY 1
053500                        UNTIL WKS-I > LK-AN-CANT-HIST
053600     COMPUTE WKS-VENT-VARIANZA = WKS-VENT-SUMCUAD / (WKS-N-VENT - 1)
053700     MOVE WKS-VENT-VARIANZA TO WKS-RAIZ-RADICANDO
053800     PERFORM 099-RAIZ-CUADRADA THRU 099-RAIZ-CUADRADA-E
053900     MOVE WKS-RAIZ-RESULTADO TO WKS-VENT-DESVEST.
054000 024-CALCULA-MEDIA-DESVEST-E. EXIT.
054100
054200******************************************************************
054300*   CHEQUEO 3: CONSUMO ALTO CONTINUO (3 DIAS, >80% DEL UMBRAL)   *
054400******************************************************************
054500 030-CHEQUEO-CONTINUO SECTION.
054600     MOVE '03'           TO WKS-PF-FUNCION
054700     MOVE LK-AN-DATE      TO WKS-PF-FECHA-ENTRADA
054800     COMPUTE WKS-PF-DIAS-A-SUMAR = 0 - 3
054900     CALL 'VTFEC100' USING WKS-PARM-FECHA-AUX
055000     MOVE WKS-PF-FECHA-SALIDA TO WKS-FECHA-CORTE
055100     COMPUTE WKS-UMBRAL-80 = LK-AN-UMBRAL * 0.8
055200     MOVE ZERO TO WKS-N-VENT
055300     IF LK-AN-VALUE > WKS-UMBRAL-80
055400         MOVE 1 TO WKS-N-VENT
055500     END-IF
055600     PERFORM 031-ACUM-VENTANA-CONTINUO
055700                        THRU 031-ACUM-VENTANA-CONTINUO-E
055800                        VARYING WKS-I FROM 1 BY 1
055900                        UNTIL WKS-I > LK-AN-CANT-HIST
056000     IF WKS-N-VENT >= 3
056100         PERFORM 032-BUSCA-CONTINUO-PEND
056200                            THRU 032-BUSCA-CONTINUO-PEND-E
056300         IF WKS-POS = 0
056400             PERFORM 033-ARMA-MENSAJE-CONTINUO
056500                                THRU 033-ARMA-MENSAJE-CONTINUO-E
056600             MOVE 'CONTINUOUS-HIGH' TO WKS-AL-TIPO
056700             MOVE 'MEDIUM'          TO WKS-AL-SEVERIDAD
056800             PERFORM 090-ESCRIBE-ALERTA THRU 090-ESCRIBE-ALERTA-E
056900         END-IF
057000     END-IF.
057100 030-CHEQUEO-CONTINUO-E. EXIT.
057200
057300 031-ACUM-VENTANA-CONTINUO SECTION.
057400     IF (LK-HIST-DATE (WKS-I) >= WKS-FECHA-CORTE) AND
057500        (LK-HIST-VALUE (WKS-I) > WKS-UMBRAL-80)
057600         ADD 1 TO WKS-N-VENT
057700     END-IF.
057800 031-ACUM-VENTANA-CONTINUO-E. EXIT.
057900
058000 032-BUSCA-CONTINUO-PEND SECTION.
058100     MOVE ZERO TO WKS-POS
058200     PERFORM 032-COMPARA-CONTINUO-PEND
058300                        THRU 032-COMPARA-CONTINUO-PEND-E
058400                        VARYING WKS-J FROM 1 BY 1
058500                        UNTIL WKS-J > WKS-CANT-CONTINUO-PEND.
058600 032-BUSCA-CONTINUO-PEND-E. EXIT.
058700
058800 032-COMPARA-CONTINUO-PEND SECTION.
058900     IF (WKS-CP-BLDG-ID (WKS-J) = LK-AN-BLDG-ID) AND
059000        (WKS-CP-UTILITY (WKS-J) = LK-AN-UTILITY)
059100         MOVE WKS-J TO WKS-POS
059200     END-IF.
059300 032-COMPARA-CONTINUO-PEND-E. EXIT.
059400
059500 033-ARMA-MENSAJE-CONTINUO SECTION.
059600     MOVE SPACES TO WKS-AL-MENSAJE
059700     PERFORM 095-DETERMINA-TEXTOS-UTILIDAD
059800                        THRU 095-DETERMINA-TEXTOS-UTILIDAD-E
059900     MOVE WKS-N-VENT TO WKS-ED-CONTEO
060000     STRING WKS-UTILITY-TEXTO   DELIMITED BY SPACE
060100            ' CONSUMPTION HAS BEEN ABOVE 80% OF THRESHOLD FOR '
060200                                DELIMITED BY SIZE
060300            WKS-ED-CONTEO       DELIMITED BY SIZE
060400            ' CONSECUTIVE DAYS' DELIMITED BY SIZE
060500            INTO WKS-AL-MENSAJE.
060600 033-ARMA-MENSAJE-CONTINUO-E. EXIT.
060700
060800******************************************************************
060900*   MOTOR DE REGLAS DINAMICAS: UNA ITERACION POR REGLA ACTIVA,   *
061000*   EJECUTADO POR 002-EVALUA-LECTURA VARIANDO WKS-IDX-REG        *
061100******************************************************************
061200 040-MOTOR-REGLAS-DINAMICAS SECTION.
061300     IF WKS-YA-DISPARO-REGLA
061400         CONTINUE
061500     ELSE
061600         IF (WKS-R-ACTIVA  (WKS-IDX-REG) = 'Y') AND
061700            (WKS-R-UTILITY (WKS-IDX-REG) = LK-AN-UTILITY)
061800             PERFORM 041-VERIFICA-ALCANCE
061900                                THRU 041-VERIFICA-ALCANCE-E
062000             IF WKS-ALCANCE-OK
062100                 EVALUATE WKS-R-COND (WKS-IDX-REG)
062200                     WHEN 'THRESHOLD'
062300                         PERFORM 042-EVALUA-THRESHOLD
062400                                    THRU 042-EVALUA-THRESHOLD-E
062500                     WHEN 'ZSCORE'
062600                         PERFORM 043-EVALUA-ZSCORE
062700                                    THRU 043-EVALUA-ZSCORE-E
062800                     WHEN 'RATE-OF-CHANGE'
062900                         PERFORM 044-EVALUA-CAMBIO
063000                                    THRU 044-EVALUA-CAMBIO-E
063100                 END-EVALUATE
063200             END-IF
063300         END-IF
063400     END-IF.
063500 040-MOTOR-REGLAS-DINAMICAS-E. EXIT.
063600
063700 041-VERIFICA-ALCANCE SECTION.
063800     MOVE 'N' TO WKS-ALCANCE-SW
063900     EVALUATE WKS-R-SCOPE (WKS-IDX-REG)
064000         WHEN 'GLOBAL'
064100             MOVE 'S' TO WKS-ALCANCE-SW
064200         WHEN 'BUILDING'
064300             IF WKS-R-BLDG-ID (WKS-IDX-REG) = LK-AN-BLDG-ID
064400                 MOVE 'S' TO WKS-ALCANCE-SW
064500             END-IF
064600         WHEN 'ZONE'
064700             IF WKS-R-ZONE (WKS-IDX-REG) = LK-AN-ZONE
064800                 MOVE 'S' TO WKS-ALCANCE-SW
064900             END-IF
065000     END-EVALUATE.
065100 041-VERIFICA-ALCANCE-E. EXIT.
065200
065300******************************************************************
065400*   CONDICION THRESHOLD: CONSECUTIVA (>1 LECTURAS MAS RECIENTES  *
065500*   TODAS SOBRE EL LIMITE) O SIMPLE (SOLO LA LECTURA NUEVA)      *
065600******************************************************************
065700 042-EVALUA-THRESHOLD SECTION.
065800     IF WKS-R-CONSEC (WKS-IDX-REG) > 1
065900         PERFORM 0421-ARMA-COMBINADA THRU 0421-ARMA-COMBINADA-E
066000         PERFORM 0422-SELECCIONA-TOP-N
066100                            THRU 0422-SELECCIONA-TOP-N-E
066200         IF (WKS-SEL-COUNT >= WKS-R-CONSEC (WKS-IDX-REG)) AND
066300            (NOT WKS-CONSEC-FALLO)
066400             PERFORM 049-DISPARA-REGLA THRU 049-DISPARA-REGLA-E
066500         END-IF
066600     ELSE
066700         IF LK-AN-VALUE > WKS-R-THRESH (WKS-IDX-REG)
066800             PERFORM 049-DISPARA-REGLA THRU 049-DISPARA-REGLA-E
066900         END-IF
067000     END-IF.
067100 042-EVALUA-THRESHOLD-E. EXIT.
067200
067300 0421-ARMA-COMBINADA SECTION.
067400     MOVE ZERO TO WKS-CANT-COMB
067500     PERFORM 04211-COPIA-HIST-COMB THRU 04211-COPIA-HIST-COMB-E
067600                        VARYING WKS-I FROM 1 BY 1
067700                        UNTIL WKS-I > LK-AN-CANT-HIST
067800     ADD 1 TO WKS-CANT-COMB
067900     MOVE LK-AN-VALUE TO WKS-COMB-VALOR (WKS-CANT-COMB)
068000     MOVE LK-AN-DATE  TO WKS-COMB-FECHA (WKS-CANT-COMB)
068100     MOVE 'N'         TO WKS-COMB-USADO (WKS-CANT-COMB).
068200 0421-ARMA-COMBINADA-E. EXIT.
068300
068400 04211-COPIA-HIST-COMB SECTION.
068500     ADD 1 TO WKS-CANT-COMB
068600     MOVE LK-HIST-VALUE (WKS-I) TO WKS-COMB-VALOR (WKS-CANT-COMB)
068700     MOVE LK-HIST-DATE  (WKS-I) TO WKS-COMB-FECHA (WKS-CANT-COMB)
068800     MOVE 'N'                   TO WKS-COMB-USADO (WKS-CANT-COMB).
068900 04211-COPIA-HIST-COMB-E. EXIT.
069000
069100 0422-SELECCIONA-TOP-N SECTION.
069200     MOVE ZERO TO WKS-SEL-COUNT
069300     MOVE 'N'  TO WKS-UMBRAL-CONSEC-FALLO
069400     PERFORM 04221-SELECCIONA-UNO THRU 04221-SELECCIONA-UNO-E
069500                        VARYING WKS-J FROM 1 BY 1
069600                        UNTIL (WKS-J > WKS-R-CONSEC (WKS-IDX-REG))
069700                           OR (WKS-J > WKS-CANT-COMB).
069800 0422-SELECCIONA-TOP-N-E. EXIT.
069900
070000 04221-SELECCIONA-UNO SECTION.
070100     MOVE ZERO TO WKS-SEL-MAX-POS
070200     MOVE ZERO TO WKS-SEL-MAX-FECHA
070300     PERFORM 04222-BUSCA-MAX-FECHA THRU 04222-BUSCA-MAX-FECHA-E
070400                        VARYING WKS-I FROM 1 BY 1
070500                        UNTIL WKS-I > WKS-CANT-COMB
070600     IF WKS-SEL-MAX-POS > 0
070700         MOVE 'S' TO WKS-COMB-USADO (WKS-SEL-MAX-POS)
070800         ADD 1 TO WKS-SEL-COUNT
070900         IF WKS-COMB-VALOR (WKS-SEL-MAX-POS) NOT >
071000                                       WKS-R-THRESH (WKS-IDX-REG)
071100             MOVE 'S' TO WKS-UMBRAL-CONSEC-FALLO
071200         END-IF
071300     END-IF.
071400 04221-SELECCIONA-UNO-E. EXIT.
071500
071600 04222-BUSCA-MAX-FECHA SECTION.
071700     IF (WKS-COMB-USADO (WKS-I) = 'N') AND
071800        (WKS-COMB-FECHA (WKS-I) >= WKS-SEL-MAX-FECHA)
071900         MOVE WKS-COMB-FECHA (WKS-I) TO WKS-SEL-MAX-FECHA
072000         MOVE WKS-I                  TO WKS-SEL-MAX-POS
072100     END-IF.
072200 04222-BUSCA-MAX-FECHA-E. EXIT.
072300
072400******************************************************************
072500*   CONDICION ZSCORE: MISMO CALCULO DEL CHEQUEO DE PICO, PERO    *
072600*   CON VENTANA Y LIMITE TOMADOS DE LA REGLA                     *
072700******************************************************************
072800 043-EVALUA-ZSCORE SECTION.
072900     IF WKS-R-WINDOW (WKS-IDX-REG) = 0
073000         MOVE 1 TO WKS-VENTANA-DIAS
073100     ELSE
073200         MOVE WKS-R-WINDOW (WKS-IDX-REG) TO WKS-VENTANA-DIAS
073300     END-IF
073400     MOVE '03'       TO WKS-PF-FUNCION
073500     MOVE LK-AN-DATE TO WKS-PF-FECHA-ENTRADA
073600     COMPUTE WKS-PF-DIAS-A-SUMAR = 0 - WKS-VENTANA-DIAS
073700     CALL 'VTFEC100' USING WKS-PARM-FECHA-AUX
073800     MOVE WKS-PF-FECHA-SALIDA TO WKS-FECHA-CORTE
073900     MOVE ZERO TO WKS-N-VENT
074000     MOVE ZERO TO WKS-VENT-SUMA
074100     PERFORM 021-ACUM-VENTANA THRU 021-ACUM-VENTANA-E
074200                        VARYING WKS-I FROM 1 BY 1
074300                        UNTIL WKS-I > LK-AN-CANT-HIST
074400     IF WKS-N-VENT >= 3
074500         PERFORM 024-CALCULA-MEDIA-DESVEST
074600                            THRU 024-CALCULA-MEDIA-DESVEST-E
074700         IF WKS-VENT-DESVEST > 0
074800             COMPUTE WKS-VENT-Z ROUNDED =
074900                 (LK-AN-VALUE - WKS-VENT-MEDIA) / WKS-VENT-DESVEST
075000             IF WKS-VENT-Z > WKS-R-THRESH (WKS-IDX-REG)
075100                 PERFORM 049-DISPARA-REGLA THRU 049-DISPARA-REGLA-E
075200             END-IF
075300         END-IF
075400     END-IF.
075500 043-EVALUA-ZSCORE-E. EXIT.
075600
075700******************************************************************
075800*   CONDICION RATE-OF-CHANGE: COMPARA LA LECTURA NUEVA CONTRA LA *
075900*   LECTURA ANTERIOR MAS RECIENTE DEL MISMO EDIFICIO/SERVICIO    *
076000******************************************************************
076100 044-EVALUA-CAMBIO SECTION.
076200     MOVE 'N'  TO WKS-PREV-ENCONTRADA
076300     MOVE ZERO TO WKS-PREV-FECHA
076400     MOVE ZERO TO WKS-PREV-VALOR
076500     PERFORM 0441-BUSCA-PREVIA THRU 0441-BUSCA-PREVIA-E
076600                        VARYING WKS-I FROM 1 BY 1
076700                        UNTIL WKS-I > LK-AN-CANT-HIST
076800     IF WKS-HAY-PREVIA AND (WKS-PREV-VALOR > 0)
076900         COMPUTE WKS-PORC-CAMBIO ROUNDED =
077000             ((LK-AN-VALUE - WKS-PREV-VALOR) / WKS-PREV-VALOR) * 100
077100         IF WKS-PORC-CAMBIO > WKS-R-THRESH (WKS-IDX-REG)
077200             PERFORM 049-DISPARA-REGLA THRU 049-DISPARA-REGLA-E
077300         END-IF
077400     END-IF.
077500 044-EVALUA-CAMBIO-E. EXIT.
077600
077700 0441-BUSCA-PREVIA SECTION.
077800     IF LK-HIST-DATE (WKS-I) >= WKS-PREV-FECHA
077900         MOVE LK-HIST-DATE  (WKS-I) TO WKS-PREV-FECHA
078000         MOVE LK-HIST-VALUE (WKS-I) TO WKS-PREV-VALOR
078100         MOVE 'S'                   TO WKS-PREV-ENCONTRADA
078200     END-IF.
078300 0441-BUSCA-PREVIA-E. EXIT.
078400
078500******************************************************************
078600*   EMITE LA ALERTA RULE-TRIGGER Y CIERRA EL CICLO DE REGLAS     *
078700*   PARA ESTA LECTURA (A LO SUMO UNA ALERTA DE REGLA POR         *
078800*   LECTURA)                                                     *
078900******************************************************************
079000 049-DISPARA-REGLA SECTION.
079100     EVALUATE WKS-R-COND (WKS-IDX-REG)
079200         WHEN 'THRESHOLD'      MOVE 1 TO WKS-IDX-FRASE
079300         WHEN 'ZSCORE'         MOVE 2 TO WKS-IDX-FRASE
079400         WHEN 'RATE-OF-CHANGE' MOVE 3 TO WKS-IDX-FRASE
079500     END-EVALUATE
079600     PERFORM 095-DETERMINA-TEXTOS-UTILIDAD
079700                        THRU 095-DETERMINA-TEXTOS-UTILIDAD-E
079800     MOVE SPACES TO WKS-AL-MENSAJE
079900     STRING WKS-UTILITY-TEXTO           DELIMITED BY SPACE
080000            ' RULE-BASED ALERT: '       DELIMITED BY SIZE
080100            WKS-FRASE-REGLA (WKS-IDX-FRASE) DELIMITED BY SPACE
080200            INTO WKS-AL-MENSAJE
080300     MOVE 'RULE-TRIGGER'              TO WKS-AL-TIPO
080400     MOVE WKS-R-SEVERITY (WKS-IDX-REG) TO WKS-AL-SEVERIDAD
080500     PERFORM 090-ESCRIBE-ALERTA THRU 090-ESCRIBE-ALERTA-E
080600     MOVE 'S' TO WKS-REGLA-YA-DISPARO.
080700 049-DISPARA-REGLA-E. EXIT.
080800
080900******************************************************************
081000*   GRABA UNA ALERTA EN EL NUEVO MAESTRO DE ALERTAS (ESTADO      *
081100*   PENDING), ASIGNANDO EL SIGUIENTE ALR-ID. ALR-FECHA-CAMBIO Y  *
081150*   ALR-HORA-CAMBIO SE ESTAMPAN CON LA FECHA/HORA DE LA LECTURA  *
081170*   QUE DISPARO LA ALERTA, YA QUE ESTE ES SU PRIMER CAMBIO DE    *
081190*   ESTADO                                                       *
081200******************************************************************
081300 090-ESCRIBE-ALERTA SECTION.
081400     ADD 1 TO WKS-SIGUIENTE-ALR-ID
081500     INITIALIZE VTA1-REGISTRO-ALERTA
081600     MOVE WKS-SIGUIENTE-ALR-ID  TO ALR-ID
081700     MOVE LK-AN-BLDG-ID         TO ALR-BLDG-ID
081800     MOVE WKS-AL-TIPO           TO ALR-TYPE
081900     MOVE LK-AN-UTILITY         TO ALR-UTILITY
082000     MOVE WKS-AL-SEVERIDAD      TO ALR-SEVERITY
082100     MOVE LK-AN-READING-ID      TO ALR-READING-ID
082150     MOVE LK-AN-DATE            TO ALR-FECHA-CAMBIO
082160     MOVE LK-AN-HORA            TO ALR-HORA-CAMBIO
082200     MOVE 'PENDING'             TO ALR-STATUS
082300     MOVE WKS-AL-MENSAJE        TO ALR-MESSAGE
082400     MOVE VTA1-REGISTRO-ALERTA  TO REG-ALERTA-NUEVA
082500     WRITE REG-ALERTA-NUEVA
082600     IF FS-ALEMNW NOT = 0
082700         MOVE 3 TO FS-CICLO
082800         PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
082900     END-IF
083000     ADD 1 TO LK-AN-CANT-ALERTAS
083100     IF WKS-AL-TIPO = 'CONTINUOUS-HIGH'
083200         ADD 1 TO WKS-CANT-CONTINUO-PEND
083300         MOVE LK-AN-BLDG-ID TO WKS-CP-BLDG-ID (WKS-CANT-CONTINUO-PEND)
083400         MOVE LK-AN-UTILITY TO WKS-CP-UTILITY (WKS-CANT-CONTINUO-PEND)
083500     END-IF.
083600 090-ESCRIBE-ALERTA-E. EXIT.
083700
083800 095-DETERMINA-TEXTOS-UTILIDAD SECTION.
083900     IF LK-AN-UTILITY = 'W'
084000         MOVE WKS-UNIDAD-POR-TIPO  (1) TO WKS-UNIDAD-TEXTO
084100         MOVE WKS-UTILITY-NOMBRE   (1) TO WKS-UTILITY-TEXTO
084200     ELSE
084300         MOVE WKS-UNIDAD-POR-TIPO  (2) TO WKS-UNIDAD-TEXTO
084400         MOVE WKS-UTILITY-NOMBRE   (2) TO WKS-UTILITY-TEXTO
084500     END-IF.
084600 095-DETERMINA-TEXTOS-UTILIDAD-E. EXIT.
084700
084800******************************************************************
084900*   RAIZ CUADRADA POR NEWTON-RAPHSON (SIN FUNCIONES INTRINSECAS) *
085000******************************************************************
085100 099-RAIZ-CUADRADA SECTION.
085200     IF WKS-RAIZ-RADICANDO <= 0
085300         MOVE ZERO TO WKS-RAIZ-RESULTADO
085400     ELSE
085500         MOVE WKS-RAIZ-RADICANDO TO WKS-RAIZ-ANTERIOR
085600         MOVE ZERO TO WKS-RAIZ-ITERACION
085700         MOVE 1    TO WKS-RAIZ-DIFERENCIA
085800         PERFORM 0991-ITERA-NEWTON THRU 0991-ITERA-NEWTON-E
085900                            UNTIL (WKS-RAIZ-DIFERENCIA < 0.0001)
086000                               OR (WKS-RAIZ-ITERACION > 30)
086100         MOVE WKS-RAIZ-ANTERIOR TO WKS-RAIZ-RESULTADO
086200     END-IF.
086300 099-RAIZ-CUADRADA-E. EXIT.
086400
086500 0991-ITERA-NEWTON SECTION.
086600     COMPUTE WKS-RAIZ-NUEVA =
086700         (WKS-RAIZ-ANTERIOR + (WKS-RAIZ-RADICANDO / WKS-RAIZ-ANTERIOR))
086800                                                                  / 2
086900     IF WKS-RAIZ-NUEVA > WKS-RAIZ-ANTERIOR
087000         COMPUTE WKS-RAIZ-DIFERENCIA = WKS-RAIZ-NUEVA -
087100                                        WKS-RAIZ-ANTERIOR
087200     ELSE
087300         COMPUTE WKS-RAIZ-DIFERENCIA = WKS-RAIZ-ANTERIOR -
087400                                        WKS-RAIZ-NUEVA
087500     END-IF
087600     MOVE WKS-RAIZ-NUEVA TO WKS-RAIZ-ANTERIOR
087700     ADD 1 TO WKS-RAIZ-ITERACION.
087800 0991-ITERA-NEWTON-E. EXIT.
087900
088000******************************************************************
088100*   CIERRA EL ARCHIVO NUEVO DE ALERTAS AL TERMINAR LA CORRIDA    *
088200******************************************************************
088300 003-FINALIZA SECTION.
088400     CLOSE ALERTS-FILE-NEW.
088500 003-FINALIZA-E. EXIT.
088600
088700******************************************************************
088800*   RUTINA COMUN DE MANEJO DE FILE STATUS EXTENDIDO (IGUAL QUE   *
088900*   EN EL RESTO DE BATCHES DEL DEPARTAMENTO)                     *
089000******************************************************************
089100 FILE-STATUS-EXTENDED SECTION.
089200     EVALUATE FS-CICLO
089300         WHEN 1
089400             MOVE 'RULESDAT' TO ARCHIVO
089500             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
089600                                   LLAVE, FS-REGLAS, FSE-REGLAS
089700             MOVE 91 TO RETURN-CODE
089800             STOP RUN
089900         WHEN 2
090000             MOVE 'ALERTMAS' TO ARCHIVO
090100             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
090200                                   LLAVE, FS-ALEMAS, FSE-ALEMAS
090300             MOVE 91 TO RETURN-CODE
090400             STOP RUN
090500         WHEN OTHER
090600             MOVE 'ALERTMNW' TO ARCHIVO
090700             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
090800                                   LLAVE, FS-ALEMNW, FSE-ALEMNW
090900             MOVE 91 TO RETURN-CODE
091000             STOP RUN
091100     END-EVALUATE.
091200 FILE-STATUS-EXTENDED-E. EXIT.
