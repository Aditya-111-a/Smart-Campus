000100******************************************************************
000200*   COPY         VTBLDG2                                        *
000300*   DESCRIPCION  LAYOUT DEL MAESTRO DE EDIFICIOS DEL CAMPUS      *
000400*                (BUILDING-MASTER) -- VIT VELLORE, MONITOREO DE  *
000500*                CONSUMO DE AGUA Y ENERGIA                      *
000600*   PROGRAMAS    VTUM1C00, VTUM1C01, VTUM1C02, VTUM1C03,        *
000700*                VTUM1C04                                       *
000800******************************************************************
000900*   HISTORIAL DE CAMBIOS                                        *
001000*   FECHA       INICIALES  TICKET     DESCRIPCION                *
001100*   04/02/2024  GQLM       SCU-0012   LAYOUT INICIAL DEL         *
001200*                          MAESTRO DE EDIFICIOS                  *
001300*   19/06/2024  GQLM       SCU-0041   SE AGREGA BLDG-TAGS Y      *
001400*                          BLDG-24X7-FLAG                       *
001500******************************************************************
001600 01  VTB2-REGISTRO-EDIFICIO.
001700*        IDENTIFICADOR NUMERICO UNICO DEL EDIFICIO
001800     05  BLDG-ID                  PIC 9(05).
001900*        CODIGO CORTO UNICO (EJ. "TT", "MH-A")
002000     05  BLDG-CODE                PIC X(16).
002100*        NOMBRE DEL EDIFICIO
002200     05  BLDG-NAME                PIC X(40).
002300*        CAMPUS AL QUE PERTENECE (DEFAULT "VIT VELLORE")
002400     05  BLDG-CAMPUS              PIC X(20).
002500*        ZONA DEL EDIFICIO
002600     05  BLDG-ZONE                PIC X(14).
002700         88  BLDG-ZONA-ACADEMICA       VALUE 'ACADEMIC'.
002800         88  BLDG-ZONA-RESIDENCIAL     VALUE 'RESIDENTIAL'.
002900         88  BLDG-ZONA-INVESTIGA       VALUE 'RESEARCH'.
003000         88  BLDG-ZONA-ADMIN           VALUE 'ADMINISTRATION'.
003100         88  BLDG-ZONA-COMUN           VALUE 'COMMON'.
003200         88  BLDG-ZONA-SIN-ASIGNAR     VALUE SPACES.
003300*        ETIQUETAS SEPARADAS POR COMA
003400     05  BLDG-TAGS                PIC X(30).
003500*        BANDERA DE OPERACION 24X7
003600     05  BLDG-24X7-FLAG           PIC X(01).
003700         88  BLDG-ES-24X7              VALUE 'Y'.
003800         88  BLDG-NO-ES-24X7           VALUE 'N'.
003900*        UMBRAL DIARIO DE AGUA, EN LITROS
004000     05  BLDG-WATER-THRESH        PIC 9(07)V99.
004100*        UMBRAL DIARIO DE ENERGIA, EN KWH
004200     05  BLDG-ELEC-THRESH         PIC 9(07)V99.
004300*        RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT
004400     05  FILLER                   PIC X(06).
