000100******************************************************************
000200* FECHA       : 09/07/1986                                       *
000300* PROGRAMADOR : JORGE ALBERTO SACBAJA MEJIA (JASM)                *
000400* APLICACION  : CONTROL DE CONSUMO DE SERVICIOS - EDIFICIOS      *
000500* PROGRAMA    : VTUM1C03                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE ANALITICA SOBRE EL MAESTRO DE LECTURAS  *
000800*             : DE CONSUMO: TOTALES, RANKING DE EDIFICIOS,       *
000900*             : RESUMENES POR PERIODO (DIA/SEMANA/MES) CON       *
001000*             : DESGLOSE POR EDIFICIO, Y ESTADISTICA DESCRIPTIVA *
001100*             : (MEDIA, MEDIANA, VARIANZA Y DESVIACION ESTANDAR  *
001200*             : POBLACIONAL) MAS TOTALES POR ZONA.               *
001300* ARCHIVOS    : LECTURAS (MAESTRO DE LECTURAS, ENTRADA) BUILDMAS *
001400*             : (MAESTRO DE EDIFICIOS, ENTRADA) ANALISIS         *
001500*             : (REPORTE DE ANALITICA, SALIDA) SORTIN01/SORTOUT1 *
001600*             : (ARCHIVOS DE TRABAJO DEL SORT DE RANKING)        *
001700* INSTALADO   : 09/07/1986                                       *
001800* BPM/RATIONAL: CTRL-0008                                        *
001900* NOMBRE      : ANALITICA DE CONSUMO DE SERVICIOS DEL CAMPUS     *
002000******************************************************************
002100*   HISTORIAL DE CAMBIOS                                        *
002200*   ------------------------------------------------------------*
002300*   09/07/1986  JASM  CTRL-0008  VERSION INICIAL: TOTALIZACION Y *
002400*                      RANKING DE SUCURSALES POR SALDO DE        *
002500*                      CARTERA, ORDENADO POR SORT DESCENDENTE    *
002600*   14/01/1991  JASM  CTRL-0017  SE AGREGA EL RESUMEN POR        *
002700*                      PERIODO (QUINCENA/MES) CON DESGLOSE POR   *
002800*                      SUCURSAL                                  *
002900*   25/11/1998  EOXC  CTRL-Y2K1  AJUSTE DE SIGLO EN LAS FECHAS   *
003000*                      DE CORTE DEL RESUMEN POR PERIODO          *
003100*                      (PROYECTO AO-2000)                        *
003200*   09/02/2024  GQLM  SCU-0017  REUTILIZADO PARA LA ANALITICA DE *
003300*                      CONSUMO CAMPUS (VIT VELLORE): LA SUCURSAL *
003400*                      PASA A SER EL EDIFICIO Y EL SALDO PASA A  *
003500*                      SER EL CONSUMO DE AGUA O ENERGIA          *
003600*   22/03/2024  MTHV  SCU-0028  SE AGREGA LA ESTADISTICA         *
003700*                      DESCRIPTIVA (MEDIA, MEDIANA, VARIANZA Y   *
003800*                      DESVEST POBLACIONAL) Y LOS TOTALES POR    *
003900*                      ZONA                                      *
004000*   07/05/2024  MTHV  SCU-0039  SE CAMBIA LA AGRUPACION DE       *
004100*                      PERIODO A DIA/SEMANA(LUNES)/MES, SEGUN    *
004200*                      TARJETA DE PARAMETROS                     *
004300*   11/10/2024  JCPZ  SCU-0067  CORRECCION: LA MEDIANA QUEDABA   *
004400*                      MAL CALCULADA CUANDO LA MUESTRA TENIA UN  *
004500*                      NUMERO PAR DE LECTURAS                    *
004520*   14/05/2025  RQCH  SCU-0099  CORRECCION: CON UNA SOLA LECTURA *
004540*                      (N=1) LA MEDIA Y LA MEDIANA SE REPORTABAN *
004560*                      EN CERO JUNTO CON LA VARIANZA/DESVEST. SE  *
004580*                      CALCULAN MEDIA/MEDIANA PARA N>=1 Y SOLO SE *
004590*                      FUERZA VARIANZA/DESVEST A CERO CUANDO N<2  *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.                    VTUM1C03.
004900 AUTHOR.                        JORGE ALBERTO SACBAJA MEJIA.
005000 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
005100 DATE-WRITTEN.                  09/07/1986.
005200 DATE-COMPILED.                 11/10/2024.
005300 SECURITY.                      USO INTERNO UNICAMENTE.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS DIGITO-VALIDO   IS "0" THRU "9"
005900     UPSI-0 ON STATUS IS MODO-DIAGNOSTICO.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT READINGS-FILE    ASSIGN   TO LECTURAS
006300            ORGANIZATION     IS SEQUENTIAL
006400            FILE STATUS      IS FS-LECMAS
006500                                FSE-LECMAS.
006600     SELECT BUILDING-MASTER  ASSIGN   TO BUILDMAS
006700            ORGANIZATION     IS SEQUENTIAL
006800            FILE STATUS      IS FS-BLDMAS
006900                                FSE-BLDMAS.
007000     SELECT ANALISIS-FILE    ASSIGN   TO ANALISIS
007100            ORGANIZATION     IS LINE SEQUENTIAL
007200            FILE STATUS      IS FS-ANALISIS.
007300     SELECT RANK-ENTRA       ASSIGN   TO SORTIN01
007400            ORGANIZATION     IS SEQUENTIAL
007500            FILE STATUS      IS FS-RKENT.
007600     SELECT RANK-SALE        ASSIGN   TO SORTOUT1
007700            ORGANIZATION     IS SEQUENTIAL
007800            FILE STATUS      IS FS-RKSAL.
007900     SELECT SORT-RANKING     ASSIGN   TO SORTWK1.
008000 DATA DIVISION.
008100 FILE SECTION.
008200*1 -->MAESTRO DE LECTURAS (ENTRADA, TODA LA HISTORIA)
008300 FD  READINGS-FILE.
008400     COPY VTLECT3.
008500*2 -->MAESTRO DE EDIFICIOS (ENTRADA)
008600 FD  BUILDING-MASTER.
008700     COPY VTBLDG2.
008800*3 -->REPORTE DE ANALITICA (SALIDA, 132 COLUMNAS)
008900 FD  ANALISIS-FILE.
009000 01  REG-ANALISIS-LINEA          PIC X(132).
009100*4 -->TRABAJO DEL SORT DE RANKING (ENTRADA AL SORT)
009200 FD  RANK-ENTRA.
009300 01  REG-RANK-ENTRA              PIC X(72).
009400*5 -->TRABAJO DEL SORT DE RANKING (SALIDA DEL SORT)
009500 FD  RANK-SALE.
009600 01  REG-RANK-SALE               PIC X(72).
009700*6 -->ARCHIVO DE TRABAJO DEL VERBO SORT
009800 SD  SORT-RANKING.
009900 01  SR-REGISTRO.
010000     05  SR-TOTAL                PIC 9(09)V99.
010100     05  SR-BLDG-ID              PIC 9(05).
010200     05  SR-BLDG-CODE            PIC X(16).
010300     05  SR-BLDG-NAME            PIC X(40).
010400*        IMAGEN CRUDA DEL REGISTRO DE TRABAJO DEL SORT, PARA
010500*        CUADRAR EL TAMANO FISICO CONTRA REG-RANK-ENTRA/SALE
010600 01  SR-REGISTRO-IMAGEN REDEFINES SR-REGISTRO.
010700     05  FILLER                  PIC X(72).
010800 WORKING-STORAGE SECTION.
010900******************************************************************
011000*        TARJETA DE PARAMETROS (ACCEPT FROM SYSIN)               *
011100******************************************************************
011200 01  WKS-TARJETA-PARAMETROS.
011300     05  PRM-UTILIDAD            PIC X(01).
011400     05  PRM-BLDG-ID             PIC 9(05).
011500     05  PRM-FECHA-INICIO        PIC 9(08).
011600     05  PRM-FECHA-FIN           PIC 9(08).
011700     05  PRM-AGRUPACION          PIC X(01).
011800     05  PRM-LIMITE-RANKING      PIC 9(03).
011900     05  FILLER                  PIC X(54).
012000*        VISTA CRUDA DE LA TARJETA, PARA EL DISPLAY DE DIAGNOSTICO
012100 01  WKS-TARJETA-CRUDA REDEFINES WKS-TARJETA-PARAMETROS.
012200     05  FILLER                  PIC X(80).
012300 77  WKS-PROGRAMA                PIC X(08) VALUE "VTUM1C03".
012400******************************************************************
012500*               C A M P O S    D E    T R A B A J O              *
012600******************************************************************
012700 01  WKS-CAMPOS-DE-TRABAJO.
012800     05  WKS-FIN-LECTURAS        PIC X(01) VALUE 'N'.
012900         88  WKS-NO-HAY-MAS-LECTURAS VALUE 'S'.
013000     05  WKS-FIN-MAESTRO         PIC X(01) VALUE 'N'.
013100         88  WKS-NO-HAY-MAS-MAESTRO  VALUE 'S'.
013200     05  WKS-FIN-RANKING         PIC X(01) VALUE 'N'.
013300         88  WKS-NO-HAY-MAS-RANKING  VALUE 'S'.
013400     05  WKS-I                   PIC S9(05) COMP VALUE ZERO.
013500     05  WKS-J                   PIC S9(05) COMP VALUE ZERO.
013600     05  WKS-K                   PIC S9(05) COMP VALUE ZERO.
013700     05  WKS-POS                 PIC S9(05) COMP VALUE ZERO.
013800     05  WKS-POS-ZONA            PIC S9(05) COMP VALUE ZERO.
013900     05  WKS-CANT-MAESTRO        PIC S9(05) COMP VALUE ZERO.
014000     05  WKS-CANT-LECTURAS       PIC S9(05) COMP VALUE ZERO.
014100     05  WKS-CANT-RANKING        PIC S9(05) COMP VALUE ZERO.
014200     05  WKS-CANT-PERIODOS       PIC S9(05) COMP VALUE ZERO.
014300     05  WKS-CANT-ZONAS          PIC S9(05) COMP VALUE ZERO.
014400     05  WKS-CANT-VALORES        PIC S9(05) COMP VALUE ZERO.
014500     05  WKS-RANGO-LIMITADO-SW   PIC X(01) VALUE 'N'.
014600         88  WKS-FILTRA-POR-FECHA    VALUE 'S'.
014700     05  WKS-LIMITE-RANKING      PIC 9(03) COMP VALUE ZERO.
014800     05  WKS-ZONA-SCRATCH        PIC X(14) VALUE SPACES.
014900     05  WKS-RENGLON-EDITADO     PIC X(132).
015000******************************************************************
015100*        TABLA EN MEMORIA DEL MAESTRO DE EDIFICIOS (LEIDO)       *
015200******************************************************************
015300 01  WKS-TABLA-MAESTRO.
015400     05  WKS-REG-MAESTRO OCCURS 500 TIMES
015500                         INDEXED BY WKS-IDX-MAE.
015600         10  WKS-MAE-ID          PIC 9(05).
015700         10  WKS-MAE-CODE        PIC X(16).
015800         10  WKS-MAE-NAME        PIC X(40).
015900         10  WKS-MAE-ZONE        PIC X(14).
016000******************************************************************
016100*        LECTURAS QUE CUMPLEN EL FILTRO DE EDIFICIO Y FECHA DE   *
016200*        LA TARJETA DE PARAMETROS (AMBOS SERVICIOS)              *
016300******************************************************************
016400 01  WKS-TABLA-LECTURAS-FILT.
016500     05  WKS-REG-LECTURA-F OCCURS 5000 TIMES
016600                           INDEXED BY WKS-IDX-LEC.
016700         10  WKS-LECF-BLDG-ID    PIC 9(05).
016800         10  WKS-LECF-UTILITY    PIC X(01).
016900         10  WKS-LECF-VALUE      PIC 9(07)V99.
017000         10  WKS-LECF-DATE       PIC 9(08).
017100******************************************************************
017200*        TOTALES POR EDIFICIO PARA EL RANKING (UN SERVICIO)      *
017300******************************************************************
017400 01  WKS-TABLA-RANKING.
017500     05  WKS-REG-RANKING OCCURS 500 TIMES
017600                         INDEXED BY WKS-IDX-RNK.
017700         10  WKS-RNK-BLDG-ID     PIC 9(05).
017800         10  WKS-RNK-TOTAL       PIC 9(09)V99.
017900******************************************************************
018000*        RESUMEN POR PERIODO (AMBOS SERVICIOS)                   *
018100******************************************************************
018200 01  WKS-TABLA-PERIODOS.
018300     05  WKS-REG-PERIODO OCCURS 400 TIMES
018400                         INDEXED BY WKS-IDX-PER.
018500         10  WKS-PER-FECHA       PIC 9(08)      VALUE ZERO.
018600         10  WKS-PER-AGUA        PIC 9(09)V99   VALUE ZERO.
018700         10  WKS-PER-LUZ         PIC 9(09)V99   VALUE ZERO.
018800 01  WKS-PERIODO-TEMP.
018900     05  WKS-PT-FECHA            PIC 9(08).
019000     05  WKS-PT-AGUA             PIC 9(09)V99.
019100     05  WKS-PT-LUZ              PIC 9(09)V99.
019200******************************************************************
019300*        VALORES DE UN SOLO SERVICIO PARA LA ESTADISTICA (SE     *
019400*        ORDENAN PARA OBTENER LA MEDIANA)                        *
019500******************************************************************
019600 01  WKS-TABLA-VALORES.
019700     05  WKS-VAL OCCURS 5000 TIMES INDEXED BY WKS-IDX-VAL
019800                         PIC 9(07)V99.
019900 01  WKS-VAL-TEMP                PIC 9(07)V99 VALUE ZERO.
020000******************************************************************
020100*        TOTALES POR ZONA (DE UN SOLO SERVICIO)                  *
020200******************************************************************
020300 01  WKS-TABLA-ZONAS.
020400     05  WKS-REG-ZONA OCCURS 10 TIMES INDEXED BY WKS-IDX-ZON.
020500         10  WKS-ZON-NOMBRE      PIC X(14)      VALUE SPACES.
020600         10  WKS-ZON-TOTAL       PIC 9(09)V99   VALUE ZERO.
020700         10  WKS-ZON-CANT        PIC 9(05) COMP VALUE ZERO.
020800******************************************************************
020900*        ESTADISTICA DESCRIPTIVA CALCULADA                       *
021000******************************************************************
021100 01  WKS-ESTADISTICA.
021200     05  WKS-EST-N               PIC 9(05) COMP VALUE ZERO.
021300     05  WKS-EST-TOTAL-AGUA      PIC 9(11)V9999 VALUE ZERO.
021400     05  WKS-EST-TOTAL-LUZ       PIC 9(11)V9999 VALUE ZERO.
021500     05  WKS-EST-SUMA            PIC 9(11)V9999 VALUE ZERO.
021600     05  WKS-EST-MEDIA           PIC S9(07)V9999 VALUE ZERO.
021700     05  WKS-EST-MEDIANA         PIC S9(07)V9999 VALUE ZERO.
021800     05  WKS-EST-SUMA-CUAD       PIC 9(13)V9999 VALUE ZERO.
021900     05  WKS-EST-VARIANZA        PIC S9(11)V9999 VALUE ZERO.
022000     05  WKS-EST-DESVEST         PIC S9(07)V9999 VALUE ZERO.
022100     05  WKS-EST-DIFERENCIA      PIC S9(07)V9999 VALUE ZERO.
022200******************************************************************
022300*        RUTINA PROPIA DE RAIZ CUADRADA (METODO DE NEWTON) -     *
022400*        NO SE USA FUNCTION SQRT INTRINSECA                      *
022500******************************************************************
022600 01  WKS-RAIZ-CUADRADA.
022700     05  WKS-RC-ENTRADA          PIC S9(11)V9999 VALUE ZERO.
022800     05  WKS-RC-APROX            PIC S9(11)V9999 VALUE ZERO.
022900     05  WKS-RC-APROX-ANT        PIC S9(11)V9999 VALUE ZERO.
023000     05  WKS-RC-ITERACION        PIC 9(02) COMP VALUE ZERO.
023100     05  WKS-RC-RESULTADO        PIC S9(07)V9999 VALUE ZERO.
023200******************************************************************
023300*        MATERIAL DE EDICION PARA LAS LINEAS DEL REPORTE         *
023400******************************************************************
023500 01  WKS-CAMPOS-EDITADOS.
023600     05  WKS-ED-MONTO            PIC ZZ,ZZZ,ZZ9.99.
023700     05  WKS-ED-RANGO            PIC ZZZ9.
023800     05  WKS-ED-CANT             PIC ZZZZ9.
023900     05  WKS-ED-CUATRO-DEC       PIC ZZ,ZZZ,ZZ9.9999.
024000     05  WKS-ED-FECHA            PIC ZZZZZZZ9.
024100*        DESGLOSE DE LA FECHA DE CORTE DE UN PERIODO, PARA
024200*        IMPRIMIR EL ENCABEZADO DE GRUPO EN FORMATO AAAA-MM-DD
024300 01  WKS-PER-FECHA-AUX           PIC 9(08) VALUE ZERO.
024400 01  WKS-PER-FECHA-AUX-R REDEFINES WKS-PER-FECHA-AUX.
024500     05  WKS-PFA-ANO             PIC 9(04).
024600     05  WKS-PFA-MES             PIC 9(02).
024700     05  WKS-PFA-DIA             PIC 9(02).
024800******************************************************************
024900*        AREA DE PARAMETROS PARA LA RUTINA COMPARTIDA DE         *
025000*        FECHAS (CALL 'VTFEC100'), MISMO LAYOUT QUE LK-PARM-     *
025100*        FECHA                                                   *
025200******************************************************************
025300 01  WKS-PARM-FECHA-AUX.
025400     05  WKS-PF-FUNCION              PIC X(02).
025500     05  WKS-PF-TIMESTAMP            PIC X(14).
025600     05  WKS-PF-FECHA-ENTRADA        PIC 9(08).
025700     05  WKS-PF-DIAS-A-SUMAR         PIC S9(05).
025800     05  WKS-PF-FECHA-SALIDA         PIC 9(08).
025900     05  WKS-PF-HORA-SALIDA          PIC 9(04).
026000     05  WKS-PF-DIA-SERIAL-SALIDA    PIC 9(08).
026100     05  WKS-PF-INDICE-SEMANA-SALIDA PIC 9(01).
026200     05  WKS-PF-BANDERA-VALIDA       PIC X(01).
026300*                VARIABLES DE FILE STATUS Y FILE STATUS EXTENDIDO
026400 01  FS-LECMAS                   PIC 9(02) VALUE ZEROS.
026500 01  FS-BLDMAS                   PIC 9(02) VALUE ZEROS.
026600 01  FS-ANALISIS                 PIC 9(02) VALUE ZEROS.
026700 01  FS-RKENT                    PIC 9(02) VALUE ZEROS.
026800 01  FS-RKSAL                    PIC 9(02) VALUE ZEROS.
026900 01  FSE-LECMAS.
027000     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
027100     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
027200     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
027300 01  FSE-BLDMAS.
027400     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
027500     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
027600     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
027700*   VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
027800 77  PROGRAMA                    PIC X(08) VALUE SPACES.
027900 77  ARCHIVO                     PIC X(08) VALUE SPACES.
028000 77  ACCION                      PIC X(10) VALUE SPACES.
028100 77  LLAVE                       PIC X(32) VALUE SPACES.
028200 77  FS-CICLO                    PIC 9(02) COMP VALUE ZERO.
028300******************************************************************
028400 PROCEDURE DIVISION.
028500 000-PRINCIPAL SECTION.
028600     MOVE WKS-PROGRAMA TO PROGRAMA
028700     ACCEPT WKS-TARJETA-PARAMETROS FROM SYSIN
028800     PERFORM 001-VALIDA-PARAMETROS THRU 001-VALIDA-PARAMETROS-E
028900     PERFORM 002-INICIALIZA        THRU 002-INICIALIZA-E
029000     PERFORM 003-CALCULA-TOTALES   THRU 003-CALCULA-TOTALES-E
029100     PERFORM 004-CALCULA-RANKING   THRU 004-CALCULA-RANKING-E
029200     PERFORM 005-CALCULA-PERIODOS  THRU 005-CALCULA-PERIODOS-E
029300     PERFORM 006-CALCULA-ESTADIST  THRU 006-CALCULA-ESTADIST-E
029400     PERFORM 007-FINALIZA          THRU 007-FINALIZA-E
029500     DISPLAY "VTUM1C03 - LECTURAS ANALIZADAS  : " WKS-CANT-LECTURAS
029600     DISPLAY "VTUM1C03 - PERIODOS REPORTADOS   : " WKS-CANT-PERIODOS
029700     STOP RUN.
029800 000-PRINCIPAL-E. EXIT.
029900
030000******************************************************************
030100*   VALIDA/DEFAULT A LA TARJETA DE PARAMETROS                    *
030200******************************************************************
030300 001-VALIDA-PARAMETROS SECTION.
030400     IF (PRM-UTILIDAD NOT = 'W') AND (PRM-UTILIDAD NOT = 'E')
030500         MOVE 'W' TO PRM-UTILIDAD
030600     END-IF
030700     IF (PRM-AGRUPACION NOT = 'D') AND (PRM-AGRUPACION NOT = 'W')
030800                                   AND (PRM-AGRUPACION NOT = 'M')
030900         MOVE 'D' TO PRM-AGRUPACION
031000     END-IF
031100     MOVE PRM-LIMITE-RANKING TO WKS-LIMITE-RANKING
031200     IF WKS-LIMITE-RANKING = 0
031300         MOVE 10 TO WKS-LIMITE-RANKING
031400     END-IF
031500     IF (PRM-FECHA-INICIO NOT = 0) OR (PRM-FECHA-FIN NOT = 0)
031600         MOVE 'S' TO WKS-RANGO-LIMITADO-SW
031700     END-IF.
031800 001-VALIDA-PARAMETROS-E. EXIT.
031900
032000******************************************************************
032100*   CARGA EL MAESTRO DE EDIFICIOS Y LAS LECTURAS QUE CUMPLEN EL  *
032200*   FILTRO DE EDIFICIO/FECHA DE LA TARJETA, Y ABRE EL REPORTE    *
032300******************************************************************
032400 002-INICIALIZA SECTION.
032500     OPEN INPUT BUILDING-MASTER
032600     IF FS-BLDMAS NOT = 0
032700         MOVE 1 TO FS-CICLO
032800         PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
032900     END-IF
033000     PERFORM 002-LEE-UN-EDIFICIO THRU 002-LEE-UN-EDIFICIO-E
033100         UNTIL WKS-NO-HAY-MAS-MAESTRO
033200     CLOSE BUILDING-MASTER
033300
033400     OPEN INPUT READINGS-FILE
033500     IF FS-LECMAS NOT = 0
033600         MOVE 2 TO FS-CICLO
033700         PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
033800     END-IF
033900     PERFORM 002-LEE-UNA-LECTURA THRU 002-LEE-UNA-LECTURA-E
034000         UNTIL WKS-NO-HAY-MAS-LECTURAS
034100     CLOSE READINGS-FILE
034200
034300     OPEN OUTPUT ANALISIS-FILE
034400     IF FS-ANALISIS NOT = 0
034500         DISPLAY "VTUM1C03 - NO SE PUDO ABRIR ANALISIS, FS = "
034600                  FS-ANALISIS
034700         MOVE 91 TO RETURN-CODE
034800         STOP RUN
034900     END-IF
035000     MOVE SPACES TO REG-ANALISIS-LINEA
035100     STRING 'ANALITICA DE CONSUMO DE SERVICIOS - VIT VELLORE'
035200            DELIMITED BY SIZE INTO REG-ANALISIS-LINEA
035300     WRITE REG-ANALISIS-LINEA.
035400 002-INICIALIZA-E. EXIT.
035500
035600 002-LEE-UN-EDIFICIO SECTION.
035700     READ BUILDING-MASTER
035800         AT END
035900             MOVE 'S' TO WKS-FIN-MAESTRO
036000         NOT AT END
036100             ADD 1 TO WKS-CANT-MAESTRO
036200             MOVE BLDG-ID   TO WKS-MAE-ID   (WKS-CANT-MAESTRO)
036300             MOVE BLDG-CODE TO WKS-MAE-CODE (WKS-CANT-MAESTRO)
036400             MOVE BLDG-NAME TO WKS-MAE-NAME (WKS-CANT-MAESTRO)
036500             MOVE BLDG-ZONE TO WKS-MAE-ZONE (WKS-CANT-MAESTRO)
036600     END-READ.
036700 002-LEE-UN-EDIFICIO-E. EXIT.
036800
036900 002-LEE-UNA-LECTURA SECTION.
037000     READ READINGS-FILE
037100         AT END
037200             MOVE 'S' TO WKS-FIN-LECTURAS
037300         NOT AT END
037400             PERFORM 002-EVALUA-FILTRO THRU 002-EVALUA-FILTRO-E
037500     END-READ.
037600 002-LEE-UNA-LECTURA-E. EXIT.
037700
037800 002-EVALUA-FILTRO SECTION.
037900     IF (PRM-BLDG-ID NOT = 0) AND (PRM-BLDG-ID NOT = RDG-BLDG-ID)
038000         CONTINUE
038100     ELSE
038200         IF (PRM-FECHA-INICIO NOT = 0) AND
038300            (RDG-DATE < PRM-FECHA-INICIO)
038400             CONTINUE
038500         ELSE
038600             IF (PRM-FECHA-FIN NOT = 0) AND
038700                (RDG-DATE >= PRM-FECHA-FIN)
038800                 CONTINUE
038900             ELSE
039000                 ADD 1 TO WKS-CANT-LECTURAS
039100                 MOVE RDG-BLDG-ID TO
039200                      WKS-LECF-BLDG-ID (WKS-CANT-LECTURAS)
039300                 MOVE RDG-UTILITY TO
039400                      WKS-LECF-UTILITY (WKS-CANT-LECTURAS)
039500                 MOVE RDG-VALUE   TO
039600                      WKS-LECF-VALUE   (WKS-CANT-LECTURAS)
039700                 MOVE RDG-DATE    TO
039800                      WKS-LECF-DATE    (WKS-CANT-LECTURAS)
039900             END-IF
040000         END-IF
040100     END-IF.
040200 002-EVALUA-FILTRO-E. EXIT.
040300
040400******************************************************************
040500*   SECCION 1 - TOTALES: SUMA DE AGUA Y ENERGIA POR SEPARADO,    *
040600*   MAS LA CUENTA DE LECTURAS DE LA MUESTRA                       *
040700*   REGLA DE NEGOCIO: ANALYTICS (TOTALS)                         *
040800******************************************************************
040900 003-CALCULA-TOTALES SECTION.
041000     MOVE ZERO TO WKS-EST-TOTAL-AGUA WKS-EST-TOTAL-LUZ
041100     PERFORM 003-ACUMULA-TOTAL THRU 003-ACUMULA-TOTAL-E
041200         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-LECTURAS
041300
041400     MOVE SPACES TO REG-ANALISIS-LINEA
041500     WRITE REG-ANALISIS-LINEA
041600     MOVE SPACES TO REG-ANALISIS-LINEA
041700     STRING 'SECCION 1 - TOTALES' DELIMITED BY SIZE
041800            INTO REG-ANALISIS-LINEA
041900     WRITE REG-ANALISIS-LINEA
042000     MOVE SPACES TO REG-ANALISIS-LINEA
042100     MOVE WKS-EST-TOTAL-AGUA TO WKS-ED-MONTO
042200     STRING '  TOTAL AGUA       (LITERS): ' DELIMITED BY SIZE
042300            WKS-ED-MONTO               DELIMITED BY SIZE
042400            INTO REG-ANALISIS-LINEA
042500     WRITE REG-ANALISIS-LINEA
042600     MOVE SPACES TO REG-ANALISIS-LINEA
042700     MOVE WKS-EST-TOTAL-LUZ TO WKS-ED-MONTO
042800     STRING '  TOTAL ENERGIA    (KWH)   : ' DELIMITED BY SIZE
042900            WKS-ED-MONTO               DELIMITED BY SIZE
043000            INTO REG-ANALISIS-LINEA
043100     WRITE REG-ANALISIS-LINEA
043200     MOVE SPACES TO REG-ANALISIS-LINEA
043300     MOVE WKS-CANT-LECTURAS TO WKS-ED-CANT
043400     STRING '  LECTURAS EN LA MUESTRA    : ' DELIMITED BY SIZE
043500            WKS-ED-CANT                DELIMITED BY SIZE
043600            INTO REG-ANALISIS-LINEA
043700     WRITE REG-ANALISIS-LINEA.
043800 003-CALCULA-TOTALES-E. EXIT.
043900
044000 003-ACUMULA-TOTAL SECTION.
044100     IF WKS-LECF-UTILITY (WKS-I) = 'W'
044200         ADD WKS-LECF-VALUE (WKS-I) TO WKS-EST-TOTAL-AGUA
044300     ELSE
044400         ADD WKS-LECF-VALUE (WKS-I) TO WKS-EST-TOTAL-LUZ
044500     END-IF.
044600 003-ACUMULA-TOTAL-E. EXIT.
044700
044800******************************************************************
044900*   SECCION 2 - RANKING DE EDIFICIOS PARA EL SERVICIO DE LA      *
045000*   TARJETA DE PARAMETROS, ORDENADO DESCENDENTE POR EL SORT      *
045100*   REGLA DE NEGOCIO: ANALYTICS (RANKINGS)                       *
045200******************************************************************
045300 004-CALCULA-RANKING SECTION.
045400     MOVE ZERO TO WKS-CANT-RANKING
045500     PERFORM 004-ACUMULA-RANKING THRU 004-ACUMULA-RANKING-E
045600         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-LECTURAS
045700
045800     OPEN OUTPUT RANK-ENTRA
045900     PERFORM 004-ESCRIBE-RANK-ENTRA THRU 004-ESCRIBE-RANK-ENTRA-E
046000         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-RANKING
046100     CLOSE RANK-ENTRA
046200
046300     SORT SORT-RANKING
046400         ON DESCENDING KEY SR-TOTAL
046500         USING RANK-ENTRA
046600         GIVING RANK-SALE
046700
046800     OPEN INPUT RANK-SALE
046900     MOVE SPACES TO REG-ANALISIS-LINEA
047000     WRITE REG-ANALISIS-LINEA
047100     MOVE SPACES TO REG-ANALISIS-LINEA
047200     STRING 'SECCION 2 - RANKING DE EDIFICIOS (' DELIMITED BY SIZE
047300            PRM-UTILIDAD                         DELIMITED BY SIZE
047400            ')'                                  DELIMITED BY SIZE
047500            INTO REG-ANALISIS-LINEA
047600     WRITE REG-ANALISIS-LINEA
047700     MOVE ZERO TO WKS-I
047800     MOVE 'N' TO WKS-FIN-RANKING
047900     READ RANK-SALE INTO SR-REGISTRO
048000         AT END MOVE 'S' TO WKS-FIN-RANKING
048100     END-READ
048200     PERFORM 004-IMPRIME-UN-RANKING THRU 004-IMPRIME-UN-RANKING-E
048300         UNTIL WKS-NO-HAY-MAS-RANKING OR (WKS-I >= WKS-LIMITE-RANKING)
048400     CLOSE RANK-SALE.
048500 004-CALCULA-RANKING-E. EXIT.
048600
048700 004-ACUMULA-RANKING SECTION.
048800     IF WKS-LECF-UTILITY (WKS-I) = PRM-UTILIDAD
048900         MOVE ZERO TO WKS-POS
049000         PERFORM 004-BUSCA-RANKING THRU 004-BUSCA-RANKING-E
049100             VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-CANT-RANKING
049200         IF WKS-POS = 0
049300             ADD 1 TO WKS-CANT-RANKING
049400             MOVE WKS-LECF-BLDG-ID (WKS-I)
049500                    TO WKS-RNK-BLDG-ID (WKS-CANT-RANKING)
049600             MOVE WKS-LECF-VALUE (WKS-I)
049700                    TO WKS-RNK-TOTAL (WKS-CANT-RANKING)
049800         ELSE
049900             ADD WKS-LECF-VALUE (WKS-I) TO WKS-RNK-TOTAL (WKS-POS)
050000         END-IF
050100     END-IF.
050200 004-ACUMULA-RANKING-E. EXIT.
050300
050400 004-BUSCA-RANKING SECTION.
050500     IF WKS-RNK-BLDG-ID (WKS-J) = WKS-LECF-BLDG-ID (WKS-I)
050600         MOVE WKS-J TO WKS-POS
050700     END-IF.
050800 004-BUSCA-RANKING-E. EXIT.
050900
051000 004-ESCRIBE-RANK-ENTRA SECTION.
051100     MOVE ZERO TO WKS-POS
051200     PERFORM 004-BUSCA-MAESTRO-POR-ID
051300                        THRU 004-BUSCA-MAESTRO-POR-ID-E
051400         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-CANT-MAESTRO
051500     MOVE SPACES TO SR-REGISTRO
051600     MOVE WKS-RNK-TOTAL   (WKS-I) TO SR-TOTAL
051700     MOVE WKS-RNK-BLDG-ID (WKS-I) TO SR-BLDG-ID
051800     IF WKS-POS NOT = 0
051900         MOVE WKS-MAE-CODE (WKS-POS) TO SR-BLDG-CODE
052000         MOVE WKS-MAE-NAME (WKS-POS) TO SR-BLDG-NAME
052100     END-IF
052200     MOVE SR-REGISTRO TO REG-RANK-ENTRA
052300     WRITE REG-RANK-ENTRA.
052400 004-ESCRIBE-RANK-ENTRA-E. EXIT.
052500
052600 004-BUSCA-MAESTRO-POR-ID SECTION.
052700     IF WKS-MAE-ID (WKS-J) = WKS-RNK-BLDG-ID (WKS-I)
052800         MOVE WKS-J TO WKS-POS
052900     END-IF.
053000 004-BUSCA-MAESTRO-POR-ID-E. EXIT.
053100
053200 004-IMPRIME-UN-RANKING SECTION.
053300     ADD 1 TO WKS-I
053400     MOVE SPACES TO REG-ANALISIS-LINEA
053500     MOVE WKS-I TO WKS-ED-RANGO
053600     MOVE SR-TOTAL TO WKS-ED-MONTO
053700     STRING WKS-ED-RANGO      DELIMITED BY SIZE
053800            ' '               DELIMITED BY SIZE
053900            SR-BLDG-CODE      DELIMITED BY SIZE
054000            ' '               DELIMITED BY SIZE
054100            SR-BLDG-NAME      DELIMITED BY SIZE
054200            ' '               DELIMITED BY SIZE
054300            WKS-ED-MONTO      DELIMITED BY SIZE
054400            INTO REG-ANALISIS-LINEA
054500     WRITE REG-ANALISIS-LINEA
054600     READ RANK-SALE INTO SR-REGISTRO
054700         AT END MOVE 'S' TO WKS-FIN-RANKING
054800     END-READ.
054900 004-IMPRIME-UN-RANKING-E. EXIT.
055000
055100******************************************************************
055200*   SECCION 3 - RESUMEN POR PERIODO (DIA/SEMANA/MES), AMBOS      *
055300*   SERVICIOS, CON DESGLOSE POR EDIFICIO DEBAJO DE CADA GRUPO    *
055400*   REGLA DE NEGOCIO: ANALYTICS (PERIOD SUMMARIES)               *
055500******************************************************************
055600 005-CALCULA-PERIODOS SECTION.
055700     MOVE ZERO TO WKS-CANT-PERIODOS
055800     PERFORM 005-ACUMULA-PERIODO THRU 005-ACUMULA-PERIODO-E
055900         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-LECTURAS
056000     PERFORM 005-ORDENA-PERIODOS THRU 005-ORDENA-PERIODOS-E
056100         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I >= WKS-CANT-PERIODOS
056200
056300     MOVE SPACES TO REG-ANALISIS-LINEA
056400     WRITE REG-ANALISIS-LINEA
056500     MOVE SPACES TO REG-ANALISIS-LINEA
056600     STRING 'SECCION 3 - RESUMEN POR PERIODO' DELIMITED BY SIZE
056700            INTO REG-ANALISIS-LINEA
056800     WRITE REG-ANALISIS-LINEA
056900     PERFORM 005-IMPRIME-UN-PERIODO THRU 005-IMPRIME-UN-PERIODO-E
057000         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-PERIODOS.
057100 005-CALCULA-PERIODOS-E. EXIT.
057200
057300 005-ACUMULA-PERIODO SECTION.
057400     PERFORM 005-DERIVA-CLAVE-PERIODO
057500                        THRU 005-DERIVA-CLAVE-PERIODO-E
057600     MOVE ZERO TO WKS-POS
057700     PERFORM 005-BUSCA-PERIODO THRU 005-BUSCA-PERIODO-E
057800         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-CANT-PERIODOS
057900     IF WKS-POS = 0
058000         ADD 1 TO WKS-CANT-PERIODOS
058100         MOVE WKS-PF-FECHA-SALIDA TO
058200              WKS-PER-FECHA (WKS-CANT-PERIODOS)
058300         MOVE WKS-CANT-PERIODOS TO WKS-POS
058400     END-IF
058500     IF WKS-LECF-UTILITY (WKS-I) = 'W'
058600         ADD WKS-LECF-VALUE (WKS-I) TO WKS-PER-AGUA (WKS-POS)
058700     ELSE
058800         ADD WKS-LECF-VALUE (WKS-I) TO WKS-PER-LUZ  (WKS-POS)
058900     END-IF.
059000 005-ACUMULA-PERIODO-E. EXIT.
059100
059200******************************************************************
059300*   CALCULA LA FECHA CLAVE DE AGRUPACION SEGUN PRM-AGRUPACION:   *
059400*   D = LA MISMA FECHA   W = LUNES DE ESA SEMANA (VIA VTFEC100   *
059500*   FUNCIONES 04 Y 03)   M = PRIMER DIA DEL MES (FUNCION 05)     *
059600******************************************************************
059700 005-DERIVA-CLAVE-PERIODO SECTION.
059800     EVALUATE PRM-AGRUPACION
059900         WHEN 'D'
060000             MOVE WKS-LECF-DATE (WKS-I) TO WKS-PF-FECHA-SALIDA
060100         WHEN 'M'
060200             MOVE '05' TO WKS-PF-FUNCION
060300             MOVE WKS-LECF-DATE (WKS-I) TO WKS-PF-FECHA-ENTRADA
060400             CALL 'VTFEC100' USING WKS-PARM-FECHA-AUX
060500         WHEN OTHER
060600             MOVE '04' TO WKS-PF-FUNCION
060700             MOVE WKS-LECF-DATE (WKS-I) TO WKS-PF-FECHA-ENTRADA
060800             CALL 'VTFEC100' USING WKS-PARM-FECHA-AUX
060900             COMPUTE WKS-PF-DIAS-A-SUMAR =
061000                 0 - WKS-PF-INDICE-SEMANA-SALIDA
061100             MOVE '03' TO WKS-PF-FUNCION
061200             CALL 'VTFEC100' USING WKS-PARM-FECHA-AUX
061300     END-EVALUATE.
061400 005-DERIVA-CLAVE-PERIODO-E. EXIT.
061500
061600 005-BUSCA-PERIODO SECTION.
061700     IF WKS-PER-FECHA (WKS-J) = WKS-PF-FECHA-SALIDA
061800         MOVE WKS-J TO WKS-POS
061900     END-IF.
062000 005-BUSCA-PERIODO-E. EXIT.
062100
062200******************************************************************
062300*   ORDENA LA TABLA DE PERIODOS ASCENDENTE POR FECHA (BURBUJA)   *
062400******************************************************************
062500 005-ORDENA-PERIODOS SECTION.
062600     PERFORM 005-COMPARA-Y-CAMBIA THRU 005-COMPARA-Y-CAMBIA-E
062700         VARYING WKS-J FROM 1 BY 1
062800         UNTIL WKS-J > (WKS-CANT-PERIODOS - WKS-I).
062900 005-ORDENA-PERIODOS-E. EXIT.
063000
063100 005-COMPARA-Y-CAMBIA SECTION.
063200     IF WKS-PER-FECHA (WKS-J) > WKS-PER-FECHA (WKS-J + 1)
063300         MOVE WKS-REG-PERIODO (WKS-J)     TO WKS-PERIODO-TEMP
063400         MOVE WKS-REG-PERIODO (WKS-J + 1) TO WKS-REG-PERIODO (WKS-J)
063500         MOVE WKS-PERIODO-TEMP            TO WKS-REG-PERIODO (WKS-J+1)
063600     END-IF.
063700 005-COMPARA-Y-CAMBIA-E. EXIT.
063800
063900 005-IMPRIME-UN-PERIODO SECTION.
064000     MOVE WKS-PER-FECHA (WKS-I) TO WKS-PER-FECHA-AUX
064100     MOVE SPACES TO REG-ANALISIS-LINEA
064200     MOVE WKS-PER-AGUA (WKS-I) TO WKS-ED-MONTO
064300     STRING '  PERIODO ' DELIMITED BY SIZE
064400            WKS-PFA-ANO DELIMITED BY SIZE
064500            '-'         DELIMITED BY SIZE
064600            WKS-PFA-MES DELIMITED BY SIZE
064700            '-'         DELIMITED BY SIZE
064800            WKS-PFA-DIA DELIMITED BY SIZE
064900            ' AGUA='               DELIMITED BY SIZE
065000            WKS-ED-MONTO           DELIMITED BY SIZE
065100            INTO REG-ANALISIS-LINEA
065200     WRITE REG-ANALISIS-LINEA
065300     PERFORM 005-IMPRIME-DETALLE-EDIFICIO
065400                        THRU 005-IMPRIME-DETALLE-EDIFICIO-E
065500         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-CANT-MAESTRO.
065600 005-IMPRIME-UN-PERIODO-E. EXIT.
065700
065800 005-IMPRIME-DETALLE-EDIFICIO SECTION.
065900     MOVE ZERO TO WKS-EST-SUMA
066000     PERFORM 005-SUMA-DETALLE THRU 005-SUMA-DETALLE-E
066100         VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-CANT-LECTURAS
066200     IF WKS-EST-SUMA > ZERO
066300         MOVE SPACES TO REG-ANALISIS-LINEA
066400         MOVE WKS-EST-SUMA TO WKS-ED-MONTO
066500         STRING '    ' DELIMITED BY SIZE
066600                WKS-MAE-CODE (WKS-J) DELIMITED BY SIZE
066700                ' '                  DELIMITED BY SIZE
066800                WKS-ED-MONTO         DELIMITED BY SIZE
066900                INTO REG-ANALISIS-LINEA
067000         WRITE REG-ANALISIS-LINEA
067100     END-IF.
067200 005-IMPRIME-DETALLE-EDIFICIO-E. EXIT.
067300
067400 005-SUMA-DETALLE SECTION.
067500     IF (WKS-LECF-BLDG-ID (WKS-K) = WKS-MAE-ID (WKS-J)) AND
067600        (WKS-LECF-DATE    (WKS-K) = WKS-PER-FECHA (WKS-I))
067700         ADD WKS-LECF-VALUE (WKS-K) TO WKS-EST-SUMA
067800     END-IF.
067900 005-SUMA-DETALLE-E. EXIT.
068000
068100******************************************************************
068200*   SECCION 4 - ESTADISTICA DESCRIPTIVA Y TOTALES POR ZONA, DEL  *
068300*   SERVICIO DE LA TARJETA DE PARAMETROS                         *
068400*   REGLA DE NEGOCIO: ANALYTICS (STATISTICS)                     *
068500******************************************************************
068600 006-CALCULA-ESTADIST SECTION.
068700     MOVE ZERO TO WKS-CANT-VALORES WKS-EST-SUMA WKS-EST-SUMA-CUAD
068800     MOVE ZERO TO WKS-CANT-ZONAS
068900     PERFORM 006-RECOLECTA-VALOR THRU 006-RECOLECTA-VALOR-E
069000         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-LECTURAS
069100     MOVE WKS-CANT-VALORES TO WKS-EST-N
069200
069300     MOVE SPACES TO REG-ANALISIS-LINEA
069400     WRITE REG-ANALISIS-LINEA
069500     MOVE SPACES TO REG-ANALISIS-LINEA
069600     STRING 'SECCION 4 - ESTADISTICA (' DELIMITED BY SIZE
069700            PRM-UTILIDAD                DELIMITED BY SIZE
069800            ')'                         DELIMITED BY SIZE
069900            INTO REG-ANALISIS-LINEA
070000     WRITE REG-ANALISIS-LINEA
070100
070200     IF WKS-EST-N = 0
070300         MOVE ZERO TO WKS-EST-MEDIA WKS-EST-MEDIANA
070400                      WKS-EST-VARIANZA WKS-EST-DESVEST
070500     ELSE
070600         COMPUTE WKS-EST-MEDIA = WKS-EST-SUMA / WKS-EST-N
070700         PERFORM 006-ORDENA-VALORES THRU 006-ORDENA-VALORES-E
070800             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I >= WKS-CANT-VALORES
070900         PERFORM 006-DERIVA-MEDIANA THRU 006-DERIVA-MEDIANA-E
070950         IF WKS-EST-N < 2
070960             MOVE ZERO TO WKS-EST-VARIANZA WKS-EST-DESVEST
070970         ELSE
071000             COMPUTE WKS-EST-VARIANZA =
071100                 (WKS-EST-SUMA-CUAD / WKS-EST-N) -
071200                 (WKS-EST-MEDIA * WKS-EST-MEDIA)
071300             MOVE WKS-EST-VARIANZA TO WKS-RC-ENTRADA
071400             PERFORM 099-RAIZ-CUADRADA THRU 099-RAIZ-CUADRADA-E
071500             MOVE WKS-RC-RESULTADO TO WKS-EST-DESVEST
071580         END-IF
071600     END-IF
071700
071800     MOVE SPACES TO REG-ANALISIS-LINEA
071900     MOVE WKS-EST-N TO WKS-ED-CANT
072000     STRING '  N       = ' DELIMITED BY SIZE
072100            WKS-ED-CANT     DELIMITED BY SIZE
072200            INTO REG-ANALISIS-LINEA
072300     WRITE REG-ANALISIS-LINEA
072400     MOVE SPACES TO REG-ANALISIS-LINEA
072500     MOVE WKS-EST-MEDIA TO WKS-ED-CUATRO-DEC
072600     STRING '  MEDIA   = ' DELIMITED BY SIZE
072700            WKS-ED-CUATRO-DEC DELIMITED BY SIZE
072800            INTO REG-ANALISIS-LINEA
072900     WRITE REG-ANALISIS-LINEA
073000     MOVE SPACES TO REG-ANALISIS-LINEA
073100     MOVE WKS-EST-MEDIANA TO WKS-ED-CUATRO-DEC
073200     STRING '  MEDIANA = ' DELIMITED BY SIZE
073300            WKS-ED-CUATRO-DEC DELIMITED BY SIZE
073400            INTO REG-ANALISIS-LINEA
073500     WRITE REG-ANALISIS-LINEA
073600     MOVE SPACES TO REG-ANALISIS-LINEA
073700     MOVE WKS-EST-VARIANZA TO WKS-ED-CUATRO-DEC
073800     STRING '  VARIANZA= ' DELIMITED BY SIZE
073900            WKS-ED-CUATRO-DEC DELIMITED BY SIZE
074000            INTO REG-ANALISIS-LINEA
074100     WRITE REG-ANALISIS-LINEA
074200     MOVE SPACES TO REG-ANALISIS-LINEA
074300     MOVE WKS-EST-DESVEST TO WKS-ED-CUATRO-DEC
074400     STRING '  DESVEST = ' DELIMITED BY SIZE
074500            WKS-ED-CUATRO-DEC DELIMITED BY SIZE
074600            INTO REG-ANALISIS-LINEA
074700     WRITE REG-ANALISIS-LINEA
074800
074900     MOVE SPACES TO REG-ANALISIS-LINEA
075000     STRING '  TOTALES POR ZONA:' DELIMITED BY SIZE
075100            INTO REG-ANALISIS-LINEA
075200     WRITE REG-ANALISIS-LINEA
075300     PERFORM 006-IMPRIME-UNA-ZONA THRU 006-IMPRIME-UNA-ZONA-E
075400         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-ZONAS.
075500 006-CALCULA-ESTADIST-E. EXIT.
075600
075700 006-RECOLECTA-VALOR SECTION.
075800     IF WKS-LECF-UTILITY (WKS-I) = PRM-UTILIDAD
075900         ADD 1 TO WKS-CANT-VALORES
076000         MOVE WKS-LECF-VALUE (WKS-I) TO WKS-VAL (WKS-CANT-VALORES)
076100         ADD WKS-LECF-VALUE (WKS-I) TO WKS-EST-SUMA
076200         COMPUTE WKS-EST-SUMA-CUAD = WKS-EST-SUMA-CUAD +
076300             (WKS-LECF-VALUE (WKS-I) * WKS-LECF-VALUE (WKS-I))
076400         PERFORM 006-ACUMULA-ZONA THRU 006-ACUMULA-ZONA-E
076500     END-IF.
076600 006-RECOLECTA-VALOR-E. EXIT.
076700
076800******************************************************************
076900*   ACUMULA EL TOTAL DE LA ZONA DEL EDIFICIO DE LA LECTURA (SIN  *
077000*   ZONA SE REPORTA COMO "UNKNOWN")                              *
077100******************************************************************
077200 006-ACUMULA-ZONA SECTION.
077300     MOVE SPACES TO WKS-ZONA-SCRATCH
077400     MOVE ZERO TO WKS-POS
077500     PERFORM 006-BUSCA-MAESTRO-ZONA THRU 006-BUSCA-MAESTRO-ZONA-E
077600         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-CANT-MAESTRO
077700     IF (WKS-POS = 0) OR (WKS-MAE-ZONE (WKS-POS) = SPACES)
077800         MOVE 'UNKNOWN' TO WKS-ZONA-SCRATCH (1:7)
077900     ELSE
078000         MOVE WKS-MAE-ZONE (WKS-POS) TO WKS-ZONA-SCRATCH
078100     END-IF
078200     MOVE ZERO TO WKS-POS-ZONA
078300     PERFORM 006-BUSCA-ZONA THRU 006-BUSCA-ZONA-E
078400         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-CANT-ZONAS
078500     IF WKS-POS-ZONA = 0
078600         ADD 1 TO WKS-CANT-ZONAS
078700         MOVE WKS-ZONA-SCRATCH TO
078800              WKS-ZON-NOMBRE (WKS-CANT-ZONAS)
078900         MOVE WKS-CANT-ZONAS TO WKS-POS-ZONA
079000     END-IF
079100     ADD WKS-LECF-VALUE (WKS-I) TO WKS-ZON-TOTAL (WKS-POS-ZONA)
079200     ADD 1 TO WKS-ZON-CANT (WKS-POS-ZONA).
079300 006-ACUMULA-ZONA-E. EXIT.
079400
079500 006-BUSCA-MAESTRO-ZONA SECTION.
079600     IF WKS-MAE-ID (WKS-J) = WKS-LECF-BLDG-ID (WKS-I)
079700         MOVE WKS-J TO WKS-POS
079800     END-IF.
079900 006-BUSCA-MAESTRO-ZONA-E. EXIT.
080000
080100 006-BUSCA-ZONA SECTION.
080200     IF WKS-ZON-NOMBRE (WKS-J) = WKS-ZONA-SCRATCH
080300         MOVE WKS-J TO WKS-POS-ZONA
080400     END-IF.
080500 006-BUSCA-ZONA-E. EXIT.
080600
080700******************************************************************
080800*   ORDENA WKS-TABLA-VALORES ASCENDENTE (BURBUJA, IGUAL QUE LA   *
080900*   DE PERIODOS) PARA PODER LOCALIZAR LA MEDIANA                 *
081000******************************************************************
081100 006-ORDENA-VALORES SECTION.
081200     PERFORM 006-COMPARA-Y-CAMBIA-VAL
081300                        THRU 006-COMPARA-Y-CAMBIA-VAL-E
081400         VARYING WKS-J FROM 1 BY 1
081500         UNTIL WKS-J > (WKS-CANT-VALORES - WKS-I).
081600 006-ORDENA-VALORES-E. EXIT.
081700
081800 006-COMPARA-Y-CAMBIA-VAL SECTION.
081900     IF WKS-VAL (WKS-J) > WKS-VAL (WKS-J + 1)
082000         MOVE WKS-VAL (WKS-J)     TO WKS-VAL-TEMP
082100         MOVE WKS-VAL (WKS-J + 1) TO WKS-VAL (WKS-J)
082200         MOVE WKS-VAL-TEMP        TO WKS-VAL (WKS-J + 1)
082300     END-IF.
082400 006-COMPARA-Y-CAMBIA-VAL-E. EXIT.
082500
082600******************************************************************
082700*   MEDIANA = VALOR CENTRAL (O PROMEDIO DE LOS DOS CENTRALES SI  *
082800*   LA MUESTRA ES PAR) DE LA TABLA YA ORDENADA                   *
082900******************************************************************
083000 006-DERIVA-MEDIANA SECTION.
083100     DIVIDE WKS-CANT-VALORES BY 2 GIVING WKS-POS
083200         REMAINDER WKS-K
083300     IF WKS-K = 0
083400         COMPUTE WKS-EST-MEDIANA =
083500             (WKS-VAL (WKS-POS) + WKS-VAL (WKS-POS + 1)) / 2
083600     ELSE
083700         COMPUTE WKS-POS = WKS-POS + 1
083800         MOVE WKS-VAL (WKS-POS) TO WKS-EST-MEDIANA
083900     END-IF.
084000 006-DERIVA-MEDIANA-E. EXIT.
084100
084200 006-IMPRIME-UNA-ZONA SECTION.
084300     MOVE SPACES TO REG-ANALISIS-LINEA
084400     MOVE WKS-ZON-TOTAL (WKS-I) TO WKS-ED-MONTO
084500     MOVE WKS-ZON-CANT  (WKS-I) TO WKS-ED-CANT
084600     STRING '    ' DELIMITED BY SIZE
084700            WKS-ZON-NOMBRE (WKS-I) DELIMITED BY SIZE
084800            ' TOTAL='               DELIMITED BY SIZE
084900            WKS-ED-MONTO            DELIMITED BY SIZE
085000            ' CANT='                DELIMITED BY SIZE
085100            WKS-ED-CANT             DELIMITED BY SIZE
085200            INTO REG-ANALISIS-LINEA
085300     WRITE REG-ANALISIS-LINEA.
085400 006-IMPRIME-UNA-ZONA-E. EXIT.
085500
085600******************************************************************
085700*   RUTINA PROPIA DE RAIZ CUADRADA (NEWTON-RAPHSON). NO SE USA   *
085800*   NINGUNA FUNCTION SQRT INTRINSECA, POR NORMA DEL DEPARTAMENTO *
085900******************************************************************
086000 099-RAIZ-CUADRADA SECTION.
086100     IF WKS-RC-ENTRADA <= 0
086200         MOVE ZERO TO WKS-RC-RESULTADO
086300     ELSE
086400         MOVE WKS-RC-ENTRADA TO WKS-RC-APROX
086500         MOVE ZERO TO WKS-RC-ITERACION
086600         PERFORM 099-ITERA-NEWTON THRU 099-ITERA-NEWTON-E
086700             VARYING WKS-RC-ITERACION FROM 1 BY 1
086800             UNTIL WKS-RC-ITERACION > 20
086900         MOVE WKS-RC-APROX TO WKS-RC-RESULTADO
087000     END-IF.
087100 099-RAIZ-CUADRADA-E. EXIT.
087200
087300 099-ITERA-NEWTON SECTION.
087400     MOVE WKS-RC-APROX TO WKS-RC-APROX-ANT
087500     COMPUTE WKS-RC-APROX =
087600         (WKS-RC-APROX-ANT + (WKS-RC-ENTRADA / WKS-RC-APROX-ANT)) / 2.
087700 099-ITERA-NEWTON-E. EXIT.
087800
087900******************************************************************
088000*   CIERRA LOS ARCHIVOS DE SALIDA DE LA CORRIDA                  *
088100******************************************************************
088200 007-FINALIZA SECTION.
088300     CLOSE ANALISIS-FILE.
088400 007-FINALIZA-E. EXIT.
088500
088600******************************************************************
088700*   RUTINA COMUN DE MANEJO DE FILE STATUS EXTENDIDO (IGUAL QUE   *
088800*   EN EL RESTO DE BATCHES DEL DEPARTAMENTO)                      *
088900******************************************************************
089000 FILE-STATUS-EXTENDED SECTION.
089100     EVALUATE FS-CICLO
089200         WHEN 1
089300             MOVE 'BUILDMAS' TO ARCHIVO
089400             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
089500                                   LLAVE, FS-BLDMAS, FSE-BLDMAS
089600             MOVE 91 TO RETURN-CODE
089700             STOP RUN
089800         WHEN OTHER
089900             MOVE 'LECTURAS' TO ARCHIVO
090000             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
090100                                   LLAVE, FS-LECMAS, FSE-LECMAS
090200             MOVE 91 TO RETURN-CODE
090300             STOP RUN
090400     END-EVALUATE.
090500 FILE-STATUS-EXTENDED-E. EXIT.
