000100******************************************************************
000200*   COPY         VTRULE1                                        *
000300*   DESCRIPCION  LAYOUT DE REGLA DINAMICA DE ALERTA, DEFINIDA    *
000400*                POR EL ADMINISTRADOR (RULES-FILE)              *
000500*   PROGRAMAS    VTUM1C02                                        *
000600******************************************************************
000700*   HISTORIAL DE CAMBIOS                                        *
000800*   FECHA       INICIALES  TICKET     DESCRIPCION                *
000900*   03/03/2025  JCPZ       SCU-0090   LAYOUT INICIAL DE REGLAS   *
001000*                          DINAMICAS DE ALERTA                  *
001100******************************************************************
001200 01  VTR1-REGISTRO-REGLA.
001300*        IDENTIFICADOR DE LA REGLA
001400     05  RUL-ID                   PIC 9(05).
001500*        BANDERA DE REGLA ACTIVA
001600     05  RUL-ACTIVE-FLAG          PIC X(01).
001700         88  RUL-ESTA-ACTIVA           VALUE 'Y'.
001800         88  RUL-ESTA-INACTIVA         VALUE 'N'.
001900*        SERVICIO AL QUE APLICA LA REGLA
002000     05  RUL-UTILITY              PIC X(01).
002100*        ALCANCE DE LA REGLA
002200     05  RUL-SCOPE-TYPE           PIC X(08).
002300         88  RUL-ALCANCE-GLOBAL        VALUE 'GLOBAL'.
002400         88  RUL-ALCANCE-EDIFICIO      VALUE 'BUILDING'.
002500         88  RUL-ALCANCE-ZONA          VALUE 'ZONE'.
002600*        EDIFICIO DESTINO CUANDO ALCANCE = BUILDING
002700     05  RUL-BLDG-ID              PIC 9(05).
002800*        ZONA DESTINO CUANDO ALCANCE = ZONE
002900     05  RUL-ZONE                 PIC X(14).
003000*        TIPO DE CONDICION A EVALUAR
003100     05  RUL-COND-TYPE            PIC X(14).
003200         88  RUL-COND-UMBRAL           VALUE 'THRESHOLD'.
003300         88  RUL-COND-ZSCORE           VALUE 'ZSCORE'.
003400         88  RUL-COND-CAMBIO           VALUE 'RATE-OF-CHANGE'.
003500*        VALOR LIMITE (UNIDADES, Z-SCORE O PORCENTAJE)
003600     05  RUL-THRESH-VALUE         PIC 9(07)V99.
003700*        LECTURAS CONSECUTIVAS REQUERIDAS (SOLO THRESHOLD)
003800     05  RUL-CONSEC-COUNT         PIC 9(03).
003900*        VENTANA DE DIAS DE COMPARACION (SOLO ZSCORE)
004000     05  RUL-WINDOW-DAYS          PIC 9(03).
004100*        SEVERIDAD DE LA ALERTA A EMITIR
004200     05  RUL-SEVERITY             PIC X(06).
004300*        RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT
004400     05  FILLER                   PIC X(08).
