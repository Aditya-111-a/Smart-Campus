000100******************************************************************
000200* FECHA       : 30/11/1990                                       *
000300* PROGRAMADOR : MANUEL ALEJANDRO PUAC CHAVAJAY (MAPC)             *
000400* APLICACION  : CONTROL DE CONSUMO DE SERVICIOS - EDIFICIOS      *
000500* PROGRAMA    : VTUM1C05                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA TRANSACCIONES DE ACUSE Y RESOLUCION      *
000800*             : CONTRA EL MAESTRO DE ALERTAS. GENERA UN NUEVO    *
000900*             : MAESTRO DE ALERTAS ACTUALIZADO Y UNA BITACORA    *
001000*             : CON EL RESULTADO DE CADA TRANSACCION             *
001100* ARCHIVOS    : TRANSALR (TRANSACCIONES DE ACUSE/RESOLUCION,     *
001200*             : ENTRADA) ALERTMAS (MAESTRO DE ALERTAS ANTERIOR,  *
001300*             : ENTRADA) ALERTMNW (MAESTRO DE ALERTAS NUEVO,     *
001400*             : SALIDA) BITACORA (RESULTADO DE CADA TRANSACCION, *
001500*             : SALIDA)                                          *
001600* ACCION (ES) : TARJETA DE PARAMETROS UNICA POR CORRIDA          *
001700* INSTALADO   : 30/11/1990                                       *
001800* BPM/RATIONAL: CTRL-0013                                        *
001900* NOMBRE      : PROCESO DE ACUSE Y RESOLUCION DE ALERTAS         *
002000******************************************************************
002100*   HISTORIAL DE CAMBIOS                                        *
002200*   ------------------------------------------------------------*
002300*   30/11/1990  MAPC  CTRL-0013  VERSION INICIAL: PROCESO DE     *
002400*                      CARGOS Y ABONOS MANUALES CONTRA EL        *
002500*                      MAESTRO DE MOVIMIENTOS PENDIENTES         *
002600*   07/06/1994  MAPC  CTRL-0021  SE AGREGA LA BITACORA DE        *
002700*                      TRANSACCIONES RECHAZADAS POR ERROR        *
002800*   14/01/1999  FOXC  CTRL-Y2K1  AJUSTE DE SIGLO: LA FECHA DE    *
002900*                      PROCESO SE RECIBE AHORA CON ANIO DE 4     *
003000*                      DIGITOS (PROYECTO AO-2000)                *
003100*   22/02/2024  GQLM  SCU-0019  REUTILIZADO PARA EL CICLO DE     *
003200*                      VIDA DE LAS ALERTAS DEL CAMPUS (VIT       *
003300*                      VELLORE): EL CARGO/ABONO PASA A SER EL    *
003400*                      ACUSE/RESOLUCION DE LA ALERTA             *
003500*   18/05/2024  MTHV  SCU-0036  SE AGREGA LA VALIDACION DE QUE   *
003600*                      NO SE PUEDE ACUSAR UNA ALERTA YA RESUELTA *
003700*   09/09/2024  JCPZ  SCU-0059  LA RESOLUCION AHORA ALMACENA LAS *
003800*                      NOTAS DE RESOLUCION CUANDO SE SUMINISTRAN *
003900*   20/01/2025  JCPZ  SCU-0080  SE REPORTAN COMO HUERFANAS LAS   *
004000*                      TRANSACCIONES CUYO NUMERO DE ALERTA NO    *
004100*                      EXISTE EN EL MAESTRO                      *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.                    VTUM1C05.
004500 AUTHOR.                        MANUEL ALEJANDRO PUAC CHAVAJAY.
004600 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
004700 DATE-WRITTEN.                  30/11/1990.
004800 DATE-COMPILED.                 20/01/2025.
004900 SECURITY.                      USO INTERNO UNICAMENTE.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300    C01 IS TOP-OF-FORM
005400    CLASS DIGITO-VALIDO   IS "0" THRU "9"
005500    UPSI-0 ON STATUS IS MODO-DIAGNOSTICO.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800    SELECT TRANS-FILE       ASSIGN   TO TRANSALR
005900           ORGANIZATION     IS SEQUENTIAL
006000           FILE STATUS      IS FS-TRALTR
006100                               FSE-TRALTR.
006200    SELECT ALERTS-FILE      ASSIGN   TO ALERTMAS
006300           ORGANIZATION     IS SEQUENTIAL
006400           FILE STATUS      IS FS-ALEMAS
006500                               FSE-ALEMAS.
006600    SELECT ALERTS-FILE-NEW  ASSIGN   TO ALERTMNW
006700           ORGANIZATION     IS SEQUENTIAL
006800           FILE STATUS      IS FS-ALEMNW
006900                               FSE-ALEMNW.
007000    SELECT LOG-FILE         ASSIGN   TO BITACORA
007100           ORGANIZATION     IS LINE SEQUENTIAL
007200           FILE STATUS      IS FS-BITACORA.
007300 DATA DIVISION.
007400 FILE SECTION.
007500*1 -->TRANSACCIONES DE ACUSE/RESOLUCION (ENTRADA)
007600 FD  TRANS-FILE.
007700 01  REG-TRANSACCION.
007800    05  TRN-ACCION              PIC X(01).
007900        88  TRN-ES-ACUSE            VALUE 'A'.
008000        88  TRN-ES-RESOLUCION       VALUE 'R'.
008100    05  TRN-ALR-ID              PIC 9(07).
008200    05  TRN-USUARIO             PIC X(08).
008300    05  TRN-NOTAS               PIC X(60).
008400    05  FILLER                  PIC X(04).
008500*2 -->MAESTRO DE ALERTAS ANTERIOR (ENTRADA)
008600 FD  ALERTS-FILE.
008700    COPY VTALRT1.
008800*3 -->MAESTRO DE ALERTAS NUEVO (SALIDA, CON LOS CAMBIOS APLICADOS)
008900 FD  ALERTS-FILE-NEW.
009000 01  REG-ALERTA-NUEVA            PIC X(257).
009100*4 -->BITACORA DEL RESULTADO DE CADA TRANSACCION (SALIDA)
009200 FD  LOG-FILE.
009300 01  REG-BITACORA-LINEA          PIC X(132).
009400 WORKING-STORAGE SECTION.
009500******************************************************************
009600*        TARJETA DE PARAMETROS (ACCEPT FROM SYSIN)               *
009700******************************************************************
009800 01  WKS-TARJETA-PARAMETROS.
009900    05  PRM-FECHA-PROCESO       PIC 9(08).
010000    05  PRM-HORA-PROCESO        PIC 9(04).
010100    05  PRM-USUARIO-LOTE        PIC X(08).
010200    05  FILLER                  PIC X(60).
010300*        VISTA CRUDA DE LA TARJETA, PARA EL DISPLAY DE DIAGNOSTICO
010400 01  WKS-TARJETA-CRUDA REDEFINES WKS-TARJETA-PARAMETROS.
010500    05  FILLER                  PIC X(80).
010600 77  WKS-PROGRAMA                PIC X(08) VALUE "VTUM1C05".
010700******************************************************************
010800*               C A M P O S    D E    T R A B A J O              *
010900******************************************************************
011000 01  WKS-CAMPOS-DE-TRABAJO.
011100    05  WKS-FIN-TRANSACC        PIC X(01) VALUE 'N'.
011200        88  WKS-NO-HAY-MAS-TRANSACC VALUE 'S'.
011300    05  WKS-FIN-ALERTAS         PIC X(01) VALUE 'N'.
011400        88  WKS-NO-HAY-MAS-ALERTAS  VALUE 'S'.
011500    05  WKS-I                   PIC S9(05) COMP VALUE ZERO.
011600    05  WKS-POS                 PIC S9(05) COMP VALUE ZERO.
011700    05  WKS-CANT-TRANS          PIC S9(05) COMP VALUE ZERO.
011800    05  WKS-CANT-ACUSES         PIC S9(05) COMP VALUE ZERO.
011900    05  WKS-CANT-RESOLUCIONES   PIC S9(05) COMP VALUE ZERO.
012000    05  WKS-CANT-ERRORES        PIC S9(05) COMP VALUE ZERO.
012100    05  WKS-RENGLON-EDITADO     PIC X(132).
012200******************************************************************
012300*        FECHA Y HORA DE PROCESO DE LA TARJETA, CON QUE SE        *
012400*        ESTAMPAN LOS CAMBIOS DE ESTADO DE LA ALERTA               *
012500******************************************************************
012600 01  WKS-FECHA-PROCESO-GRUPO.
012700    05  WKS-FEC-PROCESO         PIC 9(08) VALUE ZERO.
012800*        DESGLOSE DE LA FECHA DE PROCESO PARA LA BITACORA, EN
012900*        FORMATO AAAA-MM-DD (MISMA AREA, SOLO PARA DESPLIEGUE)
013000 01  WKS-FECHA-PROCESO-AUX REDEFINES WKS-FECHA-PROCESO-GRUPO.
013100    05  WKS-FEC-ANO             PIC 9(04).
013200    05  WKS-FEC-MES             PIC 9(02).
013300    05  WKS-FEC-DIA             PIC 9(02).
013400 01  WKS-HORA-PROCESO-GRUPO.
013500    05  WKS-HOR-PROCESO         PIC 9(04) VALUE ZERO.
013600*        DESGLOSE DE LA HORA DE PROCESO PARA LA BITACORA, EN
013700*        FORMATO HH:MM (MISMA AREA, SOLO PARA DESPLIEGUE)
013800 01  WKS-HORA-PROCESO-AUX REDEFINES WKS-HORA-PROCESO-GRUPO.
013900    05  WKS-HOR-HH              PIC 9(02).
014000    05  WKS-HOR-MM              PIC 9(02).
014100******************************************************************
014200*        TABLA EN MEMORIA DE LAS TRANSACCIONES DE ACUSE Y         *
014300*        RESOLUCION LEIDAS DEL ARCHIVO DE ENTRADA                 *
014400******************************************************************
014500 01  WKS-TABLA-TRANS.
014600    05  WKS-REG-TRANS OCCURS 2000 TIMES
014700                       INDEXED BY WKS-IDX-TRN.
014800        10  WKS-TRN-ACCION          PIC X(01) VALUE SPACE.
014900        10  WKS-TRN-ALR-ID          PIC 9(07) VALUE ZERO.
015000        10  WKS-TRN-USUARIO         PIC X(08) VALUE SPACES.
015100        10  WKS-TRN-NOTAS           PIC X(60) VALUE SPACES.
015200        10  WKS-TRN-APLICADA        PIC X(01) VALUE 'N'.
015300            88  WKS-TRN-FUE-APLICADA    VALUE 'S'.
015400******************************************************************
015500*        MATERIAL DE EDICION PARA LAS LINEAS DE LA BITACORA       *
015600******************************************************************
015700 01  WKS-CAMPOS-EDITADOS.
015800    05  WKS-ED-ALR-ID           PIC ZZZZZZ9.
015900    05  WKS-ED-CANT             PIC ZZZZ9.
016000*                VARIABLES DE FILE STATUS Y FILE STATUS EXTENDIDO
016100 01  FS-TRALTR                   PIC 9(02) VALUE ZEROS.
016200 01  FS-ALEMAS                   PIC 9(02) VALUE ZEROS.
016300 01  FS-ALEMNW                   PIC 9(02) VALUE ZEROS.
016400 01  FS-BITACORA                 PIC 9(02) VALUE ZEROS.
016500 01  FSE-TRALTR.
016600    05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
016700    05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
016800 01  FSE-ALEMAS.
016900    05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
017000    05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
017100 01  FSE-ALEMNW.
017200    05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
017300    05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
017400*   VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
017500 77  PROGRAMA                    PIC X(08) VALUE SPACES.
017600 77  ARCHIVO                     PIC X(08) VALUE SPACES.
017700 77  ACCION                      PIC X(10) VALUE SPACES.
017800 77  LLAVE                       PIC X(32) VALUE SPACES.
017900 77  FS-CICLO                    PIC 9(02) COMP VALUE ZERO.
018000******************************************************************
018100 PROCEDURE DIVISION.
018200 000-PRINCIPAL SECTION.
018300    MOVE WKS-PROGRAMA TO PROGRAMA
018400    ACCEPT WKS-TARJETA-PARAMETROS FROM SYSIN
018500    PERFORM 001-INICIALIZA          THRU 001-INICIALIZA-E
018600    PERFORM 002-PROCESA-UNA-ALERTA  THRU 002-PROCESA-UNA-ALERTA-E
018700                       UNTIL WKS-NO-HAY-MAS-ALERTAS
018800    PERFORM 003-REPORTA-HUERFANAS   THRU 003-REPORTA-HUERFANAS-E
018900                       VARYING WKS-I FROM 1 BY 1
019000                       UNTIL WKS-I > WKS-CANT-TRANS
019100    PERFORM 004-FINALIZA            THRU 004-FINALIZA-E
019200    DISPLAY "VTUM1C05 - ACUSES APLICADOS      : " WKS-CANT-ACUSES
019300    DISPLAY "VTUM1C05 - RESOLUCIONES APLICADAS: "
019400            WKS-CANT-RESOLUCIONES
019500    DISPLAY "VTUM1C05 - TRANSACCIONES EN ERROR: " WKS-CANT-ERRORES
019600    STOP RUN.
019700 000-PRINCIPAL-E. EXIT.
019800
019900******************************************************************
020000*   DERIVA LA FECHA/HORA DE PROCESO DE LA TARJETA, ABRE LOS       *
020100*   ARCHIVOS Y CARGA LAS TRANSACCIONES DE ACUSE/RESOLUCION A      *
020200*   MEMORIA                                                       *
020300******************************************************************
020400 001-INICIALIZA SECTION.
020500    MOVE PRM-FECHA-PROCESO TO WKS-FEC-PROCESO
020600    MOVE PRM-HORA-PROCESO  TO WKS-HOR-PROCESO
020700    OPEN INPUT  TRANS-FILE
020800    IF FS-TRALTR NOT = 0
020900        MOVE 1 TO FS-CICLO
021000        PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
021100    ELSE
021200        PERFORM 001-LEE-UNA-TRANSACCION THRU 001-LEE-UNA-TRANSACCION-E
021300                       UNTIL WKS-NO-HAY-MAS-TRANSACC
021400        CLOSE TRANS-FILE
021500    END-IF
021600    OPEN INPUT  ALERTS-FILE
021700    IF FS-ALEMAS NOT = 0
021800        MOVE 2 TO FS-CICLO
021900        PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
022000    END-IF
022100    OPEN OUTPUT ALERTS-FILE-NEW
022200    IF FS-ALEMNW NOT = 0
022300        MOVE 3 TO FS-CICLO
022400        PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
022500    END-IF
022600    OPEN OUTPUT LOG-FILE
022700    IF FS-BITACORA NOT = 0
022800        DISPLAY "VTUM1C05 - NO SE PUDO ABRIR BITACORA, FS = "
022900                 FS-BITACORA
023000        MOVE 91 TO RETURN-CODE
023100        STOP RUN
023200    END-IF.
023300 001-INICIALIZA-E. EXIT.
023400
023500 001-LEE-UNA-TRANSACCION SECTION.
023600    READ TRANS-FILE
023700        AT END
023800            MOVE 'S' TO WKS-FIN-TRANSACC
023900        NOT AT END
024000            ADD 1 TO WKS-CANT-TRANS
024100            MOVE TRN-ACCION   TO WKS-TRN-ACCION   (WKS-CANT-TRANS)
024200            MOVE TRN-ALR-ID   TO WKS-TRN-ALR-ID   (WKS-CANT-TRANS)
024300            MOVE TRN-USUARIO  TO WKS-TRN-USUARIO  (WKS-CANT-TRANS)
024400            MOVE TRN-NOTAS    TO WKS-TRN-NOTAS    (WKS-CANT-TRANS)
024500    END-READ.
024600 001-LEE-UNA-TRANSACCION-E. EXIT.
024700
024800******************************************************************
024900*   LEE UNA ALERTA DEL MAESTRO ANTERIOR, LE APLICA LA PRIMERA     *
025000*   TRANSACCION PENDIENTE QUE LE CORRESPONDA (SI EXISTE), Y LA    *
025100*   ESCRIBE AL MAESTRO NUEVO                                      *
025200******************************************************************
025300 002-PROCESA-UNA-ALERTA SECTION.
025400    READ ALERTS-FILE
025500        AT END
025600            MOVE 'S' TO WKS-FIN-ALERTAS
025700        NOT AT END
025800            MOVE ZERO TO WKS-POS
025900            PERFORM 002-BUSCA-TRANSACCION THRU 002-BUSCA-TRANSACCION-E
026000                       VARYING WKS-I FROM 1 BY 1
026100                       UNTIL WKS-I > WKS-CANT-TRANS
026200            IF WKS-POS > ZERO
026300                PERFORM 002-APLICA-TRANSACCION
026400                                   THRU 002-APLICA-TRANSACCION-E
026500            END-IF
026600            MOVE VTA1-REGISTRO-ALERTA TO REG-ALERTA-NUEVA
026700            WRITE REG-ALERTA-NUEVA
026800            IF FS-ALEMNW NOT = 0
026900                MOVE 3 TO FS-CICLO
027000                PERFORM FILE-STATUS-EXTENDED
027100                                   THRU FILE-STATUS-EXTENDED-E
027200            END-IF
027300    END-READ.
027400 002-PROCESA-UNA-ALERTA-E. EXIT.
027500
027600 002-BUSCA-TRANSACCION SECTION.
027700    IF WKS-TRN-ALR-ID (WKS-I) = ALR-ID
027800       AND WKS-TRN-APLICADA (WKS-I) = 'N'
027900        MOVE WKS-I TO WKS-POS
028000    END-IF.
028100 002-BUSCA-TRANSACCION-E. EXIT.
028200
028300 002-APLICA-TRANSACCION SECTION.
028400    EVALUATE TRUE
028500        WHEN WKS-TRN-ACCION (WKS-POS) = 'A'
028600            PERFORM 002-APLICA-ACUSE THRU 002-APLICA-ACUSE-E
028700        WHEN WKS-TRN-ACCION (WKS-POS) = 'R'
028800            PERFORM 002-APLICA-RESOLUCION
028900                               THRU 002-APLICA-RESOLUCION-E
029000        WHEN OTHER
029100            PERFORM 002-REGISTRA-ERROR-ACCION
029200                               THRU 002-REGISTRA-ERROR-ACCION-E
029300    END-EVALUATE
029400    MOVE 'S' TO WKS-TRN-APLICADA (WKS-POS).
029500 002-APLICA-TRANSACCION-E. EXIT.
029600
029700******************************************************************
029800*   ACUSE DE RECIBO: NO SE PERMITE SOBRE UNA ALERTA YA RESUELTA   *
029900******************************************************************
030000 002-APLICA-ACUSE SECTION.
030100    IF ALR-RESUELTA
030200        PERFORM 002-REGISTRA-ERROR-RESUELTA
030300                           THRU 002-REGISTRA-ERROR-RESUELTA-E
030400    ELSE
030500        MOVE 'ACKNOWLEDGED'        TO ALR-STATUS
030600        MOVE WKS-TRN-USUARIO (WKS-POS) TO ALR-USUARIO-CAMBIO
030700        MOVE WKS-FEC-PROCESO       TO ALR-FECHA-CAMBIO
030800        MOVE WKS-HOR-PROCESO       TO ALR-HORA-CAMBIO
030900        ADD 1 TO WKS-CANT-ACUSES
031000        PERFORM 002-ESCRIBE-BITACORA-OK
031100                           THRU 002-ESCRIBE-BITACORA-OK-E
031200    END-IF.
031300 002-APLICA-ACUSE-E. EXIT.
031400
031500******************************************************************
031600*   RESOLUCION: SE PERMITE DESDE CUALQUIER ESTADO, INCLUSO        *
031700*   DIRECTO DESDE PENDIENTE, Y GUARDA LAS NOTAS SI SE SUMINISTRAN *
031800******************************************************************
031900 002-APLICA-RESOLUCION SECTION.
032000    MOVE 'RESOLVED'             TO ALR-STATUS
032100    MOVE WKS-TRN-USUARIO (WKS-POS) TO ALR-USUARIO-CAMBIO
032200    MOVE WKS-FEC-PROCESO        TO ALR-FECHA-CAMBIO
032300    MOVE WKS-HOR-PROCESO        TO ALR-HORA-CAMBIO
032400    IF WKS-TRN-NOTAS (WKS-POS) NOT = SPACES
032500        MOVE WKS-TRN-NOTAS (WKS-POS) TO ALR-NOTAS-RESOLUCION
032600    END-IF
032700    ADD 1 TO WKS-CANT-RESOLUCIONES
032800    PERFORM 002-ESCRIBE-BITACORA-OK
032900                       THRU 002-ESCRIBE-BITACORA-OK-E.
033000 002-APLICA-RESOLUCION-E. EXIT.
033100
033200 002-REGISTRA-ERROR-RESUELTA SECTION.
033300    MOVE ALR-ID TO WKS-ED-ALR-ID
033400    MOVE SPACES TO WKS-RENGLON-EDITADO
033500    STRING 'ALERTA ' DELIMITED BY SIZE
033600           WKS-ED-ALR-ID DELIMITED BY SIZE
033700           ' - NO SE PUEDE ACUSAR, YA ESTA RESUELTA'
033800                          DELIMITED BY SIZE
033900      INTO WKS-RENGLON-EDITADO
034000    MOVE WKS-RENGLON-EDITADO TO REG-BITACORA-LINEA
034100    WRITE REG-BITACORA-LINEA
034200    ADD 1 TO WKS-CANT-ERRORES.
034300 002-REGISTRA-ERROR-RESUELTA-E. EXIT.
034400
034500 002-REGISTRA-ERROR-ACCION SECTION.
034600    MOVE ALR-ID TO WKS-ED-ALR-ID
034700    MOVE SPACES TO WKS-RENGLON-EDITADO
034800    STRING 'ALERTA ' DELIMITED BY SIZE
034900           WKS-ED-ALR-ID DELIMITED BY SIZE
035000           ' - CODIGO DE ACCION DE TRANSACCION INVALIDO'
035100                          DELIMITED BY SIZE
035200      INTO WKS-RENGLON-EDITADO
035300    MOVE WKS-RENGLON-EDITADO TO REG-BITACORA-LINEA
035400    WRITE REG-BITACORA-LINEA
035500    ADD 1 TO WKS-CANT-ERRORES.
035600 002-REGISTRA-ERROR-ACCION-E. EXIT.
035700
035800 002-ESCRIBE-BITACORA-OK SECTION.
035900    MOVE ALR-ID TO WKS-ED-ALR-ID
036000    MOVE SPACES TO WKS-RENGLON-EDITADO
036100    STRING 'ALERTA ' DELIMITED BY SIZE
036200           WKS-ED-ALR-ID DELIMITED BY SIZE
036300           ' ACTUALIZADA A ' DELIMITED BY SIZE
036400           ALR-STATUS     DELIMITED BY SIZE
036500           ' POR '        DELIMITED BY SIZE
036600           ALR-USUARIO-CAMBIO DELIMITED BY SIZE
036700      INTO WKS-RENGLON-EDITADO
036800    MOVE WKS-RENGLON-EDITADO TO REG-BITACORA-LINEA
036900    WRITE REG-BITACORA-LINEA.
037000 002-ESCRIBE-BITACORA-OK-E. EXIT.
037100
037200******************************************************************
037300*   LAS TRANSACCIONES QUE NUNCA SE APLICARON CONTRA NINGUNA       *
037400*   ALERTA DEL MAESTRO SE REPORTAN COMO HUERFANAS EN LA BITACORA  *
037500******************************************************************
037600 003-REPORTA-HUERFANAS SECTION.
037700    IF WKS-TRN-APLICADA (WKS-I) = 'N'
037800        MOVE WKS-TRN-ALR-ID (WKS-I) TO WKS-ED-ALR-ID
037900        MOVE SPACES TO WKS-RENGLON-EDITADO
038000        STRING 'TRANSACCION PARA ALERTA ' DELIMITED BY SIZE
038100               WKS-ED-ALR-ID              DELIMITED BY SIZE
038200               ' - LA ALERTA NO EXISTE EN EL MAESTRO'
038300                                          DELIMITED BY SIZE
038400          INTO WKS-RENGLON-EDITADO
038500        MOVE WKS-RENGLON-EDITADO TO REG-BITACORA-LINEA
038600        WRITE REG-BITACORA-LINEA
038700        ADD 1 TO WKS-CANT-ERRORES
038800    END-IF.
038900 003-REPORTA-HUERFANAS-E. EXIT.
039000
039100 004-FINALIZA SECTION.
039200    CLOSE ALERTS-FILE
039300    CLOSE ALERTS-FILE-NEW
039400    MOVE WKS-CANT-TRANS TO WKS-ED-CANT
039500    MOVE SPACES TO WKS-RENGLON-EDITADO
039600    STRING 'FIN DE CORRIDA - TRANSACCIONES LEIDAS: '
039700                                  DELIMITED BY SIZE
039800           WKS-ED-CANT            DELIMITED BY SIZE
039900      INTO WKS-RENGLON-EDITADO
040000    MOVE WKS-RENGLON-EDITADO TO REG-BITACORA-LINEA
040100    WRITE REG-BITACORA-LINEA
040200    CLOSE LOG-FILE.
040300 004-FINALIZA-E. EXIT.
040400
040500******************************************************************
040600*   RUTINA COMUN DE MANEJO DE FILE STATUS EXTENDIDO (IGUAL QUE   *
040700*   EN EL RESTO DE BATCHES DEL DEPARTAMENTO)                      *
040800******************************************************************
040900 FILE-STATUS-EXTENDED SECTION.
041000    EVALUATE FS-CICLO
041100        WHEN 1
041200            MOVE 'TRANSALR' TO ARCHIVO
041300            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
041400                                  LLAVE, FS-TRALTR, FSE-TRALTR
041500            MOVE 91 TO RETURN-CODE
041600            STOP RUN
041700        WHEN 2
041800            MOVE 'ALERTMAS' TO ARCHIVO
041900            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
042000                                  LLAVE, FS-ALEMAS, FSE-ALEMAS
042100            MOVE 91 TO RETURN-CODE
042200            STOP RUN
042300        WHEN OTHER
042400            MOVE 'ALERTMNW' TO ARCHIVO
042500            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
042600                                  LLAVE, FS-ALEMNW, FSE-ALEMNW
042700            MOVE 91 TO RETURN-CODE
042800            STOP RUN
042900    END-EVALUATE.
043000 FILE-STATUS-EXTENDED-E. EXIT.
043100
