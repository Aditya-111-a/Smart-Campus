000100******************************************************************
000200*   COPY         VTLECT3                                        *
000300*   DESCRIPCION  LAYOUT DE LECTURA DE CONSUMO (READINGS-FILE)   *
000400*                AGUA EN LITROS, ENERGIA EN KWH, POR EDIFICIO   *
000500*                Y POR DIA                                      *
000600*   PROGRAMAS    VTUM1C01, VTUM1C02, VTUM1C03, VTUM1C04         *
000700******************************************************************
000800*   HISTORIAL DE CAMBIOS                                        *
000900*   FECHA       INICIALES  TICKET     DESCRIPCION                *
001000*   04/02/2024  GQLM       SCU-0012   LAYOUT INICIAL DE LECTURAS *
001100*   02/09/2024  MTHV       SCU-0058   SE AGREGA RDG-TIME Y       *
001200*                          RDG-NOTES PARA EL DETALLE DE CAMPO    *
001300*   19/03/2025  RQCH       SCU-0091   RDG-TIME PASA A EMPAQUE    *
001400*                          COMP-3, IGUAL QUE EL RESTO DEL MAESTRO *
001500******************************************************************
001600 01  VTL3-REGISTRO-LECTURA.
001700*        IDENTIFICADOR NUMERICO UNICO, ASIGNADO SECUENCIAL
001800*        AL MOMENTO DE LA INGESTA
001900     05  RDG-ID                   PIC 9(07).
002000*        EDIFICIO AL QUE PERTENECE LA LECTURA
002100     05  RDG-BLDG-ID              PIC 9(05).
002200*        TIPO DE SERVICIO
002300     05  RDG-UTILITY              PIC X(01).
002400         88  RDG-ES-AGUA               VALUE 'W'.
002500         88  RDG-ES-ENERGIA            VALUE 'E'.
002600*        VALOR DE CONSUMO, DEBE SER MAYOR O IGUAL A CERO
002700     05  RDG-VALUE                PIC 9(07)V99.
002800*        UNIDAD DERIVADA DEL TIPO DE SERVICIO, NUNCA VIENE
002900*        DEL RENGLON DE ENTRADA
003000     05  RDG-UNIT                 PIC X(06).
003100*        FECHA DE LA LECTURA, FORMATO AAAAMMDD
003200     05  RDG-DATE                 PIC 9(08).
003300*        HORA DE LA LECTURA, FORMATO HHMM, EN EMPAQUE COMP-3
003400*        IGUAL QUE LOS DEMAS CAMPOS DE TIEMPO DEL SISTEMA
003500     05  RDG-TIME          COMP-3 PIC 9(04).
003600*        TEXTO LIBRE DE OBSERVACIONES
003700     05  RDG-NOTES                PIC X(40).
003800*        RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT
003900     05  FILLER                   PIC X(09).
