000100******************************************************************
000200* FECHA       : 22/02/1982                                       *
000300* PROGRAMADOR : SILVIA PATRICIA COJOLON BATZ (SPCB)               *
000400* APLICACION  : CONTROL DE CONSUMO DE SERVICIOS - EDIFICIOS      *
000500* PROGRAMA    : VTUM1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA E INGRESA EL ARCHIVO CRUDO DE LECTURAS DE *
000800*             : CONSUMO (AGUA/ENERGIA) RECIBIDO DE LOS MEDIDORES *
000900*             : DEL CAMPUS. POR CADA RENGLON VALIDO RESUELVE O   *
001000*             : DA DE ALTA EL EDIFICIO, ASIGNA EL SIGUIENTE ID   *
001100*             : DE LECTURA, INVOCA EL MOTOR DE ANOMALIAS Y       *
001200*             : REGLAS (VTUM1C02) Y ACUMULA EL RESUMEN DE LA     *
001300*             : CORRIDA DE IMPORTACION.                          *
001400* ARCHIVOS    : IMPORTIN (RENGLONES CRUDOS, ENTRADA) BUILDMAS    *
001500*             : (MAESTRO EDIFICIOS ANTERIOR, ENTRADA) BUILDMNW   *
001600*             : (MAESTRO EDIFICIOS NUEVO, SALIDA) LECTURAS       *
001700*             : (MAESTRO LECTURAS ANTERIOR, ENTRADA) LECTMNW     *
001800*             : (MAESTRO LECTURAS NUEVO, SALIDA) RESUMEN         *
001900*             : (RESUMEN DE IMPORTACION, SALIDA)                 *
002000* INSTALADO   : 22/02/1982                                       *
002100* BPM/RATIONAL: CTRL-0003                                        *
002200* NOMBRE      : VALIDACION E INGRESO DE LECTURAS DE SERVICIOS    *
002300******************************************************************
002400*   HISTORIAL DE CAMBIOS                                        *
002500*   ------------------------------------------------------------*
002600*   22/02/1982  SPCB  CTRL-0003  VERSION INICIAL: VALIDACION DEL *
002700*                      RENGLON DIARIO DE MOVIMIENTOS DE TARJETA  *
002800*                      (MONTO, FECHA, CUENTA) ANTES DE SU CARGA  *
002900*                      AL MAESTRO DE TRANSACCIONES               *
003000*   11/06/1984  SPCB  CTRL-0006  SE AGREGA EL RESUMEN DE CIERRE  *
003100*                      (RENGLONES LEIDOS/ACEPTADOS/RECHAZADOS)   *
003200*   19/09/1990  EOXC  CTRL-0014  SE AGREGA LA RUTINA DE ALTA     *
003300*                      AUTOMATICA DE CUENTA CUANDO EL NUMERO DE  *
003400*                      CUENTA DEL RENGLON NO EXISTE EN EL        *
003500*                      MAESTRO                                   *
003600*   02/03/1999  EOXC  CTRL-Y2K1  AJUSTE DE SIGLO: EL TIMESTAMP   *
003700*                      DEL RENGLON SE VALIDA A 4 DIGITOS DE ANIO *
003800*                      (PROYECTO AO-2000)                        *
003900*   04/02/2024  GQLM  SCU-0015  REUTILIZADO PARA EL NUEVO        *
004000*                      MONITOREO DE CONSUMO CAMPUS (VIT          *
004100*                      VELLORE): EL RENGLON CRUDO AHORA ES UNA   *
004200*                      LECTURA DE AGUA O ENERGIA POR EDIFICIO,   *
004300*                      LA ALTA AUTOMATICA RESUELVE/CREA EL        *
004400*                      EDIFICIO EN VEZ DE LA CUENTA               *
004500*   18/03/2024  GQLM  SCU-0021  SE AGREGA LA INVOCACION AL       *
004600*                      MOTOR DE ANOMALIAS Y REGLAS (VTUM1C02)    *
004700*                      POR CADA LECTURA ACEPTADA                 *
004800*   29/04/2024  MTHV  SCU-0035  SE AGREGA LA GENERACION          *
004900*                      DETERMINISTICA DE CODIGO DE EDIFICIO CON  *
005000*                      SUFIJO DE DESEMPATE                        *
005100*   03/09/2024  JCPZ  SCU-0061  CORRECCION: UN RENGLON CON VALOR *
005200*                      ENTERO SIN PUNTO DECIMAL SE RECHAZABA      *
005300*                      POR ERROR COMO "INVALID VALUE"             *
005400*   20/02/2025  JCPZ  SCU-0084  CORRECCION: LA VALIDACION DE      *
005500*                      UTILIDAD NO ACEPTABA "ELECTRIC" COMO       *
005600*                      ALIAS DE ELECTRICITY                       *
005620*   14/05/2025  RQCH  SCU-0097  CORRECCION: EL ENCABEZADO DEL     *
005640*                      ARCHIVO DE IMPORTACION SE CONTABA COMO     *
005660*                      RENGLON DE DATOS (INFLABA TOTALES/FALLOS   *
005680*                      Y RECORRIA EL NUMERO DE FILA REPORTADO).   *
005690*                      SE AGREGA UNA SEGUNDA LECTURA DE DESCARTE  *
005695*                      ANTES DE ENTRAR AL CICLO DE PROCESO         *
005696*   14/05/2025  RQCH  SCU-0098  SE AGREGA WKS-AN-HORA AL AREA DE  *
005697*                      PARAMETROS DEL MOTOR DE ANOMALIAS PARA QUE *
005698*                      VTUM1C02 PUEDA ESTAMPAR ALR-HORA-CAMBIO AL *
005699*                      CREAR LA ALERTA                            *
005700******************************************************************
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID.                    VTUM1C01.
006000 AUTHOR.                        SILVIA PATRICIA COJOLON BATZ.
006100 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
006200 DATE-WRITTEN.                  22/02/1982.
006300 DATE-COMPILED.                 20/02/2025.
006400 SECURITY.                      USO INTERNO UNICAMENTE.
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS DIGITO-VALIDO   IS "0" THRU "9"
007000     UPSI-0 ON STATUS IS MODO-DIAGNOSTICO.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300******************************************************************
007400*              A R C H I V O S   D E   E N T R A D A             *
007500******************************************************************
007600     SELECT IMPORT-FILE      ASSIGN   TO IMPORTIN
007700            ORGANIZATION     IS LINE SEQUENTIAL
007800            FILE STATUS      IS FS-IMPORT.
007900     SELECT BUILDING-MASTER  ASSIGN   TO BUILDMAS
008000            ORGANIZATION     IS SEQUENTIAL
008100            FILE STATUS      IS FS-BLDMAS
008200                                FSE-BLDMAS.
008300     SELECT READINGS-FILE    ASSIGN   TO LECTURAS
008400            ORGANIZATION     IS SEQUENTIAL
008500            FILE STATUS      IS FS-LECMAS
008600                                FSE-LECMAS.
008700******************************************************************
008800*              A R C H I V O S   D E   S A L I D A               *
008900******************************************************************
009000     SELECT BUILDING-MASTER-NEW ASSIGN TO BUILDMNW
009100            ORGANIZATION     IS SEQUENTIAL
009200            FILE STATUS      IS FS-BLDMNW
009300                                FSE-BLDMNW.
009400     SELECT READINGS-FILE-NEW   ASSIGN TO LECTMNW
009500            ORGANIZATION     IS SEQUENTIAL
009600            FILE STATUS      IS FS-LECMNW
009700                                FSE-LECMNW.
009800     SELECT IMPORT-SUMMARY   ASSIGN   TO RESUMEN
009900            ORGANIZATION     IS LINE SEQUENTIAL
010000            FILE STATUS      IS FS-RESUMEN.
010100 DATA DIVISION.
010200 FILE SECTION.
010300*1 -->RENGLONES CRUDOS DE LECTURAS DE MEDIDORES (ESTILO CSV)
010400 FD  IMPORT-FILE.
010500 01  REG-IMPORTE-LINEA           PIC X(132).
010600*2 -->MAESTRO DE EDIFICIOS (VERSION ANTERIOR)
010700 FD  BUILDING-MASTER.
010800     COPY VTBLDG2.
010900*3 -->MAESTRO DE LECTURAS (VERSION ANTERIOR)
011000 FD  READINGS-FILE.
011100     COPY VTLECT3.
011200*4 -->MAESTRO DE EDIFICIOS (VERSION ACTUALIZADA, INCLUYE ALTAS)
011300 FD  BUILDING-MASTER-NEW.
011400 01  REG-EDIFICIO-NUEVO          PIC X(150).
011500*5 -->MAESTRO DE LECTURAS (VERSION ACTUALIZADA, INCLUYE ALTAS)
011600 FD  READINGS-FILE-NEW.
011700 01  REG-LECTURA-NUEVA           PIC X(88).
011800*6 -->RESUMEN DE LA CORRIDA DE IMPORTACION (TOTALES Y ERRORES)
011900 FD  IMPORT-SUMMARY.
012000 01  REG-RESUMEN-LINEA           PIC X(100).
012100 WORKING-STORAGE SECTION.
012200 77  WKS-PROGRAMA                PIC X(08) VALUE "VTUM1C01".
012300******************************************************************
012400*               C A M P O S    D E    T R A B A J O              *
012500******************************************************************
012600 01  WKS-CAMPOS-DE-TRABAJO.
012700     05  WKS-FIN-IMPORT          PIC X(01) VALUE 'N'.
012800         88  WKS-NO-HAY-MAS-IMPORT   VALUE 'S'.
012900     05  WKS-FIN-MAESTRO         PIC X(01) VALUE 'N'.
013000         88  WKS-NO-HAY-MAS-MAESTRO  VALUE 'S'.
013100     05  WKS-FIN-LECTURAS        PIC X(01) VALUE 'N'.
013200         88  WKS-NO-HAY-MAS-LECTURAS VALUE 'S'.
013300     05  WKS-RENGLON-VALIDO      PIC X(01) VALUE 'S'.
013400         88  WKS-RENGLON-OK          VALUE 'S'.
013500     05  WKS-LINEA-FISICA        PIC S9(07) COMP VALUE ZERO.
013600     05  WKS-NUMERO-RENGLON      PIC 9(05) VALUE ZERO.
013700     05  WKS-TOT-RENGLONES       PIC 9(05) COMP VALUE ZERO.
013800     05  WKS-TOT-EXITOS          PIC 9(05) COMP VALUE ZERO.
013900     05  WKS-TOT-FALLOS          PIC 9(05) COMP VALUE ZERO.
014000     05  WKS-TOT-EDIFICIOS-NUEVOS PIC 9(05) COMP VALUE ZERO.
014100 01  WKS-TOTALES-EDITADOS.
014200     05  WKS-TOT-RENGLONES-ED    PIC ZZZZ9.
014300     05  WKS-TOT-EXITOS-ED       PIC ZZZZ9.
014400     05  WKS-TOT-FALLOS-ED       PIC ZZZZ9.
014500     05  WKS-CANT-MAESTRO        PIC S9(05) COMP VALUE ZERO.
014600     05  WKS-MAYOR-BLDG-ID       PIC 9(05) COMP VALUE ZERO.
014700     05  WKS-CANT-LECTURAS       PIC S9(05) COMP VALUE ZERO.
014800     05  WKS-MAYOR-LECTURA-ID    PIC 9(07) COMP VALUE ZERO.
014900     05  WKS-CANT-ERRORES        PIC S9(05) COMP VALUE ZERO.
015000     05  WKS-I                   PIC S9(05) COMP VALUE ZERO.
015100     05  WKS-K                   PIC S9(05) COMP VALUE ZERO.
015200     05  WKS-POS-EDIFICIO        PIC S9(05) COMP VALUE ZERO.
015300     05  WKS-ERROR-TEXTO         PIC X(60) VALUE SPACES.
015400 01  WKS-MENSAJE-ERROR-LIT.
015500     05  FILLER  PIC X(20) VALUE 'invalid timestamp   '.
015600     05  FILLER  PIC X(20) VALUE 'invalid utility     '.
015700     05  FILLER  PIC X(20) VALUE 'invalid value       '.
015800     05  FILLER  PIC X(20) VALUE 'value must be >= 0  '.
015900     05  FILLER  PIC X(20) VALUE 'building is empty   '.
016000 01  WKS-MENSAJES-ERROR REDEFINES WKS-MENSAJE-ERROR-LIT.
016100     05  WKS-MSJ-ERROR           PIC X(20) OCCURS 5 TIMES.
016200******************************************************************
016300*        RENGLON CRUDO DESCOMPUESTO (SEPARADO POR COMAS)         *
016400******************************************************************
016500 01  WKS-RENGLON-IMPORTE.
016600     05  IMP-TIMESTAMP           PIC X(14).
016700     05  IMP-BUILDING            PIC X(40).
016800     05  IMP-UTILITY             PIC X(12).
016900     05  IMP-VALUE               PIC X(12).
017000     05  WKS-PARTES-RENGLON      PIC S9(03) COMP VALUE ZERO.
017100     05  WKS-UTILIDAD-TEXTO      PIC X(12) VALUE SPACES.
017200     05  WKS-UTILITY-RESUELTA    PIC X(01) VALUE SPACE.
017300******************************************************************
017400*        VALIDACION Y ARMADO DEL VALOR NUMERICO DE LA LECTURA    *
017500******************************************************************
017600 01  WKS-VALOR-CAMPOS.
017700     05  WKS-VALOR-ENTERO-TXT    PIC X(10) VALUE SPACES.
017800     05  WKS-VALOR-DECIMAL-TXT   PIC X(02) VALUE SPACES.
017900     05  WKS-VALOR-ES-NEGATIVO   PIC X(01) VALUE 'N'.
018000         88  WKS-VALOR-NEGATIVO-SI    VALUE 'S'.
018100     05  WKS-INICIO-SCAN         PIC S9(03) COMP VALUE ZERO.
018200     05  WKS-LEN-DIGITOS         PIC S9(03) COMP VALUE ZERO.
018300 01  WKS-VALOR-COMBINADO.
018400     05  WKS-VALOR-ENTERO-ED     PIC 9(07) VALUE ZERO.
018500     05  WKS-VALOR-DECIMAL-ED    PIC 9(02) VALUE ZERO.
018600 01  WKS-VALOR-COMBINADO-R REDEFINES WKS-VALOR-COMBINADO.
018700     05  WKS-VALOR-NUMERICO      PIC 9(07)V99.
018800******************************************************************
018900*        RUTINA GENERICA DE VALIDACION NUMERICA POR CARACTER     *
019000******************************************************************
019100 01  WKS-CAMPO-A-VALIDAR         PIC X(12) VALUE SPACES.
019200 01  WKS-CAMPO-A-VALIDAR-R REDEFINES WKS-CAMPO-A-VALIDAR.
019300     05  WKS-CAR-VALIDAR         PIC X(01) OCCURS 12 TIMES.
019400 01  WKS-LONG-CAMPO              PIC S9(03) COMP VALUE ZERO.
019500 01  WKS-VALIDACION-NUM-SW       PIC X(01) VALUE 'N'.
019600     88  WKS-ES-NUMERICO-OK          VALUE 'S'.
019700******************************************************************
019800*        TABLA EN MEMORIA DEL MAESTRO DE EDIFICIOS (LEIDO)       *
019900******************************************************************
020000 01  WKS-TABLA-MAESTRO.
020100     05  WKS-REG-MAESTRO OCCURS 500 TIMES
020200                         INDEXED BY WKS-IDX-MAE.
020300         10  WKS-MAE-ID          PIC 9(05).
020400         10  WKS-MAE-CODE        PIC X(16).
020500         10  WKS-MAE-NAME        PIC X(40).
020600         10  WKS-MAE-CAMPUS      PIC X(20).
020700         10  WKS-MAE-ZONE        PIC X(14).
020800         10  WKS-MAE-TAGS        PIC X(30).
020900         10  WKS-MAE-24X7        PIC X(01).
021000         10  WKS-MAE-AGUA        PIC 9(07)V99.
021100         10  WKS-MAE-LUZ         PIC 9(07)V99.
021200******************************************************************
021300*        TABLA EN MEMORIA DEL MAESTRO DE LECTURAS (LEIDO)        *
021400******************************************************************
021500 01  WKS-TABLA-LECTURAS.
021600     05  WKS-REG-LECTURA OCCURS 3000 TIMES
021700                         INDEXED BY WKS-IDX-LEC.
021800         10  WKS-LEC-ID          PIC 9(07).
021900         10  WKS-LEC-BLDG-ID     PIC 9(05).
022000         10  WKS-LEC-UTILITY     PIC X(01).
022100         10  WKS-LEC-VALUE       PIC 9(07)V99.
022200         10  WKS-LEC-UNIT        PIC X(06).
022300         10  WKS-LEC-DATE        PIC 9(08).
022400         10  WKS-LEC-TIME        PIC 9(04).
022500         10  WKS-LEC-NOTES       PIC X(40).
022600******************************************************************
022700*        GENERACION DE CODIGO DE EDIFICIO (ALTA AUTOMATICA)      *
022800*        REGLA DE NEGOCIO: BUILDING CODE GENERATION              *
022900******************************************************************
023000 01  WKS-NOMBRE-MAYUS            PIC X(40) VALUE SPACES.
023100 01  WKS-NOMBRE-MAYUS-R REDEFINES WKS-NOMBRE-MAYUS.
023200     05  WKS-CAR-NOMBRE          PIC X(01) OCCURS 40 TIMES.
023300 01  WKS-CODIGO-GENERADO         PIC X(16) VALUE SPACES.
023400 01  WKS-CODIGO-GENERADO-R REDEFINES WKS-CODIGO-GENERADO.
023500     05  WKS-CAR-CODIGO          PIC X(01) OCCURS 16 TIMES.
023600 01  WKS-POS-CODIGO              PIC S9(03) COMP VALUE ZERO.
023700 01  WKS-CODIGO-BASE-14          PIC X(14) VALUE SPACES.
023800 01  WKS-CONTADOR-SUFIJO         PIC S9(03) COMP VALUE ZERO.
023900 01  WKS-SUFIJO-EDITADO          PIC 99 VALUE ZERO.
024000 01  WKS-POS-ENCONTRADA          PIC S9(05) COMP VALUE ZERO.
024100******************************************************************
024200*        DETALLE DE RENGLONES RECHAZADOS DE LA CORRIDA           *
024300******************************************************************
024400 01  WKS-TABLA-ERRORES.
024500     05  WKS-REG-ERROR OCCURS 1000 TIMES
024600                        INDEXED BY WKS-IDX-ERR.
024700         10  WKS-ERR-FILA        PIC 9(05).
024800         10  WKS-ERR-TEXTO       PIC X(60).
024900******************************************************************
025000*        AREA DE PARAMETROS PARA LA RUTINA COMPARTIDA DE         *
025100*        FECHAS (CALL 'VTFEC100'), MISMO LAYOUT QUE LK-PARM-     *
025200*        FECHA                                                   *
025300******************************************************************
025400 01  WKS-PARM-FECHA-AUX.
025500     05  WKS-PF-FUNCION              PIC X(02).
025600     05  WKS-PF-TIMESTAMP            PIC X(14).
025700     05  WKS-PF-FECHA-ENTRADA        PIC 9(08).
025800     05  WKS-PF-DIAS-A-SUMAR         PIC S9(05).
025900     05  WKS-PF-FECHA-SALIDA         PIC 9(08).
026000     05  WKS-PF-HORA-SALIDA          PIC 9(04).
026100     05  WKS-PF-DIA-SERIAL-SALIDA    PIC 9(08).
026200     05  WKS-PF-INDICE-SEMANA-SALIDA PIC 9(01).
026300     05  WKS-PF-BANDERA-VALIDA       PIC X(01).
026400******************************************************************
026500*        AREA DE PARAMETROS PARA EL MOTOR DE ANOMALIAS Y         *
026600*        REGLAS (CALL 'VTUM1C02'), MISMO LAYOUT QUE               *
026700*        LK-PARM-ANOMALIA                                        *
026800******************************************************************
026900 01  WKS-PARM-ANOMALIA.
027000     05  WKS-AN-FUNCION          PIC X(02).
027100     05  WKS-AN-BLDG-ID          PIC 9(05).
027200     05  WKS-AN-UTILITY          PIC X(01).
027300     05  WKS-AN-ZONE             PIC X(14).
027400     05  WKS-AN-UMBRAL           PIC 9(07)V99.
027500     05  WKS-AN-READING-ID       PIC 9(07).
027600     05  WKS-AN-VALUE            PIC 9(07)V99.
027700     05  WKS-AN-DATE             PIC 9(08).
027750     05  WKS-AN-HORA             PIC 9(04).
027800     05  WKS-AN-CANT-HIST        PIC 9(05) COMP.
027900     05  WKS-AN-HISTORIA OCCURS 400 TIMES.
028000         10  WKS-AN-HIST-VALUE   PIC 9(07)V99.
028100         10  WKS-AN-HIST-DATE    PIC 9(08).
028200     05  WKS-AN-CANT-ALERTAS     PIC 9(02) COMP.
028300*                VARIABLES DE FILE STATUS Y FILE STATUS EXTENDIDO
028400 01  FS-IMPORT                   PIC 9(02) VALUE ZEROS.
028500 01  FS-RESUMEN                  PIC 9(02) VALUE ZEROS.
028600 01  FS-BLDMAS                   PIC 9(02) VALUE ZEROS.
028700 01  FS-BLDMNW                   PIC 9(02) VALUE ZEROS.
028800 01  FS-LECMAS                   PIC 9(02) VALUE ZEROS.
028900 01  FS-LECMNW                   PIC 9(02) VALUE ZEROS.
029000 01  FSE-BLDMAS.
029100     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
029200     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
029300     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
029400 01  FSE-BLDMNW.
029500     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
029600     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
029700     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
029800 01  FSE-LECMAS.
029900     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
030000     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
030100     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
030200 01  FSE-LECMNW.
030300     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
030400     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
030500     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
030600*   VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
030700 77  PROGRAMA                    PIC X(08) VALUE SPACES.
030800 77  ARCHIVO                     PIC X(08) VALUE SPACES.
030900 77  ACCION                      PIC X(10) VALUE SPACES.
031000 77  LLAVE                       PIC X(32) VALUE SPACES.
031100 77  FS-CICLO                    PIC 9(02) COMP VALUE ZERO.
031200******************************************************************
031300 PROCEDURE DIVISION.
031400 000-PRINCIPAL SECTION.
031500     MOVE WKS-PROGRAMA TO PROGRAMA
031600     PERFORM 001-INICIALIZA     THRU 001-INICIALIZA-E
031700     PERFORM 002-PROCESA-IMPORT THRU 002-PROCESA-IMPORT-E
031800     PERFORM 003-FINALIZA       THRU 003-FINALIZA-E
031900     DISPLAY "VTUM1C01 - RENGLONES LEIDOS      : " WKS-TOT-RENGLONES
032000     DISPLAY "VTUM1C01 - RENGLONES ACEPTADOS   : " WKS-TOT-EXITOS
032100     DISPLAY "VTUM1C01 - RENGLONES RECHAZADOS  : " WKS-TOT-FALLOS
032200     DISPLAY "VTUM1C01 - EDIFICIOS DADOS DE ALTA: "
032300              WKS-TOT-EDIFICIOS-NUEVOS
032400     STOP RUN.
032500 000-PRINCIPAL-E. EXIT.
032600
032700******************************************************************
032800*   CARGA A MEMORIA LOS MAESTROS ANTERIORES DE EDIFICIOS Y DE    *
032900*   LECTURAS, E INICIALIZA EL MOTOR DE ANOMALIAS Y REGLAS        *
033000******************************************************************
033100 001-INICIALIZA SECTION.
033200     MOVE 'OPEN'   TO ACCION
033300     OPEN INPUT BUILDING-MASTER
033400     IF FS-BLDMAS = 35
033500         MOVE ZEROS TO FS-BLDMAS
033600     ELSE
033700         IF FS-BLDMAS NOT = 0
033800             MOVE 1 TO FS-CICLO
033900             PERFORM FILE-STATUS-EXTENDED
034000                                THRU FILE-STATUS-EXTENDED-E
034100         ELSE
034200             PERFORM 001-LEE-UN-EDIFICIO THRU 001-LEE-UN-EDIFICIO-E
034300                                UNTIL WKS-NO-HAY-MAS-MAESTRO
034400             CLOSE BUILDING-MASTER
034500         END-IF
034600     END-IF
034700
034800     OPEN INPUT READINGS-FILE
034900     IF FS-LECMAS = 35
035000         MOVE ZEROS TO FS-LECMAS
035100     ELSE
035200         IF FS-LECMAS NOT = 0
035300             MOVE 3 TO FS-CICLO
035400             PERFORM FILE-STATUS-EXTENDED
035500                                THRU FILE-STATUS-EXTENDED-E
035600         ELSE
035700             PERFORM 001-LEE-UNA-LECTURA THRU 001-LEE-UNA-LECTURA-E
035800                                UNTIL WKS-NO-HAY-MAS-LECTURAS
035900             CLOSE READINGS-FILE
036000         END-IF
036100     END-IF
036200
036300     MOVE '01' TO WKS-AN-FUNCION
036400     CALL 'VTUM1C02' USING WKS-PARM-ANOMALIA.
036500 001-INICIALIZA-E. EXIT.
036600
036700 001-LEE-UN-EDIFICIO SECTION.
036800     READ BUILDING-MASTER
036900         AT END
037000             MOVE 'S' TO WKS-FIN-MAESTRO
037100         NOT AT END
037200             ADD 1 TO WKS-CANT-MAESTRO
037300             MOVE BLDG-ID         TO WKS-MAE-ID   (WKS-CANT-MAESTRO)
037400             MOVE BLDG-CODE       TO WKS-MAE-CODE (WKS-CANT-MAESTRO)
037500             MOVE BLDG-NAME       TO WKS-MAE-NAME (WKS-CANT-MAESTRO)
037600             MOVE BLDG-CAMPUS     TO WKS-MAE-CAMPUS
037700                                     (WKS-CANT-MAESTRO)
037800             MOVE BLDG-ZONE       TO WKS-MAE-ZONE (WKS-CANT-MAESTRO)
037900             MOVE BLDG-TAGS       TO WKS-MAE-TAGS (WKS-CANT-MAESTRO)
038000             MOVE BLDG-24X7-FLAG  TO WKS-MAE-24X7 (WKS-CANT-MAESTRO)
038100             MOVE BLDG-WATER-THRESH TO WKS-MAE-AGUA
038200                                     (WKS-CANT-MAESTRO)
038300             MOVE BLDG-ELEC-THRESH  TO WKS-MAE-LUZ
038400                                     (WKS-CANT-MAESTRO)
038500             IF BLDG-ID > WKS-MAYOR-BLDG-ID
038600                 MOVE BLDG-ID TO WKS-MAYOR-BLDG-ID
038700             END-IF
038800     END-READ.
038900 001-LEE-UN-EDIFICIO-E. EXIT.
039000
039100 001-LEE-UNA-LECTURA SECTION.
039200     READ READINGS-FILE
039300         AT END
039400             MOVE 'S' TO WKS-FIN-LECTURAS
039500         NOT AT END
039600             ADD 1 TO WKS-CANT-LECTURAS
039700             MOVE RDG-ID       TO WKS-LEC-ID      (WKS-CANT-LECTURAS)
039800             MOVE RDG-BLDG-ID  TO WKS-LEC-BLDG-ID (WKS-CANT-LECTURAS)
039900             MOVE RDG-UTILITY  TO WKS-LEC-UTILITY (WKS-CANT-LECTURAS)
040000             MOVE RDG-VALUE    TO WKS-LEC-VALUE   (WKS-CANT-LECTURAS)
040100             MOVE RDG-UNIT     TO WKS-LEC-UNIT    (WKS-CANT-LECTURAS)
040200             MOVE RDG-DATE     TO WKS-LEC-DATE    (WKS-CANT-LECTURAS)
040300             MOVE RDG-TIME     TO WKS-LEC-TIME    (WKS-CANT-LECTURAS)
040400             MOVE RDG-NOTES    TO WKS-LEC-NOTES   (WKS-CANT-LECTURAS)
040500             IF RDG-ID > WKS-MAYOR-LECTURA-ID
040600                 MOVE RDG-ID TO WKS-MAYOR-LECTURA-ID
040700             END-IF
040800     END-READ.
040900 001-LEE-UNA-LECTURA-E. EXIT.
041000
041100******************************************************************
041200*   LEE EL ARCHIVO CRUDO DE LECTURAS RENGLON POR RENGLON. EL     *
041300*   PRIMER RENGLON ES EL ENCABEZADO Y SE DESCARTA (ROW 1)        *
041400*   REGLA DE NEGOCIO: READING INGESTION / IMPORT                 *
041500******************************************************************
041600 002-PROCESA-IMPORT SECTION.
041700     MOVE 'OPEN'   TO ACCION
041800     OPEN INPUT IMPORT-FILE
041900     IF FS-IMPORT NOT = 0
042000         DISPLAY "VTUM1C01 - NO SE PUDO ABRIR IMPORTIN, FS = "
042100                  FS-IMPORT
042200         MOVE 91 TO RETURN-CODE
042300         STOP RUN
042400     END-IF
042500     READ IMPORT-FILE
042600         AT END MOVE 'S' TO WKS-FIN-IMPORT
042700     END-READ
042710     IF NOT WKS-NO-HAY-MAS-IMPORT
042720         READ IMPORT-FILE
042730             AT END MOVE 'S' TO WKS-FIN-IMPORT
042740         END-READ
042750     END-IF
042800     PERFORM 002-LEE-UN-RENGLON THRU 002-LEE-UN-RENGLON-E
042900                        UNTIL WKS-NO-HAY-MAS-IMPORT
043000     CLOSE IMPORT-FILE.
043100 002-PROCESA-IMPORT-E. EXIT.
043200
043300 002-LEE-UN-RENGLON SECTION.
043400     ADD 1 TO WKS-LINEA-FISICA
043500     ADD 1 TO WKS-TOT-RENGLONES
043600     COMPUTE WKS-NUMERO-RENGLON = WKS-LINEA-FISICA + 1
043700     PERFORM 010-VALIDA-RENGLON THRU 010-VALIDA-RENGLON-E
043800     IF WKS-RENGLON-OK
043900         PERFORM 020-RESUELVE-EDIFICIO THRU 020-RESUELVE-EDIFICIO-E
044000         PERFORM 030-ACEPTA-LECTURA    THRU 030-ACEPTA-LECTURA-E
044100         ADD 1 TO WKS-TOT-EXITOS
044200     ELSE
044300         ADD 1 TO WKS-CANT-ERRORES
044400         MOVE WKS-NUMERO-RENGLON TO WKS-ERR-FILA  (WKS-CANT-ERRORES)
044500         MOVE WKS-ERROR-TEXTO    TO WKS-ERR-TEXTO (WKS-CANT-ERRORES)
044600         ADD 1 TO WKS-TOT-FALLOS
044700     END-IF
044800     READ IMPORT-FILE
044900         AT END MOVE 'S' TO WKS-FIN-IMPORT
045000     END-READ.
045100 002-LEE-UN-RENGLON-E. EXIT.
045200
045300******************************************************************
045400*   VALIDA EL RENGLON CRUDO: TIMESTAMP, ALIAS DE UTILIDAD, VALOR *
045500*   NUMERICO NO NEGATIVO, EDIFICIO NO VACIO (EN ESE ORDEN).      *
045600*   REGLA DE NEGOCIO: INGESTION VALIDATION                       *
045700******************************************************************
045800 010-VALIDA-RENGLON SECTION.
045900     MOVE 'S' TO WKS-RENGLON-VALIDO
046000     MOVE SPACES TO WKS-ERROR-TEXTO
046100     MOVE SPACES TO IMP-TIMESTAMP IMP-BUILDING IMP-UTILITY
046200                     IMP-VALUE
046300     MOVE ZERO   TO WKS-PARTES-RENGLON
046400     UNSTRING REG-IMPORTE-LINEA DELIMITED BY ','
046500         INTO IMP-TIMESTAMP IMP-BUILDING IMP-UTILITY IMP-VALUE
046600         TALLYING IN WKS-PARTES-RENGLON
046700     END-UNSTRING
046800
046900     MOVE '01'           TO WKS-PF-FUNCION
047000     MOVE IMP-TIMESTAMP  TO WKS-PF-TIMESTAMP
047100     CALL 'VTFEC100' USING WKS-PARM-FECHA-AUX
047200     IF WKS-PF-BANDERA-VALIDA NOT = 'S'
047300         MOVE 'N' TO WKS-RENGLON-VALIDO
047400         MOVE WKS-MSJ-ERROR (1) TO WKS-ERROR-TEXTO
047500     ELSE
047600         PERFORM 011-VALIDA-UTILIDAD THRU 011-VALIDA-UTILIDAD-E
047700         IF NOT WKS-RENGLON-OK
047800             MOVE WKS-MSJ-ERROR (2) TO WKS-ERROR-TEXTO
047900         ELSE
048000             PERFORM 012-VALIDA-VALOR THRU 012-VALIDA-VALOR-E
048100             IF NOT WKS-RENGLON-OK
048200                 IF WKS-VALOR-NEGATIVO-SI
048300                     MOVE WKS-MSJ-ERROR (4) TO WKS-ERROR-TEXTO
048400                 ELSE
048500                     MOVE WKS-MSJ-ERROR (3) TO WKS-ERROR-TEXTO
048600                 END-IF
048700             ELSE
048800                 IF IMP-BUILDING = SPACES
048900                     MOVE 'N' TO WKS-RENGLON-VALIDO
049000                     MOVE WKS-MSJ-ERROR (5) TO WKS-ERROR-TEXTO
049100                 END-IF
049200             END-IF
049300         END-IF
049400     END-IF.
049500 010-VALIDA-RENGLON-E. EXIT.
049600
049700******************************************************************
049800*   ALIAS DE UTILIDAD (SIN DISTINGUIR MAYUSCULAS/MINUSCULAS):    *
049900*   WATER/W -> W     ELECTRICITY/ELECTRIC/POWER/E -> E           *
050000******************************************************************
050100 011-VALIDA-UTILIDAD SECTION.
050200     MOVE 'S' TO WKS-RENGLON-VALIDO
050300     MOVE IMP-UTILITY TO WKS-UTILIDAD-TEXTO
050400     INSPECT WKS-UTILIDAD-TEXTO
050500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
050600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
050700     EVALUATE WKS-UTILIDAD-TEXTO
050800         WHEN 'WATER'            WHEN 'W'
050900             MOVE 'W' TO WKS-UTILITY-RESUELTA
051000         WHEN 'ELECTRICITY'      WHEN 'ELECTRIC'
051100         WHEN 'POWER'            WHEN 'E'
051200             MOVE 'E' TO WKS-UTILITY-RESUELTA
051300         WHEN OTHER
051400             MOVE 'N' TO WKS-RENGLON-VALIDO
051500     END-EVALUATE.
051600 011-VALIDA-UTILIDAD-E. EXIT.
051700
051800******************************************************************
051900*   VALOR NUMERICO: SEPARA ENTERO Y DECIMAL POR EL PUNTO, VALIDA *
052000*   CADA PARTE CARACTER POR CARACTER (CLASE DIGITO-VALIDO) Y LO  *
052100*   RECOMBINA EN WKS-VALOR-NUMERICO PIC 9(07)V99                 *
052200******************************************************************
052300 012-VALIDA-VALOR SECTION.
052400     MOVE 'S' TO WKS-RENGLON-VALIDO
052500     MOVE 'N' TO WKS-VALOR-ES-NEGATIVO
052600     MOVE ZERO TO WKS-VALOR-COMBINADO
052700     MOVE ZERO TO WKS-PARTES-RENGLON
052800     MOVE SPACES TO WKS-VALOR-ENTERO-TXT WKS-VALOR-DECIMAL-TXT
052900     UNSTRING IMP-VALUE DELIMITED BY '.'
053000         INTO WKS-VALOR-ENTERO-TXT WKS-VALOR-DECIMAL-TXT
053100         TALLYING IN WKS-PARTES-RENGLON
053200     END-UNSTRING
053300
053400     IF WKS-PARTES-RENGLON > 2
053500         MOVE 'N' TO WKS-RENGLON-VALIDO
053600     ELSE
053700         MOVE WKS-VALOR-ENTERO-TXT TO WKS-CAMPO-A-VALIDAR
053800         PERFORM 013-CALCULA-LONGITUD THRU 013-CALCULA-LONGITUD-E
053900         IF WKS-LONG-CAMPO = 0
054000             MOVE 'N' TO WKS-RENGLON-VALIDO
054100         ELSE
054200             IF WKS-CAR-VALIDAR (1) = '-'
054300                 MOVE 'S' TO WKS-VALOR-ES-NEGATIVO
054400                 MOVE 2   TO WKS-INICIO-SCAN
054500             ELSE
054600                 MOVE 1   TO WKS-INICIO-SCAN
054700             END-IF
054800             IF WKS-INICIO-SCAN > WKS-LONG-CAMPO
054900                 MOVE 'N' TO WKS-RENGLON-VALIDO
055000             ELSE
055100                 PERFORM 014-VERIFICA-TODO-NUMERICO
055200                                    THRU 014-VERIFICA-TODO-NUMERICO-E
055300                 IF NOT WKS-ES-NUMERICO-OK
055400                     MOVE 'N' TO WKS-RENGLON-VALIDO
055500                 ELSE
055600                     COMPUTE WKS-LEN-DIGITOS =
055700                         WKS-LONG-CAMPO - WKS-INICIO-SCAN + 1
055800                     MOVE WKS-CAMPO-A-VALIDAR
055900                            (WKS-INICIO-SCAN:WKS-LEN-DIGITOS)
056000                            TO WKS-VALOR-ENTERO-ED
056100                 END-IF
056200             END-IF
056300         END-IF
056400     END-IF
056500
056600     IF WKS-RENGLON-OK AND (WKS-PARTES-RENGLON = 2)
056700         MOVE WKS-VALOR-DECIMAL-TXT TO WKS-CAMPO-A-VALIDAR
056800         PERFORM 013-CALCULA-LONGITUD THRU 013-CALCULA-LONGITUD-E
056900         IF (WKS-LONG-CAMPO = 0) OR (WKS-LONG-CAMPO > 2)
057000             MOVE 'N' TO WKS-RENGLON-VALIDO
057100         ELSE
057200             MOVE 1 TO WKS-INICIO-SCAN
057300             PERFORM 014-VERIFICA-TODO-NUMERICO
057400                                THRU 014-VERIFICA-TODO-NUMERICO-E
057500             IF NOT WKS-ES-NUMERICO-OK
057600                 MOVE 'N' TO WKS-RENGLON-VALIDO
057700             ELSE
057800                 IF WKS-LONG-CAMPO = 1
057900                     MOVE WKS-CAR-VALIDAR (1)
058000                            TO WKS-VALOR-DECIMAL-ED (1:1)
058100                     MOVE '0' TO WKS-VALOR-DECIMAL-ED (2:1)
058200                 ELSE
058300                     MOVE WKS-CAMPO-A-VALIDAR (1:2)
058400                            TO WKS-VALOR-DECIMAL-ED
058500                 END-IF
058600             END-IF
058700         END-IF
058800     END-IF
058900
059000     IF WKS-RENGLON-OK AND WKS-VALOR-NEGATIVO-SI
059100         MOVE 'N' TO WKS-RENGLON-VALIDO
059200     END-IF.
059300 012-VALIDA-VALOR-E. EXIT.
059400
059500******************************************************************
059600*   LONGITUD DEL CONTENIDO DE WKS-CAMPO-A-VALIDAR SIN ESPACIOS   *
059700*   FINALES (BARRIDO DE DERECHA A IZQUIERDA)                     *
059800******************************************************************
059900 013-CALCULA-LONGITUD SECTION.
060000     MOVE ZERO TO WKS-LONG-CAMPO
060100     PERFORM 013-PRUEBA-POSICION THRU 013-PRUEBA-POSICION-E
060200         VARYING WKS-K FROM 12 BY -1
060300         UNTIL (WKS-K = 0) OR (WKS-LONG-CAMPO > 0).
060400 013-CALCULA-LONGITUD-E. EXIT.
060500
060600 013-PRUEBA-POSICION SECTION.
060700     IF (WKS-CAR-VALIDAR (WKS-K) NOT = SPACE) AND
060800        (WKS-LONG-CAMPO = 0)
060900         MOVE WKS-K TO WKS-LONG-CAMPO
061000     END-IF.
061100 013-PRUEBA-POSICION-E. EXIT.
061200
061300 014-VERIFICA-TODO-NUMERICO SECTION.
061400     MOVE 'S' TO WKS-VALIDACION-NUM-SW
061500     PERFORM 014-VERIFICA-UN-DIGITO THRU 014-VERIFICA-UN-DIGITO-E
061600         VARYING WKS-K FROM WKS-INICIO-SCAN BY 1
061700         UNTIL WKS-K > WKS-LONG-CAMPO.
061800 014-VERIFICA-TODO-NUMERICO-E. EXIT.
061900
062000 014-VERIFICA-UN-DIGITO SECTION.
062100     IF WKS-CAR-VALIDAR (WKS-K) NOT DIGITO-VALIDO
062200         MOVE 'N' TO WKS-VALIDACION-NUM-SW
062300     END-IF.
062400 014-VERIFICA-UN-DIGITO-E. EXIT.
062500
062600******************************************************************
062700*   RESUELVE EL EDIFICIO DEL RENGLON: BUSCA POR CODIGO EXACTO,   *
062800*   LUEGO POR NOMBRE EXACTO; SI NO EXISTE, LO DA DE ALTA CON     *
062900*   CODIGO GENERADO Y VALORES POR DEFECTO                        *
063000*   REGLA DE NEGOCIO: BUILDING CODE GENERATION (ALTA AUTOMATICA) *
063100******************************************************************
063200 020-RESUELVE-EDIFICIO SECTION.
063300     MOVE ZERO TO WKS-POS-EDIFICIO
063400     PERFORM 020-BUSCA-POR-CODIGO THRU 020-BUSCA-POR-CODIGO-E
063500         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-MAESTRO
063600     IF WKS-POS-EDIFICIO = 0
063700         PERFORM 020-BUSCA-POR-NOMBRE THRU 020-BUSCA-POR-NOMBRE-E
063800             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-MAESTRO
063900     END-IF
064000     IF WKS-POS-EDIFICIO = 0
064100         PERFORM 021-CREA-EDIFICIO-NUEVO
064200                            THRU 021-CREA-EDIFICIO-NUEVO-E
064300     END-IF.
064400 020-RESUELVE-EDIFICIO-E. EXIT.
064500
064600 020-BUSCA-POR-CODIGO SECTION.
064700     IF WKS-MAE-CODE (WKS-I) = IMP-BUILDING (1:16)
064800         MOVE WKS-I TO WKS-POS-EDIFICIO
064900     END-IF.
065000 020-BUSCA-POR-CODIGO-E. EXIT.
065100
065200 020-BUSCA-POR-NOMBRE SECTION.
065300     IF WKS-MAE-NAME (WKS-I) = IMP-BUILDING
065400         MOVE WKS-I TO WKS-POS-EDIFICIO
065500     END-IF.
065600 020-BUSCA-POR-NOMBRE-E. EXIT.
065700
065800 021-CREA-EDIFICIO-NUEVO SECTION.
065900     PERFORM 022-GENERA-CODIGO-EDIFICIO
066000                        THRU 022-GENERA-CODIGO-EDIFICIO-E
066100     PERFORM 023-ASEGURA-CODIGO-UNICO
066200                        THRU 023-ASEGURA-CODIGO-UNICO-E
066300     ADD 1 TO WKS-CANT-MAESTRO
066400     ADD 1 TO WKS-MAYOR-BLDG-ID
066500     MOVE WKS-MAYOR-BLDG-ID      TO WKS-MAE-ID     (WKS-CANT-MAESTRO)
066600     MOVE WKS-CODIGO-GENERADO    TO WKS-MAE-CODE   (WKS-CANT-MAESTRO)
066700     MOVE IMP-BUILDING           TO WKS-MAE-NAME   (WKS-CANT-MAESTRO)
066800     MOVE 'VIT VELLORE'          TO WKS-MAE-CAMPUS (WKS-CANT-MAESTRO)
066900     MOVE SPACES                 TO WKS-MAE-ZONE   (WKS-CANT-MAESTRO)
067000     MOVE SPACES                 TO WKS-MAE-TAGS   (WKS-CANT-MAESTRO)
067100     MOVE 'N'                    TO WKS-MAE-24X7   (WKS-CANT-MAESTRO)
067200     MOVE 10000.00                TO WKS-MAE-AGUA  (WKS-CANT-MAESTRO)
067300     MOVE  5000.00                TO WKS-MAE-LUZ   (WKS-CANT-MAESTRO)
067400     MOVE WKS-CANT-MAESTRO       TO WKS-POS-EDIFICIO
067500     ADD 1 TO WKS-TOT-EDIFICIOS-NUEVOS.
067600 021-CREA-EDIFICIO-NUEVO-E. EXIT.
067700
067800******************************************************************
067900*   BASE = MAYUSCULAS DEL NOMBRE, SOLO LETRAS/DIGITOS/GUION,     *
068000*   TRUNCADO A 16; SI QUEDA VACIO, USA "BLDG"                    *
068100******************************************************************
068200 022-GENERA-CODIGO-EDIFICIO SECTION.
068300     MOVE SPACES TO WKS-NOMBRE-MAYUS
068400     MOVE SPACES TO WKS-CODIGO-GENERADO
068500     MOVE ZERO   TO WKS-POS-CODIGO
068600     MOVE IMP-BUILDING TO WKS-NOMBRE-MAYUS
068700     INSPECT WKS-NOMBRE-MAYUS
068800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
068900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
069000     PERFORM 022-FILTRA-CARACTER THRU 022-FILTRA-CARACTER-E
069100         VARYING WKS-K FROM 1 BY 1
069200         UNTIL (WKS-K > 40) OR (WKS-POS-CODIGO >= 16)
069300     IF WKS-POS-CODIGO = 0
069400         MOVE 'BLDG' TO WKS-CODIGO-GENERADO
069500     END-IF.
069600 022-GENERA-CODIGO-EDIFICIO-E. EXIT.
069700
069800 022-FILTRA-CARACTER SECTION.
069900     IF (WKS-CAR-NOMBRE (WKS-K) IS ALPHABETIC) OR
070000        (WKS-CAR-NOMBRE (WKS-K) DIGITO-VALIDO) OR
070100        (WKS-CAR-NOMBRE (WKS-K) = '-')
070200         ADD 1 TO WKS-POS-CODIGO
070300         MOVE WKS-CAR-NOMBRE (WKS-K) TO WKS-CAR-CODIGO (WKS-POS-CODIGO)
070400     END-IF.
070500 022-FILTRA-CARACTER-E. EXIT.
070600
070700******************************************************************
070800*   SI EL CODIGO GENERADO YA EXISTE, LE AGREGA UN SUFIJO DE 2    *
070900*   DIGITOS (02, 03, ...) A LOS PRIMEROS 14 CARACTERES HASTA      *
071000*   ENCONTRAR UNO LIBRE                                           *
071100******************************************************************
071200 023-ASEGURA-CODIGO-UNICO SECTION.
071300     MOVE ZERO TO WKS-POS-ENCONTRADA
071400     PERFORM 023-BUSCA-CODIGO THRU 023-BUSCA-CODIGO-E
071500         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-MAESTRO
071600     IF WKS-POS-ENCONTRADA NOT = 0
071700         MOVE WKS-CODIGO-GENERADO TO WKS-CODIGO-BASE-14
071800         PERFORM 023-ARMA-Y-PRUEBA-SUFIJO
071900                            THRU 023-ARMA-Y-PRUEBA-SUFIJO-E
072000             VARYING WKS-CONTADOR-SUFIJO FROM 2 BY 1
072100             UNTIL (WKS-POS-ENCONTRADA = 0)
072200                OR  (WKS-CONTADOR-SUFIJO > 99)
072300     END-IF.
072400 023-ASEGURA-CODIGO-UNICO-E. EXIT.
072500
072600 023-BUSCA-CODIGO SECTION.
072700     IF WKS-MAE-CODE (WKS-I) = WKS-CODIGO-GENERADO
072800         MOVE WKS-I TO WKS-POS-ENCONTRADA
072900     END-IF.
073000 023-BUSCA-CODIGO-E. EXIT.
073100
073200 023-ARMA-Y-PRUEBA-SUFIJO SECTION.
073300     MOVE WKS-CONTADOR-SUFIJO TO WKS-SUFIJO-EDITADO
073400     MOVE SPACES TO WKS-CODIGO-GENERADO
073500     STRING WKS-CODIGO-BASE-14 DELIMITED BY SPACE
073600            WKS-SUFIJO-EDITADO DELIMITED BY SIZE
073700            INTO WKS-CODIGO-GENERADO
073800     MOVE ZERO TO WKS-POS-ENCONTRADA
073900     PERFORM 023-BUSCA-CODIGO THRU 023-BUSCA-CODIGO-E
074000         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-MAESTRO.
074100 023-ARMA-Y-PRUEBA-SUFIJO-E. EXIT.
074200
074300******************************************************************
074400*   ACEPTA LA LECTURA: DERIVA UNIDAD Y UMBRAL, ASIGNA EL         *
074500*   SIGUIENTE ID, ARMA EL HISTORIAL DEL MISMO EDIFICIO/SERVICIO  *
074600*   PARA EL MOTOR DE ANOMALIAS Y LO INVOCA, LUEGO AGREGA LA      *
074700*   LECTURA A LA TABLA EN MEMORIA                                *
074800*   REGLA DE NEGOCIO: READING INGESTION / IMPORT (PASO 4)        *
074900******************************************************************
075000 030-ACEPTA-LECTURA SECTION.
075100     ADD 1 TO WKS-MAYOR-LECTURA-ID
075200     MOVE ZERO TO WKS-AN-CANT-HIST
075300     PERFORM 031-ARMA-HISTORIA THRU 031-ARMA-HISTORIA-E
075400         VARYING WKS-I FROM 1 BY 1
075500         UNTIL (WKS-I > WKS-CANT-LECTURAS)
075600            OR (WKS-AN-CANT-HIST >= 400)
075700
075800     MOVE '02'                       TO WKS-AN-FUNCION
075900     MOVE WKS-MAE-ID (WKS-POS-EDIFICIO) TO WKS-AN-BLDG-ID
076000     MOVE WKS-UTILITY-RESUELTA       TO WKS-AN-UTILITY
076100     MOVE WKS-MAE-ZONE (WKS-POS-EDIFICIO) TO WKS-AN-ZONE
076200     MOVE WKS-MAYOR-LECTURA-ID       TO WKS-AN-READING-ID
076300     MOVE WKS-VALOR-NUMERICO         TO WKS-AN-VALUE
076400     MOVE WKS-PF-FECHA-SALIDA        TO WKS-AN-DATE
076450     MOVE WKS-PF-HORA-SALIDA         TO WKS-AN-HORA
076500     IF WKS-UTILITY-RESUELTA = 'W'
076600         MOVE WKS-MAE-AGUA (WKS-POS-EDIFICIO) TO WKS-AN-UMBRAL
076700     ELSE
076800         MOVE WKS-MAE-LUZ  (WKS-POS-EDIFICIO) TO WKS-AN-UMBRAL
076900     END-IF
077000     CALL 'VTUM1C02' USING WKS-PARM-ANOMALIA
077100
077200     ADD 1 TO WKS-CANT-LECTURAS
077300     MOVE WKS-MAYOR-LECTURA-ID  TO WKS-LEC-ID      (WKS-CANT-LECTURAS)
077400     MOVE WKS-AN-BLDG-ID        TO WKS-LEC-BLDG-ID (WKS-CANT-LECTURAS)
077500     MOVE WKS-UTILITY-RESUELTA  TO WKS-LEC-UTILITY (WKS-CANT-LECTURAS)
077600     MOVE WKS-VALOR-NUMERICO    TO WKS-LEC-VALUE   (WKS-CANT-LECTURAS)
077700     IF WKS-UTILITY-RESUELTA = 'W'
077800         MOVE 'LITERS' TO WKS-LEC-UNIT (WKS-CANT-LECTURAS)
077900     ELSE
078000         MOVE 'KWH'    TO WKS-LEC-UNIT (WKS-CANT-LECTURAS)
078100     END-IF
078200     MOVE WKS-PF-FECHA-SALIDA   TO WKS-LEC-DATE    (WKS-CANT-LECTURAS)
078300     MOVE WKS-PF-HORA-SALIDA    TO WKS-LEC-TIME    (WKS-CANT-LECTURAS)
078400     MOVE SPACES                TO WKS-LEC-NOTES   (WKS-CANT-LECTURAS).
078500 030-ACEPTA-LECTURA-E. EXIT.
078600
078700 031-ARMA-HISTORIA SECTION.
078800     IF (WKS-LEC-BLDG-ID (WKS-I) = WKS-MAE-ID (WKS-POS-EDIFICIO)) AND
078900        (WKS-LEC-UTILITY (WKS-I) = WKS-UTILITY-RESUELTA)
079000         ADD 1 TO WKS-AN-CANT-HIST
079100         MOVE WKS-LEC-VALUE (WKS-I)
079200                TO WKS-AN-HIST-VALUE (WKS-AN-CANT-HIST)
079300         MOVE WKS-LEC-DATE  (WKS-I)
079400                TO WKS-AN-HIST-DATE  (WKS-AN-CANT-HIST)
079500     END-IF.
079600 031-ARMA-HISTORIA-E. EXIT.
079700
079800******************************************************************
079900*   CIERRA LA CORRIDA: GRABA LOS MAESTROS NUEVOS DE EDIFICIOS Y  *
080000*   LECTURAS, FINALIZA EL MOTOR DE ANOMALIAS Y ESCRIBE EL        *
080100*   RESUMEN DE IMPORTACION CON SUS RENGLONES DE ERROR            *
080200*   REGLA DE NEGOCIO: READING INGESTION / IMPORT (PASO 5)        *
080300******************************************************************
080400 003-FINALIZA SECTION.
080500     MOVE 'OPEN'  TO ACCION
080600     OPEN OUTPUT BUILDING-MASTER-NEW
080700     IF FS-BLDMNW NOT = 0
080800         MOVE 2 TO FS-CICLO
080900         PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
081000     END-IF
081100     PERFORM 003-GRABA-UN-EDIFICIO THRU 003-GRABA-UN-EDIFICIO-E
081200         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-MAESTRO
081300     CLOSE BUILDING-MASTER-NEW
081400
081500     OPEN OUTPUT READINGS-FILE-NEW
081600     IF FS-LECMNW NOT = 0
081700         MOVE 4 TO FS-CICLO
081800         PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
081900     END-IF
082000     PERFORM 003-GRABA-UNA-LECTURA THRU 003-GRABA-UNA-LECTURA-E
082100         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-LECTURAS
082200     CLOSE READINGS-FILE-NEW
082300
082400     MOVE '03' TO WKS-AN-FUNCION
082500     CALL 'VTUM1C02' USING WKS-PARM-ANOMALIA
082600
082700     OPEN OUTPUT IMPORT-SUMMARY
082800     IF FS-RESUMEN NOT = 0
082900         DISPLAY "VTUM1C01 - NO SE PUDO ABRIR RESUMEN, FS = "
083000                  FS-RESUMEN
083100         MOVE 91 TO RETURN-CODE
083200         STOP RUN
083300     END-IF
083400     MOVE SPACES TO REG-RESUMEN-LINEA
083500     MOVE WKS-TOT-RENGLONES TO WKS-TOT-RENGLONES-ED
083600     MOVE WKS-TOT-EXITOS    TO WKS-TOT-EXITOS-ED
083700     MOVE WKS-TOT-FALLOS    TO WKS-TOT-FALLOS-ED
083800     STRING 'TOTAL=' DELIMITED BY SIZE
083900            WKS-TOT-RENGLONES-ED DELIMITED BY SIZE
084000            ' SUCCESS=' DELIMITED BY SIZE
084100            WKS-TOT-EXITOS-ED DELIMITED BY SIZE
084200            ' FAILED=' DELIMITED BY SIZE
084300            WKS-TOT-FALLOS-ED DELIMITED BY SIZE
084400            INTO REG-RESUMEN-LINEA
084500     WRITE REG-RESUMEN-LINEA
084600     PERFORM 003-ESCRIBE-UN-ERROR THRU 003-ESCRIBE-UN-ERROR-E
084700         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-ERRORES
084800     CLOSE IMPORT-SUMMARY.
084900 003-FINALIZA-E. EXIT.
085000
085100 003-GRABA-UN-EDIFICIO SECTION.
085200     INITIALIZE VTB2-REGISTRO-EDIFICIO
085300     MOVE WKS-MAE-ID     (WKS-I) TO BLDG-ID
085400     MOVE WKS-MAE-CODE   (WKS-I) TO BLDG-CODE
085500     MOVE WKS-MAE-NAME   (WKS-I) TO BLDG-NAME
085600     MOVE WKS-MAE-CAMPUS (WKS-I) TO BLDG-CAMPUS
085700     MOVE WKS-MAE-ZONE   (WKS-I) TO BLDG-ZONE
085800     MOVE WKS-MAE-TAGS   (WKS-I) TO BLDG-TAGS
085900     MOVE WKS-MAE-24X7   (WKS-I) TO BLDG-24X7-FLAG
086000     MOVE WKS-MAE-AGUA   (WKS-I) TO BLDG-WATER-THRESH
086100     MOVE WKS-MAE-LUZ    (WKS-I) TO BLDG-ELEC-THRESH
086200     MOVE VTB2-REGISTRO-EDIFICIO TO REG-EDIFICIO-NUEVO
086300     WRITE REG-EDIFICIO-NUEVO
086400     IF FS-BLDMNW NOT = 0
086500         MOVE 2 TO FS-CICLO
086600         PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
086700     END-IF.
086800 003-GRABA-UN-EDIFICIO-E. EXIT.
086900
087000 003-GRABA-UNA-LECTURA SECTION.
087100     INITIALIZE VTL3-REGISTRO-LECTURA
087200     MOVE WKS-LEC-ID      (WKS-I) TO RDG-ID
087300     MOVE WKS-LEC-BLDG-ID (WKS-I) TO RDG-BLDG-ID
087400     MOVE WKS-LEC-UTILITY (WKS-I) TO RDG-UTILITY
087500     MOVE WKS-LEC-VALUE   (WKS-I) TO RDG-VALUE
087600     MOVE WKS-LEC-UNIT    (WKS-I) TO RDG-UNIT
087700     MOVE WKS-LEC-DATE    (WKS-I) TO RDG-DATE
087800     MOVE WKS-LEC-TIME    (WKS-I) TO RDG-TIME
087900     MOVE WKS-LEC-NOTES   (WKS-I) TO RDG-NOTES
088000     MOVE VTL3-REGISTRO-LECTURA TO REG-LECTURA-NUEVA
088100     WRITE REG-LECTURA-NUEVA
088200     IF FS-LECMNW NOT = 0
088300         MOVE 4 TO FS-CICLO
088400         PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
088500     END-IF.
088600 003-GRABA-UNA-LECTURA-E. EXIT.
088700
088800 003-ESCRIBE-UN-ERROR SECTION.
088900     MOVE SPACES TO REG-RESUMEN-LINEA
089000     STRING 'ROW ' DELIMITED BY SIZE
089100            WKS-ERR-FILA  (WKS-I) DELIMITED BY SIZE
089200            ': '                  DELIMITED BY SIZE
089300            WKS-ERR-TEXTO (WKS-I) DELIMITED BY SPACE
089400            INTO REG-RESUMEN-LINEA
089500     WRITE REG-RESUMEN-LINEA.
089600 003-ESCRIBE-UN-ERROR-E. EXIT.
089700
089800******************************************************************
089900*   RUTINA COMUN DE MANEJO DE FILE STATUS EXTENDIDO (IGUAL QUE   *
090000*   EN EL RESTO DE BATCHES DEL DEPARTAMENTO)                      *
090100******************************************************************
090200 FILE-STATUS-EXTENDED SECTION.
090300     EVALUATE FS-CICLO
090400         WHEN 1
090500             MOVE 'BUILDMAS' TO ARCHIVO
090600             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
090700                                   LLAVE, FS-BLDMAS, FSE-BLDMAS
090800             MOVE 91 TO RETURN-CODE
090900             STOP RUN
091000         WHEN 2
091100             MOVE 'BUILDMNW' TO ARCHIVO
091200             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
091300                                   LLAVE, FS-BLDMNW, FSE-BLDMNW
091400             MOVE 91 TO RETURN-CODE
091500             STOP RUN
091600         WHEN 3
091700             MOVE 'LECTURAS' TO ARCHIVO
091800             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
091900                                   LLAVE, FS-LECMAS, FSE-LECMAS
092000             MOVE 91 TO RETURN-CODE
092100             STOP RUN
092200         WHEN OTHER
092300             MOVE 'LECTMNW' TO ARCHIVO
092400             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
092500                                   LLAVE, FS-LECMNW, FSE-LECMNW
092600             MOVE 91 TO RETURN-CODE
092700             STOP RUN
092800     END-EVALUATE.
092900 FILE-STATUS-EXTENDED-E. EXIT.
