000100******************************************************************
000200*   COPY         VTALRT1                                        *
000300*   DESCRIPCION  LAYOUT DE ALERTA (ALERTS-FILE) GENERADA POR EL *
000400*                MOTOR DE ANOMALIAS Y REGLAS DINAMICAS          *
000500*   PROGRAMAS    VTUM1C02, VTUM1C04, VTUM1C05                   *
000600******************************************************************
000700*   HISTORIAL DE CAMBIOS                                        *
000800*   FECHA       INICIALES  TICKET     DESCRIPCION                *
000900*   11/02/2024  GQLM       SCU-0015   LAYOUT INICIAL DE ALERTAS  *
001000*   02/09/2024  MTHV       SCU-0058   SE AGREGA ALR-READING-ID   *
001100*   14/01/2025  JCPZ       SCU-0077   CICLO DE VIDA: SE AGREGA   *
001200*                          ALR-STATUS (PENDING/ACKNOWLEDGED/     *
001300*                          RESOLVED)                             *
001400*   19/03/2025  RQCH       SCU-0091   ALR-HORA-CAMBIO PASA A     *
001500*                          EMPAQUE COMP-3                        *
001600******************************************************************
001700 01  VTA1-REGISTRO-ALERTA.
001800*        IDENTIFICADOR NUMERICO UNICO DE LA ALERTA
001900     05  ALR-ID                   PIC 9(07).
002000*        EDIFICIO QUE ORIGINO LA ALERTA
002100     05  ALR-BLDG-ID              PIC 9(05).
002200*        TIPO DE ALERTA
002300     05  ALR-TYPE                 PIC X(16).
002400         88  ALR-TIPO-UMBRAL           VALUE 'THRESHOLD-BREACH'.
002500         88  ALR-TIPO-PICO             VALUE 'SPIKE'.
002600         88  ALR-TIPO-CONTINUO         VALUE 'CONTINUOUS-HIGH'.
002700         88  ALR-TIPO-REGLA            VALUE 'RULE-TRIGGER'.
002800*        TIPO DE SERVICIO QUE ORIGINO LA ALERTA
002900     05  ALR-UTILITY              PIC X(01).
003000*        SEVERIDAD DE LA ALERTA
003100     05  ALR-SEVERITY             PIC X(06).
003200         88  ALR-SEVERIDAD-BAJA        VALUE 'LOW'.
003300         88  ALR-SEVERIDAD-MEDIA       VALUE 'MEDIUM'.
003400         88  ALR-SEVERIDAD-ALTA        VALUE 'HIGH'.
003500*        LECTURA QUE DISPARO LA ALERTA
003600     05  ALR-READING-ID           PIC 9(07).
003700*        ESTADO DEL CICLO DE VIDA DE LA ALERTA
003800     05  ALR-STATUS               PIC X(12).
003900         88  ALR-PENDIENTE             VALUE 'PENDING'.
004000         88  ALR-RECONOCIDA            VALUE 'ACKNOWLEDGED'.
004100         88  ALR-RESUELTA              VALUE 'RESOLVED'.
004200*        MENSAJE DESCRIPTIVO PARA EL OPERADOR
004300     05  ALR-MESSAGE              PIC X(120).
004400*        USUARIO Y FECHA/HORA DEL ULTIMO CAMBIO DE ESTADO
004500     05  ALR-USUARIO-CAMBIO       PIC X(08).
004600     05  ALR-FECHA-CAMBIO         PIC 9(08).
004700*        HORA DEL CAMBIO, EN EMPAQUE COMP-3 IGUAL QUE EL RESTO
004800*        DE LOS CAMPOS DE TIEMPO DEL SISTEMA
004900     05  ALR-HORA-CAMBIO   COMP-3 PIC 9(04).
005000*        NOTAS DE RESOLUCION (OPCIONAL, CAPTURADAS AL RESOLVER)
005100     05  ALR-NOTAS-RESOLUCION     PIC X(60).
005200*        RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT
005300     05  FILLER                   PIC X(04).
