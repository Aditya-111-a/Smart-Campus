000100******************************************************************
000200* FECHA       : 14/08/1987                                       *
000300* PROGRAMADOR : HECTOR RAUL SIC TZUL (HRST)                      *
000400* APLICACION  : CONTROL DE CONSUMO DE SERVICIOS - EDIFICIOS      *
000500* PROGRAMA    : VTFEC100                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : RUTINA COMPARTIDA DE FECHAS. VALIDA Y DESCOMPONE *
000800*             : TIMESTAMPS DE LECTURAS, CALCULA NUMERO DE DIA    *
000900*             : SERIAL PARA ARITMETICA DE FECHAS, SUMA/RESTA     *
001000*             : DIAS, INDICE DE DIA DE SEMANA Y PRIMER DIA DEL   *
001100*             : MES/MES SIGUIENTE. NO USA FUNCIONES INTRINSECAS, *
001200*             : SOLO ARITMETICA DE DIA JULIANO (FLIEGEL-VAN      *
001300*             : FLANDERN) COMO EN LOS CIERRES DE CARTERA.        *
001400* ARCHIVOS    : NINGUNO (SOLO LINKAGE)                           *
001500* ACCION (ES) : 01=VALIDA-TS 02=SERIAL 03=SUMA-DIAS 04=DIA-SEM   *
001600*             : 05=1ER-DIA-MES 06=1ER-DIA-MES-SIG                *
001700* INSTALADO   : 14/08/1987                                       *
001800* BPM/RATIONAL: CTRL-0004                                        *
001900* NOMBRE      : RUTINA DE FECHAS - LECTURAS DE SERVICIOS         *
002000******************************************************************
002100*   HISTORIAL DE CAMBIOS                                        *
002200*   ------------------------------------------------------------*
002300*   14/08/1987  HRST  CTRL-0004  VERSION INICIAL: FUNCIONES 01   *
002400*                      Y 02 (VALIDA FECHA DE LECTURA Y SERIAL)   *
002500*                      PARA EL BATCH DE CONSUMO DE EDIFICIOS     *
002600*   09/11/1989  HRST  CTRL-0011  SE AGREGA FUNCION 04 (INDICE    *
002700*                      DE DIA DE SEMANA) PARA EL REPARTO DE      *
002800*                      LECTURISTAS POR RUTA                      *
002900*   23/01/1992  EOXC  CTRL-0019  SE AGREGA FUNCION 03 (SUMA Y    *
003000*                      RESTA DIAS) PARA RECALCULO DE CICLOS DE   *
003100*                      FACTURACION ATRASADOS                     *
003200*   02/03/1999  EOXC  CTRL-Y2K1  AJUSTE DE SIGLO: EL CAMPO DE    *
003300*                      ANIO SE AMPLIA A 4 DIGITOS EN TODA LA     *
003400*                      CADENA DE LLAMADAS (PROYECTO AO-2000)     *
003500*   04/02/2024  GQLM  SCU-0012  REUTILIZADA PARA EL NUEVO        *
003600*                      MONITOREO DE CONSUMO CAMPUS (VIT          *
003700*                      VELLORE): SIN CAMBIO DE LOGICA, SOLO      *
003800*                      SE DOCUMENTA EL NUEVO LLAMADOR            *
003900*   18/03/2024  GQLM  SCU-0019  SE AGREGA FUNCION 03 (SUMA Y     *
004000*                      RESTA DIAS) PARA VENTANAS DE 3 Y 7 DIAS   *
004100*                      DEL MOTOR DE ANOMALIAS                    *
004200*   22/07/2024  MTHV  SCU-0044  SE AGREGAN FUNCIONES 05 Y 06     *
004300*                      (PRIMER DIA DEL MES Y DEL MES SIGUIENTE)  *
004400*                      PARA EL REPORTE PERIODICO MENSUAL         *
004500*   02/09/2024  MTHV  SCU-0058  CORRECCION: LA FUNCION 01 NO     *
004600*                      VALIDABA LA HORA EN BLANCO CORRECTAMENTE  *
004700*   19/02/2025  JCPZ  SCU-0081  CORRECCION: ANIO BISIESTO MAL    *
004800*                      CALCULADO EN SIGLOS NO MULTIPLOS DE 400   *
004850*   14/05/2025  RQCH  SCU-0100  SE ELIMINA EL GRUPO WKS-CAMPOS-  *
004870*                      DE-TRABAJO, QUE QUEDO VACIO DESDE QUE ESTA *
004880*                      RUTINA SE VOLVIO SUBPROGRAMA DE FECHAS SIN *
004890*                      INTERRUPTORES DE CICLO PROPIOS             *
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.                    VTFEC100.
005200 AUTHOR.                        HECTOR RAUL SIC TZUL.
005300 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
005400 DATE-WRITTEN.                  14/08/1987.
005500 DATE-COMPILED.                 19/02/2025.
005600 SECURITY.                      USO INTERNO UNICAMENTE.
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS DIGITO-VALIDO   IS "0" THRU "9"
006200     UPSI-0 ON STATUS IS MODO-DIAGNOSTICO.
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600*               C A M P O S    D E    T R A B A J O              *
006700******************************************************************
006800 77  WKS-PROGRAMA                PIC X(08) VALUE "VTFEC100".
007000*        DESGLOSE DE TRABAJO DE UNA FECHA AAAAMMDD DE ENTRADA
007100 01  WKS-FECHA-ENTRADA-WS.
007200     05  WKS-FECHA-ENTRADA-NUM   PIC 9(08).
007300 01  WKS-FECHA-ENTRADA-R REDEFINES WKS-FECHA-ENTRADA-WS.
007400     05  WKS-ANO-ENT             PIC 9(04).
007500     05  WKS-MES-ENT             PIC 9(02).
007600     05  WKS-DIA-ENT             PIC 9(02).
007700*        TABLA DE DIAS POR MES (MISMA IDEA DE TABLA-DIAS
007800*        USADA EN LOS PROGRAMAS DE CIERRE DE TARJETA)
007900 01  TABLA-DIAS-MES-LIT.
008000     05  FILLER    PIC X(24) VALUE '312831303130313130313031'.
008100 01  TABLA-DIAS-MES REDEFINES TABLA-DIAS-MES-LIT.
008200     05  DIA-FIN-MES             PIC 99 OCCURS 12 TIMES.
008300*        VARIABLES DE LA ARITMETICA DE DIA JULIANO
008400 01  WKS-JULIANO.
008500     05  WKS-A                   PIC S9(05) COMP VALUE ZERO.
008600     05  WKS-JDN                 PIC 9(08) COMP VALUE ZERO.
008700     05  WKS-JDN-MENOS-2         PIC 9(08) COMP VALUE ZERO.
008800     05  WKS-COCIENTE            PIC 9(08) COMP VALUE ZERO.
008900     05  WKS-L                   PIC S9(09) COMP VALUE ZERO.
009000     05  WKS-N                   PIC S9(09) COMP VALUE ZERO.
009100     05  WKS-I-AUX               PIC S9(09) COMP VALUE ZERO.
009200     05  WKS-J-AUX               PIC S9(09) COMP VALUE ZERO.
009300     05  WKS-ANO-CALC            PIC S9(05) COMP VALUE ZERO.
009400     05  WKS-MES-CALC            PIC S9(03) COMP VALUE ZERO.
009500     05  WKS-DIA-CALC            PIC S9(03) COMP VALUE ZERO.
009600*        VARIABLES DE LA PRUEBA DE ANIO BISIESTO (SIN USAR
009700*        FUNCIONES INTRINSECAS, SOLO DIVIDE ... REMAINDER)
009800 01  WKS-BISIESTO.
009900     05  WKS-COC-4               PIC 9(04) COMP VALUE ZERO.
010000     05  WKS-RESID-4             PIC 9(04) COMP VALUE ZERO.
010100     05  WKS-COC-100             PIC 9(04) COMP VALUE ZERO.
010200     05  WKS-RESID-100           PIC 9(04) COMP VALUE ZERO.
010300     05  WKS-COC-400             PIC 9(04) COMP VALUE ZERO.
010400     05  WKS-RESID-400           PIC 9(04) COMP VALUE ZERO.
010500*        FECHA RESULTANTE DE UN CALCULO (SUMA/RESTA, 1ER DIA MES)
010600 01  WKS-FECHA-RESULTADO.
010700     05  WKS-FECHA-RESULT-NUM    PIC 9(08).
010800 01  WKS-FECHA-RESULT-R REDEFINES WKS-FECHA-RESULTADO.
010900     05  WKS-ANO-RES             PIC 9(04).
011000     05  WKS-MES-RES             PIC 9(02).
011100     05  WKS-DIA-RES             PIC 9(02).
011200*        DESGLOSE DE LA HORA DENTRO DEL TIMESTAMP CRUDO
011300 01  WKS-TIMESTAMP-HORA.
011400     05  WKS-TS-HORA             PIC 9(02).
011500     05  WKS-TS-MINUTO           PIC 9(02).
011600 77  WKS-TIMESTAMP-VALIDO-SW     PIC X(01) VALUE 'N'.
011700     88  WKS-TIMESTAMP-OK             VALUE 'S'.
011800******************************************************************
011900 LINKAGE SECTION.
012000 01  LK-PARM-FECHA.
012100     05  LK-FUNCION              PIC X(02).
012200         88  LK-FUN-VALIDA-TS            VALUE '01'.
012300         88  LK-FUN-SERIAL               VALUE '02'.
012400         88  LK-FUN-SUMA-DIAS            VALUE '03'.
012500         88  LK-FUN-DIA-SEMANA           VALUE '04'.
012600         88  LK-FUN-PRIMER-DIA-MES       VALUE '05'.
012700         88  LK-FUN-PRIMER-DIA-MES-SIG   VALUE '06'.
012800     05  LK-TIMESTAMP-TEXTO      PIC X(14).
012900     05  LK-FECHA-ENTRADA        PIC 9(08).
013000     05  LK-DIAS-A-SUMAR         PIC S9(05).
013100     05  LK-FECHA-SALIDA         PIC 9(08).
013200     05  LK-HORA-SALIDA          PIC 9(04).
013300     05  LK-DIA-SERIAL-SALIDA    PIC 9(08).
013400     05  LK-INDICE-SEMANA-SALIDA PIC 9(01).
013500     05  LK-BANDERA-VALIDA       PIC X(01).
013600         88  LK-ES-VALIDA                VALUE 'S'.
013700         88  LK-NO-ES-VALIDA             VALUE 'N'.
013800******************************************************************
013900 PROCEDURE DIVISION USING LK-PARM-FECHA.
014000******************************************************************
014100 000-PRINCIPAL SECTION.
014200     MOVE SPACES TO LK-BANDERA-VALIDA
014300     EVALUATE TRUE
014400         WHEN LK-FUN-VALIDA-TS
014500             PERFORM VALIDA-DESCOMPONE-TS
014600                                THRU VALIDA-DESCOMPONE-TS-E
014700         WHEN LK-FUN-SERIAL
014800             MOVE LK-FECHA-ENTRADA TO WKS-FECHA-ENTRADA-NUM
014900             PERFORM CALCULA-DIA-JULIANO
015000                                THRU CALCULA-DIA-JULIANO-E
015100             MOVE WKS-JDN       TO LK-DIA-SERIAL-SALIDA
015200             MOVE 'S'           TO LK-BANDERA-VALIDA
015300         WHEN LK-FUN-SUMA-DIAS
015400             PERFORM SUMA-RESTA-DIAS
015500                                THRU SUMA-RESTA-DIAS-E
015600         WHEN LK-FUN-DIA-SEMANA
015700             MOVE LK-FECHA-ENTRADA TO WKS-FECHA-ENTRADA-NUM
015800             PERFORM CALCULA-DIA-JULIANO
015900                                THRU CALCULA-DIA-JULIANO-E
016000             PERFORM CALCULA-INDICE-SEMANA
016100                                THRU CALCULA-INDICE-SEMANA-E
016200         WHEN LK-FUN-PRIMER-DIA-MES
016300             PERFORM PRIMER-DIA-DEL-MES
016400                                THRU PRIMER-DIA-DEL-MES-E
016500         WHEN LK-FUN-PRIMER-DIA-MES-SIG
016600             PERFORM PRIMER-DIA-MES-SIGUIENTE
016700                                THRU PRIMER-DIA-MES-SIGUIENTE-E
016800         WHEN OTHER
016900             MOVE 'N' TO LK-BANDERA-VALIDA
017000     END-EVALUATE
017100     GOBACK.
017200 000-PRINCIPAL-E. EXIT.
017300
017400******************************************************************
017500*   VALIDA Y DESCOMPONE UN TIMESTAMP CRUDO AAAAMMDDHHMM(SS)       *
017600*   REGLA DE NEGOCIO: INGESTION VALIDATION - TIMESTAMP            *
017700******************************************************************
017800 VALIDA-DESCOMPONE-TS SECTION.
017900     MOVE 'S'                      TO WKS-TIMESTAMP-VALIDO-SW
018000     IF LK-TIMESTAMP-TEXTO(1:8) IS NOT NUMERIC
018100         MOVE 'N' TO WKS-TIMESTAMP-VALIDO-SW
018200     ELSE
018300         MOVE LK-TIMESTAMP-TEXTO(1:8) TO WKS-FECHA-ENTRADA-NUM
018400         IF (WKS-MES-ENT < 1) OR (WKS-MES-ENT > 12) OR
018500            (WKS-DIA-ENT < 1)
018600             MOVE 'N' TO WKS-TIMESTAMP-VALIDO-SW
018700         ELSE
018800             PERFORM VERIFICA-BISIESTO
018900                                THRU VERIFICA-BISIESTO-E
019000             IF WKS-DIA-ENT > DIA-FIN-MES (WKS-MES-ENT)
019100                 MOVE 'N' TO WKS-TIMESTAMP-VALIDO-SW
019200             END-IF
019300         END-IF
019400     END-IF
019500     IF WKS-TIMESTAMP-OK
019600         IF LK-TIMESTAMP-TEXTO(9:4) IS NOT NUMERIC
019700             MOVE 'N' TO WKS-TIMESTAMP-VALIDO-SW
019800         ELSE
019900             MOVE LK-TIMESTAMP-TEXTO(9:2)  TO WKS-TS-HORA
020000             MOVE LK-TIMESTAMP-TEXTO(11:2) TO WKS-TS-MINUTO
020100             IF (WKS-TS-HORA > 23) OR (WKS-TS-MINUTO > 59)
020200                 MOVE 'N' TO WKS-TIMESTAMP-VALIDO-SW
020300             END-IF
020400         END-IF
020500     END-IF
020600     IF WKS-TIMESTAMP-OK
020700         MOVE WKS-FECHA-ENTRADA-NUM TO LK-FECHA-SALIDA
020800         MOVE WKS-TIMESTAMP-HORA    TO LK-HORA-SALIDA
020900         MOVE 'S'                   TO LK-BANDERA-VALIDA
021000     ELSE
021100         MOVE 'N'                   TO LK-BANDERA-VALIDA
021200     END-IF.
021300 VALIDA-DESCOMPONE-TS-E. EXIT.
021400
021500******************************************************************
021600*   DETERMINA SI WKS-ANO-ENT ES BISIESTO Y AJUSTA FEBRERO EN LA   *
021700*   TABLA DE DIAS POR MES (SIN FUNCIONES INTRINSECAS)             *
021800******************************************************************
021900 VERIFICA-BISIESTO SECTION.
022000     MOVE 28 TO DIA-FIN-MES (2)
022100     DIVIDE WKS-ANO-ENT BY 4   GIVING WKS-COC-4   REMAINDER
022200                                      WKS-RESID-4
022300     IF WKS-RESID-4 = 0
022400         DIVIDE WKS-ANO-ENT BY 100 GIVING WKS-COC-100 REMAINDER
022500                                          WKS-RESID-100
022600         IF WKS-RESID-100 NOT = 0
022700             MOVE 29 TO DIA-FIN-MES (2)
022800         ELSE
022900             DIVIDE WKS-ANO-ENT BY 400 GIVING WKS-COC-400
023000                                       REMAINDER WKS-RESID-400
023100             IF WKS-RESID-400 = 0
023200                 MOVE 29 TO DIA-FIN-MES (2)
023300             END-IF
023400         END-IF
023500     END-IF.
023600 VERIFICA-BISIESTO-E. EXIT.
023700
023800******************************************************************
023900*   CALCULA EL NUMERO DE DIA JULIANO (SERIAL) A PARTIR DEL        *
024000*   DESGLOSE EN WKS-ANO-ENT / WKS-MES-ENT / WKS-DIA-ENT. FORMULA   *
024100*   DE FLIEGEL-VAN FLANDERN, SOLO CON ARITMETICA ENTERA            *
024200******************************************************************
024300 CALCULA-DIA-JULIANO SECTION.
024400     COMPUTE WKS-A = (WKS-MES-ENT - 14) / 12
024500     COMPUTE WKS-JDN =
024600           (1461 * (WKS-ANO-ENT + 4800 + WKS-A)) / 4
024700         + (367  * (WKS-MES-ENT - 2 - 12 * WKS-A)) / 12
024800         - (3    * ((WKS-ANO-ENT + 4900 + WKS-A) / 100)) / 4
024900         + WKS-DIA-ENT - 32075.
025000 CALCULA-DIA-JULIANO-E. EXIT.
025100
025200******************************************************************
025300*   RECONSTRUYE AAAAMMDD A PARTIR DE WKS-JDN, FORMULA INVERSA DE   *
025400*   FLIEGEL-VAN FLANDERN                                          *
025500******************************************************************
025600 RECONSTRUYE-FECHA-DESDE-JDN SECTION.
025700     COMPUTE WKS-L = WKS-JDN + 68569
025800     COMPUTE WKS-N = (4 * WKS-L) / 146097
025900     COMPUTE WKS-L = WKS-L - ((146097 * WKS-N + 3) / 4)
026000     COMPUTE WKS-I-AUX = (4000 * (WKS-L + 1)) / 1461001
026100     COMPUTE WKS-L = WKS-L - ((1461 * WKS-I-AUX) / 4) + 31
026200     COMPUTE WKS-J-AUX = (80 * WKS-L) / 2447
026300     COMPUTE WKS-DIA-CALC = WKS-L - ((2447 * WKS-J-AUX) / 80)
026400     COMPUTE WKS-L = WKS-J-AUX / 11
026500     COMPUTE WKS-MES-CALC = WKS-J-AUX + 2 - (12 * WKS-L)
026600     COMPUTE WKS-ANO-CALC = 100 * (WKS-N - 49) + WKS-I-AUX + WKS-L
026700     MOVE WKS-ANO-CALC           TO WKS-ANO-RES
026800     MOVE WKS-MES-CALC           TO WKS-MES-RES
026900     MOVE WKS-DIA-CALC           TO WKS-DIA-RES.
027000 RECONSTRUYE-FECHA-DESDE-JDN-E. EXIT.
027100
027200******************************************************************
027300*   SUMA O RESTA LK-DIAS-A-SUMAR (PUEDE SER NEGATIVO) A LA FECHA  *
027400*   DE ENTRADA, USANDO EL DIA JULIANO COMO PASO INTERMEDIO        *
027500******************************************************************
027600 SUMA-RESTA-DIAS SECTION.
027700     MOVE LK-FECHA-ENTRADA TO WKS-FECHA-ENTRADA-NUM
027800     PERFORM CALCULA-DIA-JULIANO THRU CALCULA-DIA-JULIANO-E
027900     COMPUTE WKS-JDN = WKS-JDN + LK-DIAS-A-SUMAR
028000     PERFORM RECONSTRUYE-FECHA-DESDE-JDN
028100                        THRU RECONSTRUYE-FECHA-DESDE-JDN-E
028200     MOVE WKS-FECHA-RESULT-NUM  TO LK-FECHA-SALIDA
028300     MOVE 'S'                   TO LK-BANDERA-VALIDA.
028400 SUMA-RESTA-DIAS-E. EXIT.
028500
028600******************************************************************
028700*   INDICE DE DIA DE LA SEMANA (LUNES = 0), CALIBRADO CONTRA EL   *
028800*   DIA JULIANO YA CALCULADO EN WKS-JDN                           *
028900******************************************************************
029000 CALCULA-INDICE-SEMANA SECTION.
029100     COMPUTE WKS-JDN-MENOS-2 = WKS-JDN - 2
029200     DIVIDE WKS-JDN-MENOS-2 BY 7 GIVING WKS-COCIENTE
029300             REMAINDER LK-INDICE-SEMANA-SALIDA
029400     MOVE 'S'                   TO LK-BANDERA-VALIDA.
029500 CALCULA-INDICE-SEMANA-E. EXIT.
029600
029700******************************************************************
029800*   PRIMER DIA DEL MES DE LA FECHA DE ENTRADA (REGLA: MONTH       *
029900*   GROUPING KEY = FECHA CON EL DIA FORZADO A 1)                  *
030000******************************************************************
030100 PRIMER-DIA-DEL-MES SECTION.
030200     MOVE LK-FECHA-ENTRADA      TO WKS-FECHA-ENTRADA-NUM
030300     MOVE WKS-ANO-ENT           TO WKS-ANO-RES
030400     MOVE WKS-MES-ENT           TO WKS-MES-RES
030500     MOVE 1                     TO WKS-DIA-RES
030600     MOVE WKS-FECHA-RESULT-NUM  TO LK-FECHA-SALIDA
030700     MOVE 'S'                   TO LK-BANDERA-VALIDA.
030800 PRIMER-DIA-DEL-MES-E. EXIT.
030900
031000******************************************************************
031100*   PRIMER DIA DEL MES SIGUIENTE (REGLA: REPORTE MENSUAL, FIN =   *
031200*   PRIMER DIA DEL MES SIGUIENTE, ENERO DEL ANIO SIGUIENTE SI      *
031300*   EL MES DE ENTRADA ES DICIEMBRE)                                *
031400******************************************************************
031500 PRIMER-DIA-MES-SIGUIENTE SECTION.
031600     MOVE LK-FECHA-ENTRADA      TO WKS-FECHA-ENTRADA-NUM
031700     IF WKS-MES-ENT = 12
031800         COMPUTE WKS-ANO-RES = WKS-ANO-ENT + 1
031900         MOVE 1                 TO WKS-MES-RES
032000     ELSE
032100         MOVE WKS-ANO-ENT       TO WKS-ANO-RES
032200         COMPUTE WKS-MES-RES = WKS-MES-ENT + 1
032300     END-IF
032400     MOVE 1                     TO WKS-DIA-RES
032500     MOVE WKS-FECHA-RESULT-NUM  TO LK-FECHA-SALIDA
032600     MOVE 'S'                   TO LK-BANDERA-VALIDA.
032700 PRIMER-DIA-MES-SIGUIENTE-E. EXIT.
